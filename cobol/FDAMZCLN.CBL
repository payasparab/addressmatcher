000100*----------------------------------------------------------------         
000200*    AMAZON CLEANED/STANDARDIZED CUSTOMER RECORD                          
000300*----------------------------------------------------------------         
000400 FD  AMAZON-CLEAN-FILE                                                    
000500     LABEL RECORDS ARE STANDARD.                                          
000600 01  AC-CLEAN-RECORD.                                                     
000700     05  AC-RECORD-ID        PIC X(20).                                   
000800     05  AC-FIRST-NAME       PIC X(20).                                   
000900     05  AC-MIDDLE-NAME      PIC X(20).                                   
001000     05  AC-MIDDLE-INITIAL   PIC X(01).                                   
001100     05  AC-LAST-NAME        PIC X(20).                                   
001200     05  AC-FULL-NAME        PIC X(40).                                   
001300     05  AC-CITY             PIC X(25).                                   
001400     05  AC-STATE            PIC X(20).                                   
001500     05  AC-STATE-CODE       PIC X(04).                                   
001600     05  AC-COUNTRY          PIC X(25).                                   
001700     05  AC-COUNTRY-CODE     PIC X(02).                                   
001800     05  AC-ZIP              PIC X(10).                                   
001900     05  AC-ZIP-CLEANED      PIC X(10).                                   
002000     05  AC-ADDRESS-NUMBER   PIC X(08).                                   
002100     05  AC-STREET-NAME      PIC X(25).                                   
002200     05  AC-STREET-TYPE      PIC X(06).                                   
002300     05  AC-UNIT-TYPE        PIC X(06).                                   
002400     05  AC-UNIT-NUMBER      PIC X(08).                                   
002500     05  AC-PAYLOAD          PIC X(40).                                   
002600     05  FILLER                    PIC X(05).                             
