000100*----------------------------------------------------------------         
000200*    AMAZON MARKETPLACE EXTRACT - RAW INPUT LAYOUT                        
000300*----------------------------------------------------------------         
000400 FD  AMAZON-RAW-FILE                                                      
000500     LABEL RECORDS ARE STANDARD.                                          
000600 01  AR-AMAZON-RECORD.                                                    
000700     05  AR-ORDER-ID             PIC X(20).                               
000800     05  AR-ORDER-DATE           PIC X(10).                               
000900     05  AR-FULL-NAME            PIC X(40).                               
001000     05  AR-ADDRESS              PIC X(60).                               
001100     05  AR-CITY                 PIC X(25).                               
001200     05  AR-STATE                PIC X(20).                               
001300     05  AR-ZIP                  PIC X(10).                               
001400     05  AR-COUNTRY              PIC X(40).                               
001500     05  FILLER                  PIC X(10).                               
