000100*----------------------------------------------------------------         
000200*    SHOPIFY/NETSUITE CANDIDATE MATCH RECORD                              
000300*----------------------------------------------------------------         
000400 FD  MATCH-FILE                                                           
000500     LABEL RECORDS ARE STANDARD.                                          
000600 01  MR-MATCH-RECORD.                                                     
000700     05  MR-SCORE                PIC 9(03)V99.                            
000800     05  MR-CONFIDENCE-LEVEL     PIC X(10).                               
000900     05  MR-LEFT-ID              PIC X(20).                               
001000     05  MR-RIGHT-ID             PIC X(20).                               
001100     05  FILLER                  PIC X(05).                               
