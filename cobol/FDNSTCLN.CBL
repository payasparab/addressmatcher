000100*----------------------------------------------------------------         
000200*    NETSUITE CLEANED/STANDARDIZED CUSTOMER RECORD                        
000300*----------------------------------------------------------------         
000400 FD  NETSUITE-CLEAN-FILE                                                  
000500     LABEL RECORDS ARE STANDARD.                                          
000600 01  NC-CLEAN-RECORD.                                                     
000700     05  NC-RECORD-ID        PIC X(20).                                   
000800     05  NC-FIRST-NAME       PIC X(20).                                   
000900     05  NC-MIDDLE-NAME      PIC X(20).                                   
001000     05  NC-MIDDLE-INITIAL   PIC X(01).                                   
001100     05  NC-LAST-NAME        PIC X(20).                                   
001200     05  NC-FULL-NAME        PIC X(40).                                   
001300     05  NC-CITY             PIC X(25).                                   
001400     05  NC-STATE            PIC X(20).                                   
001500     05  NC-STATE-CODE       PIC X(04).                                   
001600     05  NC-COUNTRY          PIC X(25).                                   
001700     05  NC-COUNTRY-CODE     PIC X(02).                                   
001800     05  NC-ZIP              PIC X(10).                                   
001900     05  NC-ZIP-CLEANED      PIC X(10).                                   
002000     05  NC-ADDRESS-NUMBER   PIC X(08).                                   
002100     05  NC-STREET-NAME      PIC X(25).                                   
002200     05  NC-STREET-TYPE      PIC X(06).                                   
002300     05  NC-UNIT-TYPE        PIC X(06).                                   
002400     05  NC-UNIT-NUMBER      PIC X(08).                                   
002500     05  NC-PAYLOAD          PIC X(40).                                   
002600     05  FILLER                    PIC X(05).                             
