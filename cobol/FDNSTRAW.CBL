000100*----------------------------------------------------------------         
000200*    NETSUITE ERP EXTRACT - RAW INPUT LAYOUT                              
000300*----------------------------------------------------------------         
000400 FD  NETSUITE-RAW-FILE                                                    
000500     LABEL RECORDS ARE STANDARD.                                          
000600 01  NR-NETSUITE-RECORD.                                                  
000700     05  NR-INTERNAL-ID          PIC X(12).                               
000800     05  NR-TRANS-DATE           PIC X(10).                               
000900     05  NR-DOCUMENT-NUMBER      PIC X(15).                               
001000     05  NR-ORDER-NAME           PIC X(30).                               
001100     05  NR-ADDRESS-1            PIC X(40).                               
001200     05  NR-ADDRESS-2            PIC X(40).                               
001300     05  NR-CITY                 PIC X(25).                               
001400     05  NR-STATE                PIC X(20).                               
001500     05  NR-ZIP                  PIC X(10).                               
001600     05  FILLER                  PIC X(08).                               
