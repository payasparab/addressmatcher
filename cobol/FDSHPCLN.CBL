000100*----------------------------------------------------------------         
000200*    SHOPIFY CLEANED/STANDARDIZED CUSTOMER RECORD                         
000300*----------------------------------------------------------------         
000400 FD  SHOPIFY-CLEAN-FILE                                                   
000500     LABEL RECORDS ARE STANDARD.                                          
000600 01  SC-CLEAN-RECORD.                                                     
000700     05  SC-RECORD-ID        PIC X(20).                                   
000800     05  SC-FIRST-NAME       PIC X(20).                                   
000900     05  SC-MIDDLE-NAME      PIC X(20).                                   
001000     05  SC-MIDDLE-INITIAL   PIC X(01).                                   
001100     05  SC-LAST-NAME        PIC X(20).                                   
001200     05  SC-FULL-NAME        PIC X(40).                                   
001300     05  SC-CITY             PIC X(25).                                   
001400     05  SC-STATE            PIC X(20).                                   
001500     05  SC-STATE-CODE       PIC X(04).                                   
001600     05  SC-COUNTRY          PIC X(25).                                   
001700     05  SC-COUNTRY-CODE     PIC X(02).                                   
001800     05  SC-ZIP              PIC X(10).                                   
001900     05  SC-ZIP-CLEANED      PIC X(10).                                   
002000     05  SC-ADDRESS-NUMBER   PIC X(08).                                   
002100     05  SC-STREET-NAME      PIC X(25).                                   
002200     05  SC-STREET-TYPE      PIC X(06).                                   
002300     05  SC-UNIT-TYPE        PIC X(06).                                   
002400     05  SC-UNIT-NUMBER      PIC X(08).                                   
002500     05  SC-PAYLOAD          PIC X(40).                                   
002600     05  FILLER                    PIC X(05).                             
