000100*----------------------------------------------------------------         
000200*    SHOPIFY STOREFRONT EXTRACT - RAW INPUT LAYOUT                        
000300*----------------------------------------------------------------         
000400 FD  SHOPIFY-RAW-FILE                                                     
000500     LABEL RECORDS ARE STANDARD.                                          
000600 01  SR-SHOPIFY-RECORD.                                                   
000700     05  SR-CUSTOMER-ID          PIC X(12).                               
000800     05  SR-FULL-NAME            PIC X(40).                               
000900     05  SR-FULL-ADDRESS         PIC X(60).                               
001000     05  SR-CITY                 PIC X(25).                               
001100     05  SR-STATE                PIC X(20).                               
001200     05  SR-STATE-CODE           PIC X(04).                               
001300     05  SR-COUNTRY              PIC X(25).                               
001400     05  SR-COUNTRY-CODE         PIC X(02).                               
001500     05  SR-ZIP                  PIC X(10).                               
001600     05  SR-ZIP-CLEANED          PIC X(10).                               
001700     05  SR-ORDER-DATE           PIC X(10).                               
001800     05  SR-SUBSCRIPTION-DATE    PIC X(10).                               
001900     05  FILLER                  PIC X(20).                               
