000100*----------------------------------------------------------------         
000200*    SHOPIFY/NETSUITE STITCHED MATCH OUTPUT RECORD                        
000300*----------------------------------------------------------------         
000400 FD  STITCH-FILE                                                          
000500     LABEL RECORDS ARE STANDARD.                                          
000600 01  ST-STITCH-RECORD.                                                    
000700     05  ST-SCORE                PIC 9(03)V99.                            
000800     05  ST-CONFIDENCE-LEVEL     PIC X(10).                               
000900     05  ST-LEFT-ID              PIC X(20).                               
001000     05  ST-RIGHT-ID             PIC X(20).                               
001100     05  ST-LEFT-PAYLOAD         PIC X(40).                               
001200     05  ST-RIGHT-PAYLOAD        PIC X(40).                               
001300     05  ST-TOKENS.                                                       
001400         10  ST-FIRST-NAME       PIC X(20).                               
001500         10  ST-MIDDLE-NAME      PIC X(20).                               
001600         10  ST-MIDDLE-INITIAL   PIC X(01).                               
001700         10  ST-LAST-NAME        PIC X(20).                               
001800         10  ST-FULL-NAME        PIC X(40).                               
001900         10  ST-CITY             PIC X(25).                               
002000         10  ST-STATE            PIC X(20).                               
002100         10  ST-STATE-CODE       PIC X(04).                               
002200         10  ST-COUNTRY          PIC X(25).                               
002300         10  ST-COUNTRY-CODE     PIC X(02).                               
002400         10  ST-ZIP              PIC X(10).                               
002500         10  ST-ZIP-CLEANED      PIC X(10).                               
002600         10  ST-ADDRESS-NUMBER   PIC X(08).                               
002700         10  ST-STREET-NAME      PIC X(25).                               
002800         10  ST-STREET-TYPE      PIC X(06).                               
002900         10  ST-UNIT-TYPE        PIC X(06).                               
003000         10  ST-UNIT-NUMBER      PIC X(08).                               
003100     05  FILLER                  PIC X(05).                               
