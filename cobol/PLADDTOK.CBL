000100*-----------------------------------------------------------              
000200*    PLADDTOK.CBL                                                         
000300*    ADDRESS TOKENIZER PARAGRAPHS - PROCEDURE DIVISION COPY               
000400*    REPLACES THE OLD FREE-FORM SCANNER WITH A RULE-BASED,                
000500*    WORD-BY-WORD PARSE OF THE ADDRESS LINE.                              
000600*-----------------------------------------------------------              
000700 5100-TOKENIZE-ADDRESS.                                                   
000800     MOVE SPACES TO TK-ADDRESS-NUMBER                                     
000900     MOVE SPACES TO TK-STREET-NAME                                        
001000     MOVE SPACES TO TK-STREET-TYPE                                        
001100     MOVE SPACES TO TK-UNIT-TYPE                                          
001200     MOVE SPACES TO TK-UNIT-NUMBER                                        
001300     MOVE SPACES TO TK-WORD-TABLE                                         
001400     MOVE SPACES TO TK-WORD-FLAGS                                         
001500     MOVE ZERO   TO TK-WORD-COUNT                                         
001600     MOVE TK-ADDRESS-LINE TO TK-WORK-LINE                                 
001700     INSPECT TK-WORK-LINE CONVERTING                                      
001800           'abcdefghijklmnopqrstuvwxyz' TO                                
001900           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
002000     INSPECT TK-WORK-LINE CONVERTING ',' TO SPACE.                        
002100     PERFORM 5110-BUILD-WORD-TABLE  THRU 5110-EXIT.                       
002200     IF TK-WORD-COUNT > 0                                                 
002300        PERFORM 5120-TAKE-HOUSE-NUMBER THRU 5120-EXIT                     
002400        IF TK-COUNTRY-CODE = 'US'                                         
002500           OR TK-COUNTRY-CODE = SPACES                                    
002600           PERFORM 5130-TAKE-UNIT        THRU 5130-EXIT                   
002700           PERFORM 5140-TAKE-STREET-TYPE THRU 5140-EXIT                   
002800        END-IF                                                            
002900        PERFORM 5150-TAKE-STREET-NAME  THRU 5150-EXIT                     
003000     END-IF.                                                              
003100     IF TK-SOURCE-SHOPIFY                                                 
003200        PERFORM 5160-NORMALIZE-HOUSENUM THRU 5160-EXIT.                   
003300 5100-EXIT.                                                               
003400     EXIT.                                                                
003500*-----------------------------------------------------------              
003600*    WORDS ARE RUNS OF NON-SPACE CHARACTERS IN THE 60-BYTE                
003700*    WORK LINE (COMMAS ALREADY CONVERTED TO SPACE ABOVE).                 
003800*-----------------------------------------------------------              
003900 5110-BUILD-WORD-TABLE.                                                   
004000     MOVE 1    TO TK-SCAN-PTR                                             
004100     MOVE ZERO TO TK-WORD-COUNT                                           
004200     PERFORM 5111-SKIP-AND-TAKE-WORD THRU 5111-EXIT                       
004300        UNTIL TK-SCAN-PTR > 60.                                           
004400 5110-EXIT.                                                               
004500     EXIT.                                                                
004600 5111-SKIP-AND-TAKE-WORD.                                                 
004700     PERFORM 5112-SKIP-SPACE THRU 5112-EXIT                               
004800        UNTIL TK-SCAN-PTR > 60                                            
004900           OR TK-WORK-LINE(TK-SCAN-PTR:1) NOT EQUAL SPACE.                
005000     IF TK-SCAN-PTR > 60                                                  
005100        GO TO 5111-EXIT.                                                  
005200     ADD 1 TO TK-WORD-COUNT.                                              
005300     MOVE TK-SCAN-PTR TO TK-WORD-START.                                   
005400     PERFORM 5113-TAKE-CHAR THRU 5113-EXIT                                
005500        UNTIL TK-SCAN-PTR > 60                                            
005600           OR TK-WORK-LINE(TK-SCAN-PTR:1) EQUAL SPACE.                    
005700     COMPUTE TK-WORD-LEN = TK-SCAN-PTR - TK-WORD-START.                   
005800     IF TK-WORD-LEN > 25                                                  
005900        MOVE 25 TO TK-WORD-LEN.                                           
006000     IF TK-WORD-COUNT NOT > 12                                            
006100        MOVE TK-WORK-LINE(TK-WORD-START:TK-WORD-LEN)                      
006200                            TO TK-WORD(TK-WORD-COUNT)                     
006300        MOVE 'N' TO TK-WORD-USED(TK-WORD-COUNT).                          
006400 5111-EXIT.                                                               
006500     EXIT.                                                                
006600 5112-SKIP-SPACE.                                                         
006700     ADD 1 TO TK-SCAN-PTR.                                                
006800 5112-EXIT.                                                               
006900     EXIT.                                                                
007000 5113-TAKE-CHAR.                                                          
007100     ADD 1 TO TK-SCAN-PTR.                                                
007200 5113-EXIT.                                                               
007300     EXIT.                                                                
007400*-----------------------------------------------------------              
007500*    HOUSE NUMBER: FIRST WORD IF IT BEGINS WITH A DIGIT.                  
007600*-----------------------------------------------------------              
007700 5120-TAKE-HOUSE-NUMBER.                                                  
007800     IF TK-WORD(1)(1:1) >= '0' AND TK-WORD(1)(1:1) <= '9'                 
007900        MOVE TK-WORD(1) TO TK-ADDRESS-NUMBER                              
008000        MOVE 'Y' TO TK-WORD-USED(1).                                      
008100 5120-EXIT.                                                               
008200     EXIT.                                                                
008300*-----------------------------------------------------------              
008400*    UNIT: A WORD MATCHING A UNIT DESIGNATOR MARKS ITSELF                 
008500*    AS THE UNIT-TYPE AND THE FOLLOWING WORD AS THE UNIT                  
008600*    NUMBER.  A WORD STARTING WITH '#' IS TYPE '#'.                       
008700*-----------------------------------------------------------              
008800 5130-TAKE-UNIT.                                                          
008900     MOVE ZERO TO TK-UNIT-WORD-IDX                                        
009000     PERFORM 5131-SCAN-FOR-UNIT-WORD THRU 5131-EXIT                       
009100        VARYING TK-IDX FROM 1 BY 1                                        
009200        UNTIL TK-IDX > TK-WORD-COUNT                                      
009300           OR TK-UNIT-WORD-IDX NOT = ZERO.                                
009400     IF TK-UNIT-WORD-IDX NOT = ZERO                                       
009500        PERFORM 5132-ASSIGN-UNIT THRU 5132-EXIT.                          
009600 5130-EXIT.                                                               
009700     EXIT.                                                                
009800 5131-SCAN-FOR-UNIT-WORD.                                                 
009900     IF TK-WORD-USED(TK-IDX) = 'Y'                                        
010000        GO TO 5131-EXIT.                                                  
010100     IF TK-WORD(TK-IDX)(1:1) = '#'                                        
010200        MOVE TK-IDX TO TK-UNIT-WORD-IDX                                   
010300        MOVE '#' TO TK-UNIT-TYPE                                          
010400        GO TO 5131-EXIT.                                                  
010500     PERFORM 5133-CHECK-UNIT-TABLE THRU 5133-EXIT                         
010600        VARYING TK-TABLE-IDX FROM 1 BY 1                                  
010700        UNTIL TK-TABLE-IDX > 11                                           
010800           OR TK-UNIT-WORD-IDX NOT = ZERO.                                
010900 5131-EXIT.                                                               
011000     EXIT.                                                                
011100 5133-CHECK-UNIT-TABLE.                                                   
011200     IF TK-WORD(TK-IDX) = TK-UNIT-RAW(TK-TABLE-IDX)                       
011300        MOVE TK-IDX TO TK-UNIT-WORD-IDX                                   
011400        MOVE TK-UNIT-STD(TK-TABLE-IDX) TO TK-UNIT-TYPE.                   
011500 5133-EXIT.                                                               
011600     EXIT.                                                                
011700*-----------------------------------------------------------              
011800*    IF THE '#' ITSELF CARRIES THE NUMBER (E.G. '#204') THE               
011900*    REMAINDER AFTER THE '#' IS THE UNIT NUMBER, ELSE IT IS               
012000*    THE WORD THAT FOLLOWS.                                               
012100*-----------------------------------------------------------              
012200 5132-ASSIGN-UNIT.                                                        
012300     MOVE 'Y' TO TK-WORD-USED(TK-UNIT-WORD-IDX)                           
012400     IF TK-UNIT-TYPE = '#'                                                
012500        AND TK-WORD(TK-UNIT-WORD-IDX) NOT = '#'                           
012600        MOVE TK-WORD(TK-UNIT-WORD-IDX)(2:24)                              
012700                               TO TK-UNIT-NUMBER                          
012800     ELSE                                                                 
012900        IF TK-UNIT-WORD-IDX < TK-WORD-COUNT                               
013000           COMPUTE TK-IDX = TK-UNIT-WORD-IDX + 1                          
013100           MOVE TK-WORD(TK-IDX) TO TK-UNIT-NUMBER                         
013200           MOVE 'Y' TO TK-WORD-USED(TK-IDX).                              
013300 5132-EXIT.                                                               
013400     EXIT.                                                                
013500*-----------------------------------------------------------              
013600*    STREET TYPE: THE LAST UNUSED WORD IS LOOKED UP IN THE                
013700*    ABBREVIATION TABLE.  A HIT STANDARDIZES THE WORD; A                  
013800*    TRAILING '.' IS STRIPPED AND THE LOOKUP RETRIED BEFORE               
013900*    GIVING UP.                                                           
014000*-----------------------------------------------------------              
014100 5140-TAKE-STREET-TYPE.                                                   
014200     MOVE ZERO TO TK-LAST-WORD-IDX                                        
014300     PERFORM 5141-FIND-LAST-UNUSED THRU 5141-EXIT                         
014400        VARYING TK-IDX FROM TK-WORD-COUNT BY -1                           
014500        UNTIL TK-IDX < 1                                                  
014600           OR TK-LAST-WORD-IDX NOT = ZERO.                                
014700     IF TK-LAST-WORD-IDX = ZERO                                           
014800        GO TO 5140-EXIT.                                                  
014900     MOVE TK-WORD(TK-LAST-WORD-IDX) TO TK-LASTWORD-WORK.                  
015000     IF TK-LASTWORD-WORK(25:1) = '.'                                      
015100        MOVE SPACE TO TK-LASTWORD-WORK(25:1).                             
015200     MOVE ZERO TO TK-STREET-TYPE-IDX                                      
015300     PERFORM 5142-CHECK-STREET-TABLE THRU 5142-EXIT                       
015400        VARYING TK-TABLE-IDX FROM 1 BY 1                                  
015500        UNTIL TK-TABLE-IDX > 16                                           
015600           OR TK-STREET-TYPE-IDX NOT = ZERO.                              
015700     IF TK-STREET-TYPE-IDX NOT = ZERO                                     
015800        MOVE 'Y' TO TK-WORD-USED(TK-LAST-WORD-IDX).                       
015900 5140-EXIT.                                                               
016000     EXIT.                                                                
016100 5141-FIND-LAST-UNUSED.                                                   
016200     IF TK-WORD-USED(TK-IDX) = 'N'                                        
016300        MOVE TK-IDX TO TK-LAST-WORD-IDX.                                  
016400 5141-EXIT.                                                               
016500     EXIT.                                                                
016600 5142-CHECK-STREET-TABLE.                                                 
016700     IF TK-LASTWORD-WORK(1:10) =                                          
016800                 TK-STREET-LONG(TK-TABLE-IDX)                             
016900        OR TK-LASTWORD-WORK(1:6) =                                        
017000                 TK-STREET-ABBR(TK-TABLE-IDX)                             
017100        MOVE TK-TABLE-IDX TO TK-STREET-TYPE-IDX                           
017200        MOVE TK-STREET-ABBR(TK-TABLE-IDX) TO TK-STREET-TYPE.              
017300 5142-EXIT.                                                               
017400     EXIT.                                                                
017500*-----------------------------------------------------------              
017600*    STREET NAME: WHATEVER IS LEFT BETWEEN THE HOUSE NUMBER               
017700*    AND THE STREET TYPE, IN ORIGINAL WORD ORDER.                         
017800*-----------------------------------------------------------              
017900 5150-TAKE-STREET-NAME.                                                   
018000     MOVE SPACES TO TK-STREET-NAME                                        
018100     MOVE 1      TO TK-MID-POS                                            
018200     PERFORM 5151-APPEND-IF-UNUSED THRU 5151-EXIT                         
018300        VARYING TK-IDX FROM 1 BY 1                                        
018400        UNTIL TK-IDX > TK-WORD-COUNT.                                     
018500 5150-EXIT.                                                               
018600     EXIT.                                                                
018700 5151-APPEND-IF-UNUSED.                                                   
018800     IF TK-WORD-USED(TK-IDX) = 'Y'                                        
018900        GO TO 5151-EXIT.                                                  
019000     IF TK-MID-POS > 1                                                    
019100        STRING ' ' DELIMITED BY SIZE                                      
019200               INTO TK-STREET-NAME WITH POINTER TK-MID-POS.               
019300     STRING TK-WORD(TK-IDX) DELIMITED BY SPACE                            
019400               INTO TK-STREET-NAME WITH POINTER TK-MID-POS                
019500     ON OVERFLOW                                                          
019600        CONTINUE                                                          
019700     END-STRING.                                                          
019800 5151-EXIT.                                                               
019900     EXIT.                                                                
020000*-----------------------------------------------------------              
020100*    SHOPIFY HOUSE-NUMBER NORMALIZATION.  ALL-DIGIT                       
020200*    VALUES DROP LEADING ZEROS; ANYTHING ELSE PASSES AS-IS.               
020300*    -- TICKET SI-4471, L.PARETSKY 2024-02                                
020400*-----------------------------------------------------------              
020500 5160-NORMALIZE-HOUSENUM.                                                 
020600     MOVE SPACES TO TK-HOUSENUM-WORK                                      
020700     MOVE 1      TO TK-WORD-LEN                                           
020800     MOVE 1      TO TK-MID-POS                                            
020900     PERFORM 5161-COPY-NONBLANK THRU 5161-EXIT                            
021000        VARYING TK-SCAN-PTR FROM 1 BY 1                                   
021100        UNTIL TK-SCAN-PTR > 8.                                            
021200     IF TK-HOUSENUM-WORK = SPACES                                         
021300        GO TO 5160-EXIT.                                                  
021400     MOVE 'N' TO TK-HOUSENUM-NONDIGIT                                     
021500     PERFORM 5162-CHECK-DIGIT THRU 5162-EXIT                              
021600        VARYING TK-SCAN-PTR FROM 1 BY 1                                   
021700        UNTIL TK-SCAN-PTR > 8                                             
021800           OR TK-HOUSENUM-NONDIGIT = 'Y'.                                 
021900     IF TK-HOUSENUM-NONDIGIT = 'N'                                        
022000        MOVE ZERO TO TK-WORD-LEN                                          
022100        PERFORM 5163-STRIP-LEADING-ZERO THRU 5163-EXIT                    
022200        MOVE TK-HOUSENUM-WORK TO TK-ADDRESS-NUMBER                        
022300     ELSE                                                                 
022400        MOVE TK-HOUSENUM-WORK TO TK-ADDRESS-NUMBER.                       
022500 5160-EXIT.                                                               
022600     EXIT.                                                                
022700 5161-COPY-NONBLANK.                                                      
022800     IF TK-ADDRESS-NUMBER(TK-SCAN-PTR:1) NOT = SPACE                      
022900        MOVE TK-ADDRESS-NUMBER(TK-SCAN-PTR:1)                             
023000                  TO TK-HOUSENUM-WORK(TK-MID-POS:1)                       
023100        ADD 1 TO TK-MID-POS.                                              
023200 5161-EXIT.                                                               
023300     EXIT.                                                                
023400 5162-CHECK-DIGIT.                                                        
023500     IF TK-HOUSENUM-WORK(TK-SCAN-PTR:1) NOT = SPACE                       
023600        AND (TK-HOUSENUM-WORK(TK-SCAN-PTR:1) < '0'                        
023700          OR TK-HOUSENUM-WORK(TK-SCAN-PTR:1) > '9')                       
023800        MOVE 'Y' TO TK-HOUSENUM-NONDIGIT.                                 
023900 5162-EXIT.                                                               
024000     EXIT.                                                                
024100 5163-STRIP-LEADING-ZERO.                                                 
024200     IF TK-HOUSENUM-WORK(TK-SCAN-PTR:1) = '0'                             
024300        AND TK-WORD-LEN = ZERO                                            
024400        CONTINUE                                                          
024500     ELSE                                                                 
024600        ADD 1 TO TK-WORD-LEN                                              
024700        MOVE TK-HOUSENUM-WORK(TK-SCAN-PTR:1)                              
024800                  TO TK-ADDRESS-NUMBER(TK-WORD-LEN:1).                    
024900 5163-EXIT.                                                               
025000     EXIT.                                                                
