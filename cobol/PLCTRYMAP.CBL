000100*-----------------------------------------------------------              
000200*    PLCTRYMAP.CBL                                                        
000300*    AMAZON COUNTRY-NAME-TO-CODE LOOKUP - PROCEDURE DIVISION              
000400*    COPY.  A MISS LEAVES THE CODE BLANK - THE CALLER DROPS               
000500*    THE RECORD ON A BLANK RESULT.                                        
000600*-----------------------------------------------------------              
000700 6200-LOOKUP-CTRY-CODE.                                                   
000800     MOVE SPACES TO CM-COUNTRY-CODE                                       
000900     PERFORM 6210-CHECK-ENTRY THRU 6210-EXIT                              
001000        VARYING CM-TABLE-IDX FROM 1 BY 1                                  
001100        UNTIL CM-TABLE-IDX > 10                                           
001200           OR CM-COUNTRY-CODE NOT = SPACES.                               
001300 6200-EXIT.                                                               
001400     EXIT.                                                                
001500 6210-CHECK-ENTRY.                                                        
001600     IF CM-COUNTRY-NAME(1:36) = CM-COUNTRY-RAW(CM-TABLE-IDX)              
001700        AND CM-COUNTRY-NAME(37:4) = SPACES                                
001800        MOVE CM-COUNTRY-CC(CM-TABLE-IDX) TO CM-COUNTRY-CODE.              
001900 6210-EXIT.                                                               
002000     EXIT.                                                                
