000100*-----------------------------------------------------------              
000200*    PLMSCORE.CBL                                                         
000300*    WEIGHTED MATCH SCORE - PROCEDURE DIVISION COPY.  USES                
000400*    PLSIMRAT FOR THE FUZZY FIELDS, EXACT COMPARE FOR THE                 
000500*    STANDARDIZED FIELDS, AND THE HOUSE-NUMBER VETO RULE.                 
000600*    WEIGHT-TABLE SLOT ORDER: 1 LAST, 2 UNIT-NO, 3 STREET-                
000700*    NAME, 4 HOUSE-NO, 5 STATE, 6 FIRST, 7 CITY, 8 ST-TYPE,               
000800*    9 UNIT-TYPE.                                                         
000900*-----------------------------------------------------------              
001000 7100-SCORE-PAIR.                                                         
001100     MOVE ZERO TO MS-WEIGHTED-TOTAL                                       
001200     MOVE MS-LEFT-ADDRESS-NUMBER  TO RT-STRING-A                          
001300     MOVE MS-RIGHT-ADDRESS-NUMBER TO RT-STRING-B                          
001400     PERFORM 6100-COMPUTE-RATIO THRU 6100-EXIT                            
001500     MOVE RT-RATIO TO MS-HOUSENUM-RATIO                                   
001600     IF MS-HOUSENUM-RATIO < 70                                            
001700        MOVE ZERO TO MS-SCORE                                             
001800        GO TO 7100-EXIT.                                                  
001900     PERFORM 7110-SCORE-LAST-NAME     THRU 7110-EXIT                      
002000     PERFORM 7111-SCORE-UNIT-NO       THRU 7111-EXIT                      
002100     PERFORM 7112-SCORE-STREET-NAME   THRU 7112-EXIT                      
002200     MOVE MS-HOUSENUM-RATIO TO MS-FIELD-RATIO                             
002300     MOVE 4 TO MS-IDX                                                     
002400     PERFORM 7130-ADD-CONTRIB THRU 7130-EXIT                              
002500     PERFORM 7114-SCORE-STATE         THRU 7114-EXIT                      
002600     PERFORM 7115-SCORE-FIRST-NAME    THRU 7115-EXIT                      
002700     PERFORM 7116-SCORE-CITY          THRU 7116-EXIT                      
002800     PERFORM 7117-SCORE-ST-TYPE       THRU 7117-EXIT                      
002900     PERFORM 7118-SCORE-UNIT-TYPE     THRU 7118-EXIT                      
003000     COMPUTE MS-SCORE ROUNDED =                                           
003100             MS-WEIGHTED-TOTAL * 100                                      
003200     PERFORM 7120-SET-CONFIDENCE THRU 7120-EXIT.                          
003300 7100-EXIT.                                                               
003400     EXIT.                                                                
003500*-----------------------------------------------------------              
003600 7110-SCORE-LAST-NAME.                                                    
003700     MOVE MS-LEFT-LAST-NAME  TO RT-STRING-A                               
003800     MOVE MS-RIGHT-LAST-NAME TO RT-STRING-B                               
003900     PERFORM 6100-COMPUTE-RATIO THRU 6100-EXIT                            
004000     MOVE RT-RATIO TO MS-FIELD-RATIO                                      
004100     MOVE 1 TO MS-IDX                                                     
004200     PERFORM 7130-ADD-CONTRIB THRU 7130-EXIT.                             
004300 7110-EXIT.                                                               
004400     EXIT.                                                                
004500 7111-SCORE-UNIT-NO.                                                      
004600     MOVE MS-LEFT-UNIT-NUMBER  TO RT-STRING-A                             
004700     MOVE MS-RIGHT-UNIT-NUMBER TO RT-STRING-B                             
004800     PERFORM 6100-COMPUTE-RATIO THRU 6100-EXIT                            
004900     MOVE RT-RATIO TO MS-FIELD-RATIO                                      
005000     MOVE 2 TO MS-IDX                                                     
005100     PERFORM 7130-ADD-CONTRIB THRU 7130-EXIT.                             
005200 7111-EXIT.                                                               
005300     EXIT.                                                                
005400 7112-SCORE-STREET-NAME.                                                  
005500     MOVE MS-LEFT-STREET-NAME  TO RT-STRING-A                             
005600     MOVE MS-RIGHT-STREET-NAME TO RT-STRING-B                             
005700     PERFORM 6100-COMPUTE-RATIO THRU 6100-EXIT                            
005800     MOVE RT-RATIO TO MS-FIELD-RATIO                                      
005900     MOVE 3 TO MS-IDX                                                     
006000     PERFORM 7130-ADD-CONTRIB THRU 7130-EXIT.                             
006100 7112-EXIT.                                                               
006200     EXIT.                                                                
006300 7114-SCORE-STATE.                                                        
006400     IF MS-LEFT-STATE-CODE = MS-RIGHT-STATE-CODE                          
006500        MOVE 100 TO MS-FIELD-RATIO                                        
006600     ELSE                                                                 
006700        MOVE ZERO TO MS-FIELD-RATIO.                                      
006800     MOVE 5 TO MS-IDX                                                     
006900     PERFORM 7130-ADD-CONTRIB THRU 7130-EXIT.                             
007000 7114-EXIT.                                                               
007100     EXIT.                                                                
007200 7115-SCORE-FIRST-NAME.                                                   
007300     MOVE MS-LEFT-FIRST-NAME  TO RT-STRING-A                              
007400     MOVE MS-RIGHT-FIRST-NAME TO RT-STRING-B                              
007500     PERFORM 6100-COMPUTE-RATIO THRU 6100-EXIT                            
007600     MOVE RT-RATIO TO MS-FIELD-RATIO                                      
007700     MOVE 6 TO MS-IDX                                                     
007800     PERFORM 7130-ADD-CONTRIB THRU 7130-EXIT.                             
007900 7115-EXIT.                                                               
008000     EXIT.                                                                
008100 7116-SCORE-CITY.                                                         
008200     MOVE MS-LEFT-CITY  TO RT-STRING-A                                    
008300     MOVE MS-RIGHT-CITY TO RT-STRING-B                                    
008400     PERFORM 6100-COMPUTE-RATIO THRU 6100-EXIT                            
008500     MOVE RT-RATIO TO MS-FIELD-RATIO                                      
008600     MOVE 7 TO MS-IDX                                                     
008700     PERFORM 7130-ADD-CONTRIB THRU 7130-EXIT.                             
008800 7116-EXIT.                                                               
008900     EXIT.                                                                
009000 7117-SCORE-ST-TYPE.                                                      
009100     IF MS-LEFT-STREET-TYPE = MS-RIGHT-STREET-TYPE                        
009200        MOVE 100 TO MS-FIELD-RATIO                                        
009300     ELSE                                                                 
009400        MOVE ZERO TO MS-FIELD-RATIO.                                      
009500     MOVE 8 TO MS-IDX                                                     
009600     PERFORM 7130-ADD-CONTRIB THRU 7130-EXIT.                             
009700 7117-EXIT.                                                               
009800     EXIT.                                                                
009900 7118-SCORE-UNIT-TYPE.                                                    
010000     IF MS-LEFT-UNIT-TYPE = MS-RIGHT-UNIT-TYPE                            
010100        MOVE 100 TO MS-FIELD-RATIO                                        
010200     ELSE                                                                 
010300        MOVE ZERO TO MS-FIELD-RATIO.                                      
010400     MOVE 9 TO MS-IDX                                                     
010500     PERFORM 7130-ADD-CONTRIB THRU 7130-EXIT.                             
010600 7118-EXIT.                                                               
010700     EXIT.                                                                
010800*-----------------------------------------------------------              
010900*    7130 ADDS ONE FIELD'S WEIGHTED CONTRIBUTION TO THE                   
011000*    RUNNING TOTAL.  MS-IDX IS SET BY THE CALLING PARAGRAPH               
011100*    (NO LINKAGE SECTION IN THIS SHOP'S COPYBOOKS).                       
011200*-----------------------------------------------------------              
011300 7130-ADD-CONTRIB.                                                        
011400     IF MS-NAME-MODE                                                      
011500        COMPUTE MS-FIELD-CONTRIB =                                        
011600           (MS-NAME-WEIGHT(MS-IDX) / 10000) *                             
011700           (MS-FIELD-RATIO / 100)                                         
011800     ELSE                                                                 
011900        COMPUTE MS-FIELD-CONTRIB =                                        
012000           (MS-NONAME-WEIGHT(MS-IDX) / 10000) *                           
012100           (MS-FIELD-RATIO / 100).                                        
012200     ADD MS-FIELD-CONTRIB TO MS-WEIGHTED-TOTAL.                           
012300 7130-EXIT.                                                               
012400     EXIT.                                                                
012500 7120-SET-CONFIDENCE.                                                     
012600     MOVE SPACES TO MS-CONFIDENCE                                         
012700     IF MS-SCORE >= 90                                                    
012800        MOVE 'NEAR-EXACT' TO MS-CONFIDENCE                                
012900     ELSE                                                                 
013000        IF MS-SCORE >= 80                                                 
013100           MOVE 'HIGH'      TO MS-CONFIDENCE                              
013200        ELSE                                                              
013300           IF MS-SCORE >= 70                                              
013400              MOVE 'MEDIUM' TO MS-CONFIDENCE                              
013500           ELSE                                                           
013600              IF MS-SCORE >= 60                                           
013700                 MOVE 'LOW' TO MS-CONFIDENCE.                             
013800 7120-EXIT.                                                               
013900     EXIT.                                                                
