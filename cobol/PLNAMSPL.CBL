000100*-----------------------------------------------------------              
000200*    PLNAMSPL.CBL                                                         
000300*    NAME-SPLITTING PARAGRAPHS - PROCEDURE DIVISION COPY                  
000400*    STRIPS PUNCTUATION, SPLITS ON SPACE RUNS, ASSIGNS                    
000500*    FIRST/MIDDLE/LAST PER THE RULES IN THE MATCH SPEC.                   
000600*-----------------------------------------------------------              
000700 4100-SPLIT-FULL-NAME.                                                    
000800     MOVE SPACES         TO NS-WORK-NAME                                  
000900     MOVE SPACES         TO NS-FIRST-NAME                                 
001000     MOVE SPACES         TO NS-MIDDLE-NAME                                
001100     MOVE SPACES         TO NS-LAST-NAME                                  
001200     MOVE SPACE          TO NS-MIDDLE-INITIAL                             
001300     MOVE SPACES         TO NS-WORD-TABLE                                 
001400     MOVE ZERO           TO NS-WORD-COUNT                                 
001500     MOVE NS-INPUT-NAME  TO NS-WORK-NAME                                  
001600     PERFORM 4110-STRIP-PUNCTUATION THRU 4110-EXIT                        
001700     PERFORM 4120-BUILD-WORD-TABLE  THRU 4120-EXIT                        
001800     PERFORM 4130-ASSIGN-NAME-PARTS THRU 4130-EXIT.                       
001900 4100-EXIT.                                                               
002000     EXIT.                                                                
002100*-----------------------------------------------------------              
002200 4110-STRIP-PUNCTUATION.                                                  
002300     PERFORM 4111-STRIP-ONE-CHAR THRU 4111-EXIT                           
002400        VARYING NS-CHAR-PTR FROM 1 BY 1                                   
002500        UNTIL NS-CHAR-PTR > 40.                                           
002600 4110-EXIT.                                                               
002700     EXIT.                                                                
002800 4111-STRIP-ONE-CHAR.                                                     
002900     PERFORM 4112-CHECK-PUNCT THRU 4112-EXIT                              
003000        VARYING NS-PUNCT-IDX FROM 1 BY 1                                  
003100        UNTIL NS-PUNCT-IDX > 32.                                          
003200 4111-EXIT.                                                               
003300     EXIT.                                                                
003400 4112-CHECK-PUNCT.                                                        
003500     IF NS-WORK-NAME(NS-CHAR-PTR:1) EQUAL                                 
003600                               NS-PUNCT-CHAR(NS-PUNCT-IDX)                
003700        MOVE SPACE TO NS-WORK-NAME(NS-CHAR-PTR:1).                        
003800 4112-EXIT.                                                               
003900     EXIT.                                                                
004000*-----------------------------------------------------------              
004100*    WORDS ARE RUNS OF NON-SPACE CHARACTERS.  NS-SCAN-PTR                 
004200*    WALKS THE 40-BYTE WORK AREA ONE CHARACTER AT A TIME.                 
004300*-----------------------------------------------------------              
004400 4120-BUILD-WORD-TABLE.                                                   
004500     MOVE 1    TO NS-SCAN-PTR                                             
004600     MOVE ZERO TO NS-WORD-COUNT                                           
004700     PERFORM 4121-SKIP-AND-TAKE-WORD THRU 4121-EXIT                       
004800        UNTIL NS-SCAN-PTR > 40.                                           
004900 4120-EXIT.                                                               
005000     EXIT.                                                                
005100 4121-SKIP-AND-TAKE-WORD.                                                 
005200     PERFORM 4122-SKIP-SPACE THRU 4122-EXIT                               
005300        UNTIL NS-SCAN-PTR > 40                                            
005400           OR NS-WORK-NAME(NS-SCAN-PTR:1) NOT EQUAL SPACE.                
005500     IF NS-SCAN-PTR > 40                                                  
005600        GO TO 4121-EXIT.                                                  
005700     ADD 1 TO NS-WORD-COUNT.                                              
005800     MOVE NS-SCAN-PTR TO NS-WORD-START.                                   
005900     PERFORM 4123-TAKE-CHAR THRU 4123-EXIT                                
006000        UNTIL NS-SCAN-PTR > 40                                            
006100           OR NS-WORK-NAME(NS-SCAN-PTR:1) EQUAL SPACE.                    
006200     COMPUTE NS-WORD-LEN = NS-SCAN-PTR - NS-WORD-START.                   
006300     IF NS-WORD-LEN > 20                                                  
006400        MOVE 20 TO NS-WORD-LEN.                                           
006500     IF NS-WORD-COUNT NOT > 10                                            
006600        MOVE NS-WORK-NAME(NS-WORD-START:NS-WORD-LEN)                      
006700                            TO NS-WORD(NS-WORD-COUNT).                    
006800 4121-EXIT.                                                               
006900     EXIT.                                                                
007000 4122-SKIP-SPACE.                                                         
007100     ADD 1 TO NS-SCAN-PTR.                                                
007200 4122-EXIT.                                                               
007300     EXIT.                                                                
007400 4123-TAKE-CHAR.                                                          
007500     ADD 1 TO NS-SCAN-PTR.                                                
007600 4123-EXIT.                                                               
007700     EXIT.                                                                
007800*-----------------------------------------------------------              
007900*    WORD-COUNT 0 = ALL BLANK.  1 = FIRST ONLY.  2 = FIRST/               
008000*    LAST.  3 = FIRST/MIDDLE/LAST.  4+ = INTERIOR WORDS JOIN              
008100*    INTO THE MIDDLE NAME.  -- REQUEST 2025-118, D.OKAFOR                 
008200*-----------------------------------------------------------              
008300 4130-ASSIGN-NAME-PARTS.                                                  
008400     EVALUATE NS-WORD-COUNT                                               
008500        WHEN 0                                                            
008600             CONTINUE                                                     
008700        WHEN 1                                                            
008800             MOVE NS-WORD(1) TO NS-FIRST-NAME                             
008900        WHEN 2                                                            
009000             MOVE NS-WORD(1) TO NS-FIRST-NAME                             
009100             MOVE NS-WORD(2) TO NS-LAST-NAME                              
009200        WHEN 3                                                            
009300             MOVE NS-WORD(1) TO NS-FIRST-NAME                             
009400             MOVE NS-WORD(2) TO NS-MIDDLE-NAME                            
009500             MOVE NS-WORD(3) TO NS-LAST-NAME                              
009600        WHEN OTHER                                                        
009700             MOVE NS-WORD(1)            TO NS-FIRST-NAME                  
009800             MOVE NS-WORD(NS-WORD-COUNT) TO NS-LAST-NAME                  
009900             PERFORM 4131-BUILD-MIDDLE THRU 4131-EXIT                     
010000     END-EVALUATE.                                                        
010100     INSPECT NS-FIRST-NAME  CONVERTING                                    
010200           'abcdefghijklmnopqrstuvwxyz' TO                                
010300           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
010400     INSPECT NS-MIDDLE-NAME CONVERTING                                    
010500           'abcdefghijklmnopqrstuvwxyz' TO                                
010600           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
010700     INSPECT NS-LAST-NAME   CONVERTING                                    
010800           'abcdefghijklmnopqrstuvwxyz' TO                                
010900           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
011000     IF NS-MIDDLE-NAME NOT = SPACES                                       
011100        MOVE NS-MIDDLE-NAME(1:1) TO NS-MIDDLE-INITIAL                     
011200     ELSE                                                                 
011300        MOVE SPACE TO NS-MIDDLE-INITIAL.                                  
011400 4130-EXIT.                                                               
011500     EXIT.                                                                
011600 4131-BUILD-MIDDLE.                                                       
011700     MOVE SPACES TO NS-MIDDLE-NAME                                        
011800     MOVE 1      TO NS-MID-POS                                            
011900     PERFORM 4132-APPEND-MID-WORD THRU 4132-EXIT                          
012000        VARYING NS-IDX FROM 2 BY 1                                        
012100        UNTIL NS-IDX > NS-WORD-COUNT - 1.                                 
012200 4131-EXIT.                                                               
012300     EXIT.                                                                
012400 4132-APPEND-MID-WORD.                                                    
012500     IF NS-IDX > 2                                                        
012600        STRING ' ' DELIMITED BY SIZE                                      
012700               INTO NS-MIDDLE-NAME WITH POINTER NS-MID-POS.               
012800     STRING NS-WORD(NS-IDX) DELIMITED BY SPACE                            
012900               INTO NS-MIDDLE-NAME WITH POINTER NS-MID-POS.               
013000 4132-EXIT.                                                               
013100     EXIT.                                                                
