000100*-----------------------------------------------------------              
000200*    PLSIMRAT.CBL                                                         
000300*    FUZZY STRING SIMILARITY - PROCEDURE DIVISION COPY                    
000400*    LONGEST-COMMON-SUBSEQUENCE RATIO, SCALED 0-100.  SEE                 
000500*    MATCH SPEC FOR THE EDIT-DISTANCE EQUIVALENCE.                        
000600*-----------------------------------------------------------              
000700 6100-COMPUTE-RATIO.                                                      
000800     MOVE ZERO TO RT-LEN-A                                                
000900     MOVE ZERO TO RT-LEN-B                                                
001000     PERFORM 6101-TRIM-A THRU 6101-EXIT                                   
001100        VARYING RT-SCAN-PTR FROM 25 BY -1                                 
001200        UNTIL RT-SCAN-PTR < 1                                             
001300           OR RT-LEN-A NOT = ZERO.                                        
001400     PERFORM 6102-TRIM-B THRU 6102-EXIT                                   
001500        VARYING RT-SCAN-PTR FROM 25 BY -1                                 
001600        UNTIL RT-SCAN-PTR < 1                                             
001700           OR RT-LEN-B NOT = ZERO.                                        
001800     IF RT-LEN-A = ZERO AND RT-LEN-B = ZERO                               
001900        MOVE 100 TO RT-RATIO                                              
002000        GO TO 6100-EXIT.                                                  
002100     IF RT-LEN-A = ZERO OR RT-LEN-B = ZERO                                
002200        MOVE ZERO TO RT-RATIO                                             
002300        GO TO 6100-EXIT.                                                  
002400     PERFORM 6110-CLEAR-ROW-ZERO THRU 6110-EXIT                           
002500        VARYING RT-J FROM 0 BY 1 UNTIL RT-J > RT-LEN-B.                   
002600     PERFORM 6120-FILL-DP-ROW THRU 6120-EXIT                              
002700        VARYING RT-I FROM 1 BY 1 UNTIL RT-I > RT-LEN-A.                   
002800     MOVE RT-DP-CELL(RT-LEN-A + 1, RT-LEN-B + 1)                          
002900                                 TO RT-LCS-LEN                            
003000     ADD RT-LEN-A RT-LEN-B GIVING RT-TOTAL-LEN                            
003100     MULTIPLY RT-LCS-LEN BY 200 GIVING RT-NUMERATOR                       
003200     DIVIDE RT-NUMERATOR BY RT-TOTAL-LEN                                  
003300                           GIVING RT-RATIO ROUNDED.                       
003400 6100-EXIT.                                                               
003500     EXIT.                                                                
003600*-----------------------------------------------------------              
003700 6101-TRIM-A.                                                             
003800     IF RT-STRING-A(RT-SCAN-PTR:1) NOT = SPACE                            
003900        MOVE RT-SCAN-PTR TO RT-LEN-A.                                     
004000 6101-EXIT.                                                               
004100     EXIT.                                                                
004200 6102-TRIM-B.                                                             
004300     IF RT-STRING-B(RT-SCAN-PTR:1) NOT = SPACE                            
004400        MOVE RT-SCAN-PTR TO RT-LEN-B.                                     
004500 6102-EXIT.                                                               
004600     EXIT.                                                                
004700*-----------------------------------------------------------              
004800*    ROW ZERO OF THE LCS TABLE IS ALL ZEROS - AN EMPTY                    
004900*    PREFIX OF A MATCHES NOTHING.  COLUMN ZERO IS HANDLED                 
005000*    BY LEAVING IT AT ITS INITIAL ZERO VALUE.                             
005100*-----------------------------------------------------------              
005200 6110-CLEAR-ROW-ZERO.                                                     
005300     MOVE ZERO TO RT-DP-CELL(1, RT-J + 1).                                
005400 6110-EXIT.                                                               
005500     EXIT.                                                                
005600 6120-FILL-DP-ROW.                                                        
005700     MOVE ZERO TO RT-DP-CELL(RT-I + 1, 1)                                 
005800     PERFORM 6121-FILL-DP-CELL THRU 6121-EXIT                             
005900        VARYING RT-J FROM 1 BY 1 UNTIL RT-J > RT-LEN-B.                   
006000 6120-EXIT.                                                               
006100     EXIT.                                                                
006200 6121-FILL-DP-CELL.                                                       
006300     IF RT-STRING-A(RT-I:1) = RT-STRING-B(RT-J:1)                         
006400        COMPUTE RT-DP-CELL(RT-I + 1, RT-J + 1) =                          
006500                RT-DP-CELL(RT-I, RT-J) + 1                                
006600     ELSE                                                                 
006700        IF RT-DP-CELL(RT-I, RT-J + 1) >                                   
006800                            RT-DP-CELL(RT-I + 1, RT-J)                    
006900           MOVE RT-DP-CELL(RT-I, RT-J + 1)                                
007000                     TO RT-DP-CELL(RT-I + 1, RT-J + 1)                    
007100        ELSE                                                              
007200           MOVE RT-DP-CELL(RT-I + 1, RT-J)                                
007300                     TO RT-DP-CELL(RT-I + 1, RT-J + 1).                   
007400 6121-EXIT.                                                               
007500     EXIT.                                                                
