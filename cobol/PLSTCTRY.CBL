000100*-----------------------------------------------------------              
000200*    PLSTCTRY.CBL                                                         
000300*    NETSUITE STATE-TO-COUNTRY LOOKUP - PROCEDURE DIVISION                
000400*    COPY.  BLANK STATE OR NO TABLE HIT LEAVES THE COUNTRY                
000500*    CODE BLANK - NETSUITE NEVER DROPS ON THIS RULE.                      
000600*-----------------------------------------------------------              
000700 6300-LOOKUP-COUNTRY.                                                     
000800     MOVE SPACES TO SC-COUNTRY-CODE                                       
000900     PERFORM 6310-CHECK-ENTRY THRU 6310-EXIT                              
001000        VARYING SC-TABLE-IDX FROM 1 BY 1                                  
001100        UNTIL SC-TABLE-IDX > 69                                           
001200           OR SC-COUNTRY-CODE NOT = SPACES.                               
001300 6300-EXIT.                                                               
001400     EXIT.                                                                
001500 6310-CHECK-ENTRY.                                                        
001600     IF SC-STATE-VALUE = SC-STATE-RAW(SC-TABLE-IDX)                       
001700        MOVE SC-STATE-CC(SC-TABLE-IDX) TO SC-COUNTRY-CODE.                
001800 6310-EXIT.                                                               
001900     EXIT.                                                                
