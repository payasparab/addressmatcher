000100*-----------------------------------------------------------              
000200*    PLZIPCLN.CBL                                                         
000300*    POSTAL-CODE CLEANING - PROCEDURE DIVISION COPY.  US                  
000400*    KEEPS THE FIRST FIVE CHARACTERS; CANADA STRIPS PUNCT-                
000500*    UATION AND REQUIRES EXACTLY SIX CHARACTERS LEFT; ALL                 
000600*    OTHER COUNTRIES PASS THE RAW ZIP THROUGH UNCHANGED.                  
000700*-----------------------------------------------------------              
000800 6400-CLEAN-ZIP.                                                          
000900     MOVE SPACES TO ZC-ZIP-CLEANED                                        
001000     MOVE 'Y'    TO ZC-ZIP-VALID                                          
001100     IF ZC-COUNTRY-CODE = 'US'                                            
001200        MOVE ZC-ZIP-RAW(1:5) TO ZC-ZIP-CLEANED                            
001300     ELSE                                                                 
001400        IF ZC-COUNTRY-CODE = 'CA'                                         
001500           PERFORM 6410-CLEAN-CA-ZIP THRU 6410-EXIT                       
001600        ELSE                                                              
001700           MOVE ZC-ZIP-RAW TO ZC-ZIP-CLEANED.                             
001800 6400-EXIT.                                                               
001900     EXIT.                                                                
002000*-----------------------------------------------------------              
002100 6410-CLEAN-CA-ZIP.                                                       
002200     MOVE ZERO TO ZC-OUT-PTR                                              
002300     PERFORM 6411-COPY-ALNUM THRU 6411-EXIT                               
002400        VARYING ZC-SCAN-PTR FROM 1 BY 1                                   
002500        UNTIL ZC-SCAN-PTR > 10.                                           
002600     IF ZC-OUT-PTR NOT = 6                                                
002700        MOVE SPACES TO ZC-ZIP-CLEANED                                     
002800        MOVE 'N' TO ZC-ZIP-VALID.                                         
002900 6410-EXIT.                                                               
003000     EXIT.                                                                
003100 6411-COPY-ALNUM.                                                         
003200     IF (ZC-ZIP-RAW(ZC-SCAN-PTR:1) >= '0'                                 
003300         AND ZC-ZIP-RAW(ZC-SCAN-PTR:1) <= '9')                            
003400        OR (ZC-ZIP-RAW(ZC-SCAN-PTR:1) >= 'A'                              
003500         AND ZC-ZIP-RAW(ZC-SCAN-PTR:1) <= 'Z')                            
003600        OR (ZC-ZIP-RAW(ZC-SCAN-PTR:1) >= 'a'                              
003700         AND ZC-ZIP-RAW(ZC-SCAN-PTR:1) <= 'z')                            
003800        IF ZC-OUT-PTR < 6                                                 
003900           ADD 1 TO ZC-OUT-PTR                                            
004000           MOVE ZC-ZIP-RAW(ZC-SCAN-PTR:1)                                 
004100                     TO ZC-ZIP-CLEANED(ZC-OUT-PTR:1)                      
004200        ELSE                                                              
004300           ADD 1 TO ZC-OUT-PTR.                                           
004400 6411-EXIT.                                                               
004500     EXIT.                                                                
