000100*----------------------------------------------------------------         
000200*    AMAZON-CLEAN-FILE FILE SELECT - ADDRESS MATCH BATCH                  
000300*----------------------------------------------------------------         
000400 SELECT AMAZON-CLEAN-FILE                                                 
000500        ASSIGN TO "AMAZON-CLEAN"                                          
000600        ORGANIZATION IS SEQUENTIAL.                                       
