000100*----------------------------------------------------------------         
000200*    AMAZON-RAW-FILE FILE SELECT - ADDRESS MATCH BATCH                    
000300*----------------------------------------------------------------         
000400 SELECT AMAZON-RAW-FILE                                                   
000500        ASSIGN TO "AMAZON-RAW"                                            
000600        ORGANIZATION IS LINE SEQUENTIAL.                                  
