000100*----------------------------------------------------------------         
000200*    MATCH-FILE FILE SELECT - ADDRESS MATCH BATCH                         
000300*----------------------------------------------------------------         
000400 SELECT MATCH-FILE                                                        
000500        ASSIGN TO "MATCH-SHOP-NETS"                                       
000600        ORGANIZATION IS SEQUENTIAL.                                       
