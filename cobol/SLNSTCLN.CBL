000100*----------------------------------------------------------------         
000200*    NETSUITE-CLEAN-FILE FILE SELECT - ADDRESS MATCH BATCH                
000300*----------------------------------------------------------------         
000400 SELECT NETSUITE-CLEAN-FILE                                               
000500        ASSIGN TO "NETSUITE-CLEAN"                                        
000600        ORGANIZATION IS SEQUENTIAL.                                       
