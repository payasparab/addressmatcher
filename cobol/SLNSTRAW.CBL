000100*----------------------------------------------------------------         
000200*    NETSUITE-RAW-FILE FILE SELECT - ADDRESS MATCH BATCH                  
000300*----------------------------------------------------------------         
000400 SELECT NETSUITE-RAW-FILE                                                 
000500        ASSIGN TO "NETSUITE-RAW"                                          
000600        ORGANIZATION IS LINE SEQUENTIAL.                                  
