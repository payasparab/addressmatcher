000100*----------------------------------------------------------------         
000200*    SHOPIFY-CLEAN-FILE FILE SELECT - ADDRESS MATCH BATCH                 
000300*----------------------------------------------------------------         
000400 SELECT SHOPIFY-CLEAN-FILE                                                
000500        ASSIGN TO "SHOPIFY-CLEAN"                                         
000600        ORGANIZATION IS SEQUENTIAL.                                       
