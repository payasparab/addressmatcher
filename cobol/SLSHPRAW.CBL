000100*----------------------------------------------------------------         
000200*    SHOPIFY-RAW-FILE FILE SELECT - ADDRESS MATCH BATCH                   
000300*----------------------------------------------------------------         
000400 SELECT SHOPIFY-RAW-FILE                                                  
000500        ASSIGN TO "SHOPIFY-RAW"                                           
000600        ORGANIZATION IS LINE SEQUENTIAL.                                  
