000100*----------------------------------------------------------------         
000200*    STITCH-FILE FILE SELECT - ADDRESS MATCH BATCH                        
000300*----------------------------------------------------------------         
000400 SELECT STITCH-FILE                                                       
000500        ASSIGN TO "STITCH-SHOP-NETS"                                      
000600        ORGANIZATION IS SEQUENTIAL.                                       
