000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     address-match-driver.                                    
000300 AUTHOR.         D.ASHWORTH.                                              
000400 INSTALLATION.   DATA CENTER.                                             
000500 DATE-WRITTEN.   1991-10-08.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NONE.                                                    
000800*-----------------------------------------------------------              
000900*    NIGHTLY JOB-STEP DRIVER FOR THE CROSS-CHANNEL CUSTOMER               
001000*    MATCH RUN.  CALLS THE THREE CLEAN-FLOW STEPS FOR THE                 
001100*    STOREFRONT, AMAZON AND NETSUITE FEEDS, THEN THE TWO                  
001200*    MATCH/STITCH/REPORT STEPS, IN FIXED ORDER.  NO SCREEN                
001300*    I-O - THIS PROGRAM IS RUN FROM THE OVERNIGHT SCHEDULE,               
001400*    NOT FROM A TERMINAL.                                                 
001500*-----------------------------------------------------------              
001600*    CHANGE LOG                                                           
001700*-----------------------------------------------------------              
001800* 1991-10-08 DRA INIT    ORIGINAL PROGRAM - DRIVES THE FIVE               
001900*                        CLEAN/                                           
002000* 1991-10-08 DRA INIT    MATCH STEPS IN FIXED SEQUENCE, ONE               
002100*                        CALL                                             
002200* 1991-10-08 DRA INIT    PER STEP, NO PARAMETER PASSING.                  
002300* 1994-09-20 TFK CR-441  ADDED STEP-ABEND CHECK AFTER EACH                
002400*                        CALL -                                           
002500* 1994-09-20 TFK CR-441  A RAW-FILE PROBLEM ON ONE CHANNEL                
002600*                        WAS                                              
002700* 1994-09-20 TFK CR-441  LETTING THE JOB RUN THE MATCH STEPS              
002800* 1994-09-20 TFK CR-441  AGAINST A STALE CLEAN FILE.                      
002900* 1998-11-02 TFK Y2K-03  REVIEWED FOR Y2K - RUN-DATE HELD AS              
003000*                        A                                                
003100* 1998-11-02 TFK Y2K-03  4-DIGIT YEAR FROM THE SYSTEM CLOCK,              
003200* 1998-11-02 TFK Y2K-03  PRINTED ON THE STEP-COMPLETION                   
003300*                        LINE.                                            
003400* 2009-02-20 DRA CR-810  ADDED RUN-ID TO THE STEP-COMPLETION              
003500* 2009-02-20 DRA CR-810  LINE SO OPERATIONS CAN TIE A BAD                 
003600*                        RUN                                              
003700* 2009-02-20 DRA CR-810  BACK TO A SPECIFIC SCHEDULE ENTRY.               
003800* 2017-01-30 RFH CR-955  STEP-NAME TABLE ADDED SO THE STEP-               
003900* 2017-01-30 RFH CR-955  COMPLETION LINE CAN LOOK UP THE                  
004000*                        NAME                                             
004100* 2017-01-30 RFH CR-955  INSTEAD OF CARRYING A SIXTH COPY.                
004200* 2025-03-07 L.PARETSKY SI-4471 NO CODE CHANGE - STEP NAMES               
004300*                               RELABELED                                 
004400* 2025-03-07 L.PARETSKY SI-4471 TO MATCH THE RENAMED MATCH                
004500*                               PROGRAMS.                                 
004600*-----------------------------------------------------------              
004700*-----------------------------------------------------------              
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'                                 
005300     UPSI-0 IS WS-TEST-RUN-SWITCH.                                        
005400 DATA DIVISION.                                                           
005500 WORKING-STORAGE SECTION.                                                 
005600*-----------------------------------------------------------              
005700*    RUN-DATE WORK AREA - PULLED FROM THE SYSTEM CLOCK AND                
005800*    PRINTED ON THE STEP-COMPLETION LINE FOR OPERATIONS.                  
005900*-----------------------------------------------------------              
006000 01  WS-RUN-DATE.                                                         
006100     05  WS-RUN-DATE-YYYYMMDD  PIC 9(08).                                 
006200     05  FILLER                PIC X(02).                                 
006300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
006400     05  WS-RUN-YEAR           PIC 9(04).                                 
006500     05  WS-RUN-MONTH          PIC 9(02).                                 
006600     05  WS-RUN-DAY            PIC 9(02).                                 
006700     05  FILLER                PIC X(02).                                 
006800 01  WS-RUN-TIME-RAW           PIC 9(08).                                 
006900 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-RAW.                         
007000     05  WS-RUN-HOUR           PIC 9(02).                                 
007100     05  WS-RUN-MINUTE         PIC 9(02).                                 
007200     05  WS-RUN-SECOND         PIC 9(02).                                 
007300     05  WS-RUN-HUNDREDTH      PIC 9(02).                                 
007400*-----------------------------------------------------------              
007500*    RUN-ID - OPERATIONS TIES A BAD OVERNIGHT RUN BACK TO                 
007600*    A SPECIFIC SCHEDULE ENTRY WITH THIS NUMBER (CR-810).                 
007700*-----------------------------------------------------------              
007800 77  WS-RUN-ID                 PIC 9(06) COMP VALUE ZERO.                 
007900*-----------------------------------------------------------              
008000*    STEP-ABEND SWITCH - SET WHEN A CALLED STEP HANDS BACK A              
008100*    NONZERO RETURN-CODE (CR-441).  ONCE SET, THE REMAINING               
008200*    STEPS ARE SKIPPED SO THE MATCH STEPS NEVER RUN AGAINST               
008300*    A CLEAN FILE THE UPSTREAM STEP FAILED TO FINISH.                     
008400*-----------------------------------------------------------              
008500 77  WS-STEP-ABEND-SW          PIC X(01) VALUE 'N'.                       
008600     88  WS-STEP-ABENDED        VALUE 'Y'.                                
008700*-----------------------------------------------------------              
008800*    FIXED JOB-STEP TABLE - ONE ENTRY PER PROGRAM CALLED,                 
008900*    IN THE ORDER THE OVERNIGHT SCHEDULE REQUIRES (CR-955).               
009000*    HELD AS A PACKED STRING AND REDEFINED AS A TABLE SO A                
009100*    NEW CHANNEL CAN BE ADDED BY CHANGING ONE VALUE CLAUSE.               
009200*-----------------------------------------------------------              
009300 01  WS-STEP-NAME-TEXT.                                                   
009400     05  FILLER PIC X(30) VALUE 'shopify-clean-flow            '.         
009500     05  FILLER PIC X(30) VALUE 'amazon-clean-flow             '.         
009600     05  FILLER PIC X(30) VALUE 'netsuite-clean-flow           '.         
009700     05  FILLER PIC X(30) VALUE 'match-shopify-amazon          '.         
009800     05  FILLER PIC X(30) VALUE 'match-shopify-netsuite        '.         
009900 01  WS-STEP-NAME-TABLE REDEFINES WS-STEP-NAME-TEXT.                      
010000     05  WS-STEP-NAME OCCURS 5 TIMES PIC X(30).                           
010100 01  WS-STEP-COUNTERS.                                                    
010200     05  WS-STEP-NUMBER        PIC 9(02) COMP VALUE ZERO.                 
010300     05  WS-STEP-TOTAL         PIC 9(02) COMP VALUE 5.                    
010400     05  FILLER                PIC X(05).                                 
010500*-----------------------------------------------------------              
010600*    STEP-COMPLETION PRINT LINE (CR-810 ADDED WS-RUN-ID).                 
010700*-----------------------------------------------------------              
010800 01  WS-STEP-LINE.                                                        
010900     05  FILLER                PIC X(07) VALUE 'RUN-ID='.                 
011000     05  WS-LINE-RUN-ID        PIC 9(06).                                 
011100     05  FILLER                PIC X(02) VALUE SPACES.                    
011200     05  FILLER                PIC X(06) VALUE 'STEP  '.                  
011300     05  WS-LINE-STEP-NUMBER   PIC 9(02).                                 
011400     05  FILLER                PIC X(04) VALUE ' OF '.                    
011500     05  WS-LINE-STEP-TOTAL    PIC 9(02).                                 
011600     05  FILLER                PIC X(02) VALUE SPACES.                    
011700     05  WS-LINE-STEP-NAME     PIC X(30).                                 
011800     05  FILLER                PIC X(01) VALUE SPACES.                    
011900     05  WS-LINE-STATUS        PIC X(09).                                 
012000     05  FILLER                PIC X(09).                                 
012100 PROCEDURE DIVISION.                                                      
012200*-----------------------------------------------------------              
012300 0100-MAIN-PROCESS.                                                       
012400     PERFORM 0110-GET-RUN-STAMP   THRU 0110-EXIT                          
012500     PERFORM 0120-RUN-ALL-STEPS   THRU 0120-EXIT                          
012600     PERFORM 0190-PRINT-JOB-DONE  THRU 0190-EXIT                          
012700     STOP RUN.                                                            
012800 0100-EXIT.                                                               
012900     EXIT.                                                                
013000*-----------------------------------------------------------              
013100*    PULLS THE RUN DATE/TIME FROM THE SYSTEM CLOCK AND                    
013200*    BUILDS THE RUN-ID FROM IT (CR-810 - HHMMSS OF THE                    
013300*    KICKOFF, UNIQUE ENOUGH FOR ONE NIGHT'S SCHEDULE).                    
013400*-----------------------------------------------------------              
013500 0110-GET-RUN-STAMP.                                                      
013600     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD                       
013700     ACCEPT WS-RUN-TIME-RAW      FROM TIME                                
013800     COMPUTE WS-RUN-ID = (WS-RUN-HOUR   * 10000)                          
013900                        + (WS-RUN-MINUTE * 100)                           
014000                        +  WS-RUN-SECOND.                                 
014100 0110-EXIT.                                                               
014200     EXIT.                                                                
014300*-----------------------------------------------------------              
014400*    CALLS EACH JOB STEP IN FIXED ORDER.  EACH CALLED                     
014500*    PROGRAM TAKES NO PARAMETERS - EVERY STEP READS ITS OWN               
014600*    RAW/CLEAN FILES BY LOGICAL NAME, THE SAME WAY EVERY                  
014700*    OTHER BATCH STEP IN THIS SHOP PICKS UP ITS OWN FILES.                
014800*    WS-STEP-NUMBER IS SET BEFORE EACH CALL SO THE STEP-                  
014900*    COMPLETION LINE CAN PULL THE STEP NAME OUT OF THE                    
015000*    TABLE ABOVE RATHER THAN CARRYING A SIXTH COPY OF IT.                 
015100*-----------------------------------------------------------              
015200 0120-RUN-ALL-STEPS.                                                      
015300     MOVE 1 TO WS-STEP-NUMBER                                             
015400     CALL "shopify-clean-flow"                                            
015500     PERFORM 0140-CHECK-STEP-ABEND THRU 0140-EXIT                         
015600     PERFORM 0180-PRINT-STEP-LINE THRU 0180-EXIT                          
015700     IF WS-STEP-ABENDED GO TO 0120-EXIT.                                  
015800     MOVE 2 TO WS-STEP-NUMBER                                             
015900     CALL "amazon-clean-flow"                                             
016000     PERFORM 0140-CHECK-STEP-ABEND THRU 0140-EXIT                         
016100     PERFORM 0180-PRINT-STEP-LINE THRU 0180-EXIT                          
016200     IF WS-STEP-ABENDED GO TO 0120-EXIT.                                  
016300     MOVE 3 TO WS-STEP-NUMBER                                             
016400     CALL "netsuite-clean-flow"                                           
016500     PERFORM 0140-CHECK-STEP-ABEND THRU 0140-EXIT                         
016600     PERFORM 0180-PRINT-STEP-LINE THRU 0180-EXIT                          
016700     IF WS-STEP-ABENDED GO TO 0120-EXIT.                                  
016800     MOVE 4 TO WS-STEP-NUMBER                                             
016900     CALL "match-shopify-amazon"                                          
017000     PERFORM 0140-CHECK-STEP-ABEND THRU 0140-EXIT                         
017100     PERFORM 0180-PRINT-STEP-LINE THRU 0180-EXIT                          
017200     IF WS-STEP-ABENDED GO TO 0120-EXIT.                                  
017300     MOVE 5 TO WS-STEP-NUMBER                                             
017400     CALL "match-shopify-netsuite"                                        
017500     PERFORM 0140-CHECK-STEP-ABEND THRU 0140-EXIT                         
017600     PERFORM 0180-PRINT-STEP-LINE THRU 0180-EXIT.                         
017700 0120-EXIT.                                                               
017800     EXIT.                                                                
017900*-----------------------------------------------------------              
018000*    RETURN-CODE IS THE COMPILER'S OWN SPECIAL REGISTER - NO              
018100*    WORKING-STORAGE ITEM TO DECLARE FOR IT.  A CALLED STEP               
018200*    THAT ABENDS OR DETECTS A BAD RAW FILE SETS IT NONZERO                
018300*    BEFORE RETURNING (CR-441).                                           
018400*-----------------------------------------------------------              
018500 0140-CHECK-STEP-ABEND.                                                   
018600     IF RETURN-CODE NOT = ZERO                                            
018700        MOVE 'Y' TO WS-STEP-ABEND-SW.                                     
018800 0140-EXIT.                                                               
018900     EXIT.                                                                
019000*-----------------------------------------------------------              
019100*    STEP-COMPLETION LINE - ONE PER CALLED PROGRAM, PRINTED               
019200*    TO THE JOB LOG SO OPERATIONS CAN SEE HOW FAR THE RUN                 
019300*    GOT WITHOUT OPENING A LISTING (TFK, CR-441).                         
019400*-----------------------------------------------------------              
019500 0180-PRINT-STEP-LINE.                                                    
019600     MOVE WS-RUN-ID                        TO WS-LINE-RUN-ID              
019700     MOVE WS-STEP-NUMBER                   TO WS-LINE-STEP-NUMBER         
019800     MOVE WS-STEP-TOTAL                    TO WS-LINE-STEP-TOTAL          
019900     MOVE WS-STEP-NAME (WS-STEP-NUMBER)     TO WS-LINE-STEP-NAME          
020000     IF WS-STEP-ABENDED                                                   
020100        MOVE 'ABEND'    TO WS-LINE-STATUS                                 
020200     ELSE                                                                 
020300        MOVE 'COMPLETE' TO WS-LINE-STATUS.                                
020400     DISPLAY WS-STEP-LINE.                                                
020500 0180-EXIT.                                                               
020600     EXIT.                                                                
020700*-----------------------------------------------------------              
020800*    FINAL LINE ON THE JOB LOG - NO ERRORS HANDED BACK BY                 
020900*    ANY CALLED STEP MEANS A CLEAN OVERNIGHT RUN.                         
021000*-----------------------------------------------------------              
021100 0190-PRINT-JOB-DONE.                                                     
021200     DISPLAY 'ADDRESS-MATCH-DRIVER - ALL STEPS COMPLETE - RUN-ID '        
021300        WS-RUN-ID.                                                        
021400 0190-EXIT.                                                               
021500     EXIT.                                                                
