000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     amazon-clean-flow.                                       
000300 AUTHOR.         R.HUYNH.                                                 
000400 INSTALLATION.   DATA CENTER.                                             
000500 DATE-WRITTEN.   1987-09-02.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NONE.                                                    
000800*-----------------------------------------------------------              
000900*    READS THE MARKETPLACE ORDER EXTRACT, SPLITS THE NAME,                
001000*    MAPS COUNTRY TO A 2-CHAR CODE, VALIDATES THE US STATE                
001100*    CODE, CLEANS THE POSTAL CODE, TOKENIZES THE ADDRESS                  
001200*    AND WRITES THE AMAZON-CLEAN FILE USED BY THE MATCH                   
001300*    STEPS.  UNLIKE THE STOREFRONT FILE THE MARKETPLACE                   
001400*    EXTRACT CARRIES NO CUSTOMER NUMBER - RECORD-ID IS                    
001500*    BUILT UP FROM NAME/DATE/ZIP (SEE 2080).                              
001600*-----------------------------------------------------------              
001700*    CHANGE LOG                                                           
001800*-----------------------------------------------------------              
001900* 1987-09-02 RHU INIT    ORIGINAL PROGRAM - MARKETPLACE                   
002000*                        CLEAN FLOW.                                      
002100* 1989-04-17 RHU CR-118  ADDED COUNTRY-NAME-TO-CODE TABLE                 
002200*                        LOOKUP.                                          
002300* 1994-09-20 TFK CR-441  SWITCHED ADDRESS PARSE TO RULE-                  
002400*                        BASED                                            
002500* 1996-01-08 TFK CR-502  STATE-CODE EDIT FOR US RECORDS PER               
002600* 1996-01-08 TFK CR-502  MARKETPLACE RECONCILIATION REQUEST.              
002700* 1998-11-02 TFK Y2K-03  REVIEWED FOR Y2K - NO DATE MATH                  
002800*                        HERE,                                            
002900* 1998-11-02 TFK Y2K-03  ORDER-DATE IS TEXT, USED ONLY IN                 
003000*                        THE                                              
003100* 1998-11-02 TFK Y2K-03  RECORD-ID BUILD, NOT COMPARED.                   
003200* 2003-05-14 MQV CR-688  DROP-REASON COUNTERS SPLIT OUT PER               
003300* 2003-05-14 MQV CR-688  AUDIT REQUEST FROM RECONCILIATION.               
003400* 2025-03-07 L.PARETSKY SI-4471 REBUILT TOKENIZER CALL FOR                
003500*                               SHOPIFY HOUSE-                            
003600* 2025-03-07 L.PARETSKY SI-4471 NUMBER NORMALIZATION - SEE                
003700*                               PLADDTOK.                                 
003800*-----------------------------------------------------------              
003900*-----------------------------------------------------------              
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'                                 
004500     UPSI-0 IS WS-TEST-RUN-SWITCH.                                        
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     COPY "SLAMZRAW.CBL".                                                 
004900     COPY "SLAMZCLN.CBL".                                                 
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200     COPY "FDAMZRAW.CBL".                                                 
005300     COPY "FDAMZCLN.CBL".                                                 
005400 WORKING-STORAGE SECTION.                                                 
005500     COPY "wsnamspl.cbl".                                                 
005600     COPY "wsaddtok.cbl".                                                 
005700     COPY "wsctrymap.cbl".                                                
005800     COPY "wszipcln.cbl".                                                 
005900*-----------------------------------------------------------              
006000*    PROGRAM-LOCAL COUNTERS AND SWITCHES.                                 
006100*-----------------------------------------------------------              
006200 01  WS-COUNTERS.                                                         
006300     05  WS-READ-COUNT         PIC 9(07) COMP.                            
006400     05  WS-WRITTEN-COUNT      PIC 9(07) COMP.                            
006500     05  WS-DROP-COUNTRY       PIC 9(07) COMP.                            
006600     05  WS-DROP-STATE         PIC 9(07) COMP.                            
006700     05  WS-DROP-ZIP           PIC 9(07) COMP.                            
006800     05  WS-DROP-BLANK         PIC 9(07) COMP.                            
006900     05  WS-DROP-ADDR          PIC 9(07) COMP.                            
007000     05  FILLER                PIC X(05).                                 
007100 01  WS-SWITCHES.                                                         
007200     05  WS-EOF-SW             PIC X(01).                                 
007300         88  WS-END-OF-FILE     VALUE 'Y'.                                
007400     05  WS-KEEP-SW            PIC X(01).                                 
007500         88  WS-KEEP-RECORD     VALUE 'Y'.                                
007600     05  FILLER                PIC X(03).                                 
007700 01  WS-EDIT-FIELDS.                                                      
007800     05  WS-NONSPACE-COUNT     PIC 9(02) COMP.                            
007900     05  WS-SPACE-COUNT        PIC 9(02) COMP.                            
008000     05  FILLER                PIC X(05).                                 
008100 01  WS-AUDIT-LINE.                                                       
008200     05  WS-AUDIT-LABEL        PIC X(30).                                 
008300     05  WS-AUDIT-COUNT        PIC ZZZ,ZZ9.                               
008400     05  FILLER                PIC X(10).                                 
008500 PROCEDURE DIVISION.                                                      
008600*-----------------------------------------------------------              
008700 2000-MAIN-PROCESS.                                                       
008800     PERFORM 2010-OPEN-FILES        THRU 2010-EXIT                        
008900     PERFORM 2020-READ-AMAZON-RAW   THRU 2020-EXIT                        
009000     PERFORM 2030-PROCESS-ONE-RECORD THRU 2030-EXIT                       
009100        UNTIL WS-END-OF-FILE                                              
009200     PERFORM 2090-CLOSE-FILES       THRU 2090-EXIT                        
009300     PERFORM 2095-PRINT-AUDIT-COUNTS THRU 2095-EXIT                       
009400     STOP RUN.                                                            
009500 2000-EXIT.                                                               
009600     EXIT.                                                                
009700 2010-OPEN-FILES.                                                         
009800     OPEN INPUT  AMAZON-RAW-FILE                                          
009900     OPEN OUTPUT AMAZON-CLEAN-FILE                                        
010000     MOVE ZERO  TO WS-READ-COUNT                                          
010100     MOVE ZERO  TO WS-WRITTEN-COUNT                                       
010200     MOVE ZERO  TO WS-DROP-COUNTRY                                        
010300     MOVE ZERO  TO WS-DROP-STATE                                          
010400     MOVE ZERO  TO WS-DROP-ZIP                                            
010500     MOVE ZERO  TO WS-DROP-BLANK                                          
010600     MOVE ZERO  TO WS-DROP-ADDR                                           
010700     MOVE 'N'   TO WS-EOF-SW.                                             
010800 2010-EXIT.                                                               
010900     EXIT.                                                                
011000 2020-READ-AMAZON-RAW.                                                    
011100     READ AMAZON-RAW-FILE                                                 
011200        AT END                                                            
011300           MOVE 'Y' TO WS-EOF-SW.                                         
011400 2020-EXIT.                                                               
011500     EXIT.                                                                
011600*-----------------------------------------------------------              
011700*    EACH EDIT STEP SETS WS-KEEP-SW TO 'N' AND BUMPS THE                  
011800*    MATCHING DROP COUNTER WHEN A RECORD FAILS.  LATER                    
011900*    STEPS ARE SKIPPED ONCE A RECORD IS REJECTED.                         
012000*-----------------------------------------------------------              
012100 2030-PROCESS-ONE-RECORD.                                                 
012200     ADD 1 TO WS-READ-COUNT                                               
012300     MOVE 'Y' TO WS-KEEP-SW                                               
012400     PERFORM 2040-SPLIT-NAME        THRU 2040-EXIT                        
012500     PERFORM 2050-MAP-COUNTRY       THRU 2050-EXIT                        
012600     IF WS-KEEP-RECORD                                                    
012700        PERFORM 2055-EDIT-STATE-CODE THRU 2055-EXIT.                      
012800     IF WS-KEEP-RECORD                                                    
012900        PERFORM 2060-CLEAN-ZIP       THRU 2060-EXIT.                      
013000     IF WS-KEEP-RECORD                                                    
013100        PERFORM 2065-EDIT-BLANKS     THRU 2065-EXIT.                      
013200     IF WS-KEEP-RECORD                                                    
013300        PERFORM 2070-TOKENIZE-ADDR   THRU 2070-EXIT.                      
013400     IF WS-KEEP-RECORD                                                    
013500        PERFORM 2080-BUILD-RECORD-ID THRU 2080-EXIT                       
013600        MOVE SPACES TO AC-PAYLOAD                                         
013700        WRITE AC-CLEAN-RECORD                                             
013800        ADD 1 TO WS-WRITTEN-COUNT.                                        
013900     PERFORM 2020-READ-AMAZON-RAW    THRU 2020-EXIT.                      
014000 2030-EXIT.                                                               
014100     EXIT.                                                                
014200 2040-SPLIT-NAME.                                                         
014300     MOVE AR-FULL-NAME TO NS-INPUT-NAME                                   
014400     PERFORM 4100-SPLIT-FULL-NAME THRU 4100-EXIT                          
014500     MOVE NS-FIRST-NAME      TO AC-FIRST-NAME                             
014600     MOVE NS-MIDDLE-NAME     TO AC-MIDDLE-NAME                            
014700     MOVE NS-MIDDLE-INITIAL  TO AC-MIDDLE-INITIAL                         
014800     MOVE NS-LAST-NAME       TO AC-LAST-NAME                              
014900     MOVE AR-FULL-NAME       TO AC-FULL-NAME                              
015000     INSPECT AC-FULL-NAME CONVERTING                                      
015100           'abcdefghijklmnopqrstuvwxyz' TO                                
015200           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
015300 2040-EXIT.                                                               
015400     EXIT.                                                                
015500*-----------------------------------------------------------              
015600*    COUNTRY NOT IN THE MARKETPLACE TABLE - DROP.                         
015700*    -- 2026-02-11 L.PARETSKY HD-2307: THE LOOKUP WAS RUN                 
015800*    OFF AC-COUNTRY (25 BYTES), SO THE LONGER TABLE NAMES                 
015900*    (E.G. THE MINOR OUTLYING ISLANDS ENTRY) GOT CUT BEFORE               
016000*    THE COMPARE AND NEVER MATCHED.  NOW THE LOOKUP RUNS                  
016100*    STRAIGHT OFF THE RAW 40-BYTE AR-COUNTRY FIELD, AND                   
016200*    AC-COUNTRY (STILL 25 BYTES ON THE CLEAN FILE) IS JUST                
016300*    THE STORED DISPLAY VALUE, NOT THE LOOKUP KEY.                        
016400*-----------------------------------------------------------              
016500 2050-MAP-COUNTRY.                                                        
016600     MOVE AR-COUNTRY TO AC-COUNTRY                                        
016700     INSPECT AC-COUNTRY CONVERTING                                        
016800           'abcdefghijklmnopqrstuvwxyz' TO                                
016900           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
017000     MOVE SPACES      TO CM-COUNTRY-NAME                                  
017100     MOVE AR-COUNTRY  TO CM-COUNTRY-NAME                                  
017200     INSPECT CM-COUNTRY-NAME CONVERTING                                   
017300           'abcdefghijklmnopqrstuvwxyz' TO                                
017400           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
017500     PERFORM 6200-LOOKUP-CTRY-CODE THRU 6200-EXIT                         
017600     MOVE CM-COUNTRY-CODE TO AC-COUNTRY-CODE                              
017700     IF AC-COUNTRY-CODE = SPACES                                          
017800        MOVE 'N' TO WS-KEEP-SW                                            
017900        ADD 1 TO WS-DROP-COUNTRY.                                         
018000 2050-EXIT.                                                               
018100     EXIT.                                                                
018200*-----------------------------------------------------------              
018300*    STATE-CODE EDIT - US RECORDS ONLY MUST CARRY EXACTLY                 
018400*    TWO NON-SPACE CHARACTERS.  NON-US RECORDS PASS.                      
018500*-----------------------------------------------------------              
018600 2055-EDIT-STATE-CODE.                                                    
018700     MOVE AR-STATE TO AC-STATE                                            
018800     INSPECT AC-STATE CONVERTING                                          
018900           'abcdefghijklmnopqrstuvwxyz' TO                                
019000           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
019100     MOVE AC-STATE(1:4) TO AC-STATE-CODE                                  
019200     IF AC-COUNTRY-CODE = 'US'                                            
019300        MOVE ZERO TO WS-SPACE-COUNT                                       
019400        INSPECT AC-STATE-CODE TALLYING WS-SPACE-COUNT                     
019500           FOR ALL SPACE                                                  
019600        COMPUTE WS-NONSPACE-COUNT = 4 - WS-SPACE-COUNT                    
019700        IF AC-STATE-CODE = SPACES                                         
019800           OR WS-NONSPACE-COUNT NOT = 2                                   
019900           MOVE 'N' TO WS-KEEP-SW                                         
020000           ADD 1 TO WS-DROP-STATE.                                        
020100 2055-EXIT.                                                               
020200     EXIT.                                                                
020300*-----------------------------------------------------------              
020400*    ZIP CLEANUP - INVALID CANADIAN ZIP IS DROPPED HERE.                  
020500*-----------------------------------------------------------              
020600 2060-CLEAN-ZIP.                                                          
020700     MOVE AR-ZIP TO AC-ZIP                                                
020800     INSPECT AC-ZIP CONVERTING                                            
020900           'abcdefghijklmnopqrstuvwxyz' TO                                
021000           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
021100     MOVE AC-COUNTRY-CODE TO ZC-COUNTRY-CODE                              
021200     MOVE AC-ZIP          TO ZC-ZIP-RAW                                   
021300     PERFORM 6400-CLEAN-ZIP THRU 6400-EXIT                                
021400     MOVE ZC-ZIP-CLEANED TO AC-ZIP-CLEANED                                
021500     IF NOT ZC-ZIP-IS-VALID                                               
021600        MOVE 'N' TO WS-KEEP-SW                                            
021700        ADD 1 TO WS-DROP-ZIP.                                             
021800 2060-EXIT.                                                               
021900     EXIT.                                                                
022000*-----------------------------------------------------------              
022100*    BLANK ORDER-DATE OR BLANK NAME - NOT A USABLE RECORD.                
022200*-----------------------------------------------------------              
022300 2065-EDIT-BLANKS.                                                        
022400     IF AR-ORDER-DATE = SPACES OR AR-FULL-NAME = SPACES                   
022500        MOVE 'N' TO WS-KEEP-SW                                            
022600        ADD 1 TO WS-DROP-BLANK.                                           
022700 2065-EXIT.                                                               
022800     EXIT.                                                                
022900 2070-TOKENIZE-ADDR.                                                      
023000     MOVE 'A'             TO TK-SOURCE-IND                                
023100     MOVE AC-COUNTRY-CODE TO TK-COUNTRY-CODE                              
023200     MOVE AR-ADDRESS      TO TK-ADDRESS-LINE                              
023300     PERFORM 5100-TOKENIZE-ADDRESS THRU 5100-EXIT                         
023400     MOVE TK-ADDRESS-NUMBER TO AC-ADDRESS-NUMBER                          
023500     MOVE TK-STREET-NAME    TO AC-STREET-NAME                             
023600     MOVE TK-STREET-TYPE    TO AC-STREET-TYPE                             
023700     MOVE TK-UNIT-TYPE      TO AC-UNIT-TYPE                               
023800     MOVE TK-UNIT-NUMBER    TO AC-UNIT-NUMBER                             
023900     MOVE AR-CITY           TO AC-CITY                                    
024000     INSPECT AC-CITY CONVERTING                                           
024100           'abcdefghijklmnopqrstuvwxyz' TO                                
024200           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
024300     IF AC-CITY           = SPACES AND                                    
024400        AC-STATE          = SPACES AND                                    
024500        AC-STATE-CODE     = SPACES AND                                    
024600        AC-COUNTRY        = SPACES AND                                    
024700        AC-COUNTRY-CODE   = SPACES AND                                    
024800        AC-ZIP            = SPACES AND                                    
024900        AC-ZIP-CLEANED    = SPACES AND                                    
025000        AC-ADDRESS-NUMBER = SPACES AND                                    
025100        AC-STREET-NAME    = SPACES AND                                    
025200        AC-STREET-TYPE    = SPACES AND                                    
025300        AC-UNIT-TYPE      = SPACES AND                                    
025400        AC-UNIT-NUMBER    = SPACES                                        
025500        MOVE 'N' TO WS-KEEP-SW                                            
025600        ADD 1 TO WS-DROP-ADDR.                                            
025700 2070-EXIT.                                                               
025800     EXIT.                                                                
025900*-----------------------------------------------------------              
026000*    RECORD-ID IS SYNTHETIC - THE FEED CARRIES NO CUSTOMER                
026100*    NUMBER.  BUILT FROM NAME/DATE/ZIP SO EQUAL                           
026200*    TRIPLES ALWAYS PRODUCE EQUAL IDS (REQUEST 2025-118).                 
026300*    -- 2026-01-22 L.PARETSKY HD-2290: THE OLD BUILD ONLY                 
026400*    KEPT 6 BYTES OF ORDER-DATE ('YYYY-M'), SO TWO ORDERS                 
026500*    FROM THE SAME BUYER/ZIP IN ONE MONTH COLLIDED ONTO ONE               
026600*    ID.  NOW PACKS THE FULL YYYYMMDD (DASHES STRIPPED) SO                
026700*    THE MONTH AND DAY ARE BOTH CARRIED INTO THE KEY.                     
026800*-----------------------------------------------------------              
026900 2080-BUILD-RECORD-ID.                                                    
027000     MOVE SPACES TO AC-RECORD-ID                                          
027100     MOVE AR-FULL-NAME(1:6)   TO AC-RECORD-ID(1:6)                        
027200     MOVE AR-ORDER-DATE(1:4)  TO AC-RECORD-ID(7:4)                        
027300     MOVE AR-ORDER-DATE(6:2)  TO AC-RECORD-ID(11:2)                       
027400     MOVE AR-ORDER-DATE(9:2)  TO AC-RECORD-ID(13:2)                       
027500     MOVE AC-ZIP-CLEANED(1:6) TO AC-RECORD-ID(15:6).                      
027600 2080-EXIT.                                                               
027700     EXIT.                                                                
027800 2090-CLOSE-FILES.                                                        
027900     CLOSE AMAZON-RAW-FILE                                                
028000     CLOSE AMAZON-CLEAN-FILE.                                             
028100 2090-EXIT.                                                               
028200     EXIT.                                                                
028300*-----------------------------------------------------------              
028400 2095-PRINT-AUDIT-COUNTS.                                                 
028500     MOVE 'AMAZON RECORDS READ:'       TO WS-AUDIT-LABEL                  
028600     MOVE WS-READ-COUNT                TO WS-AUDIT-COUNT                  
028700     DISPLAY WS-AUDIT-LINE                                                
028800     MOVE 'AMAZON RECORDS WRITTEN:'    TO WS-AUDIT-LABEL                  
028900     MOVE WS-WRITTEN-COUNT             TO WS-AUDIT-COUNT                  
029000     DISPLAY WS-AUDIT-LINE                                                
029100     MOVE 'DROPPED - COUNTRY:'         TO WS-AUDIT-LABEL                  
029200     MOVE WS-DROP-COUNTRY              TO WS-AUDIT-COUNT                  
029300     DISPLAY WS-AUDIT-LINE                                                
029400     MOVE 'DROPPED - STATE CODE:'      TO WS-AUDIT-LABEL                  
029500     MOVE WS-DROP-STATE                TO WS-AUDIT-COUNT                  
029600     DISPLAY WS-AUDIT-LINE                                                
029700     MOVE 'DROPPED - ZIP:'             TO WS-AUDIT-LABEL                  
029800     MOVE WS-DROP-ZIP                  TO WS-AUDIT-COUNT                  
029900     DISPLAY WS-AUDIT-LINE                                                
030000     MOVE 'DROPPED - BLANK DATE/NAME:' TO WS-AUDIT-LABEL                  
030100     MOVE WS-DROP-BLANK                TO WS-AUDIT-COUNT                  
030200     DISPLAY WS-AUDIT-LINE                                                
030300     MOVE 'DROPPED - EMPTY ADDRESS:'   TO WS-AUDIT-LABEL                  
030400     MOVE WS-DROP-ADDR                 TO WS-AUDIT-COUNT                  
030500     DISPLAY WS-AUDIT-LINE.                                               
030600 2095-EXIT.                                                               
030700     EXIT.                                                                
030800*-----------------------------------------------------------              
030900*    SHARED PARAGRAPHS PULLED IN FROM THE HOUSE LIBRARY -                 
031000*    NAME SPLIT, ADDRESS TOKENIZER, COUNTRY-CODE LOOKUP AND               
031100*    ZIP CLEANING ARE WRITTEN ONCE AND COPIED BY WHICHEVER                
031200*    CLEAN-FLOW PROGRAM NEEDS THEM.                                       
031300*-----------------------------------------------------------              
031400     COPY "PLNAMSPL.CBL".                                                 
031500     COPY "PLADDTOK.CBL".                                                 
031600     COPY "PLCTRYMAP.CBL".                                                
031700     COPY "PLZIPCLN.CBL".                                                 
