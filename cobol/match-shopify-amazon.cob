000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     match-shopify-amazon.                                    
000300 AUTHOR.         M.QUINTERO-VEGA.                                         
000400 INSTALLATION.   DATA CENTER.                                             
000500 DATE-WRITTEN.   1990-03-15.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NONE.                                                    
000800*-----------------------------------------------------------              
000900*    LOADS THE SHOPIFY-CLEAN AND AMAZON-CLEAN FILES INTO                  
001000*    WORKING-STORAGE TABLES, BLOCKS CANDIDATE PAIRS BY A                  
001100*    SHARED ZIP-CLEANED VALUE, SCORES EACH CANDIDATE WITH                 
001200*    THE NAME-MODE WEIGHTS (PLMSCORE), WRITES SURVIVING                   
001300*    PAIRS TO MATCH-SHOP-AMZN, STITCHES THE MATCHED ROWS                  
001400*    TOGETHER, AND PRINTS THE RECONCILIATION REPORT.                      
001500*-----------------------------------------------------------              
001600*-----------------------------------------------------------              
001700*    CHANGE LOG                                                           
001800*-----------------------------------------------------------              
001900* 1990-03-15 MQV INIT    ORIGINAL PROGRAM - ZIP-CODE                      
002000*                        BLOCKING                                         
002100* 1990-03-15 MQV INIT    PLUS WEIGHTED ADDRESS-FIELD                      
002200*                        SCORING.                                         
002300* 1992-06-02 TFK CR-205  ADDED THE HOUSE-NUMBER VETO AFTER A              
002400* 1992-06-02 TFK CR-205  RECONCILIATION FALSE-POSITIVE                    
002500*                        REPORT.                                          
002600* 1994-09-20 TFK CR-441  SIMILARITY RATIO MOVED TO THE                    
002700*                        SHARED                                           
002800* 1994-09-20 TFK CR-441  LCS ROUTINE (SEE PLSIMRAT).                      
002900* 1998-11-02 TFK Y2K-03  REVIEWED FOR Y2K - NO DATE FIELDS                
003000*                        ARE                                              
003100* 1998-11-02 TFK Y2K-03  COMPARED IN THIS PROGRAM.                        
003200* 2003-05-14 MQV CR-688  ADDED PER-CONFIDENCE-LEVEL COUNTERS              
003300* 2003-05-14 MQV CR-688  TO THE REPORT PER AUDIT REQUEST.                 
003400* 2009-02-20 D.ASHWORTH CR-810  RAISED THE TABLE CEILING                  
003500*                               FROM 500 TO                               
003600* 2009-02-20 D.ASHWORTH CR-810  1000 ROWS - VOLUME GROWTH.                
003700* 2014-07-11 R.HUYNH CR-902  FIXED STITCH PHASE TO CLEAR THE              
003800*                            WORK                                         
003900* 2014-07-11 R.HUYNH CR-902  AREA BEFORE A FAILED ID LOOKUP.              
004000* 2025-03-07 L.PARETSKY SI-4471 REBUILT THE SCORE-PAIR CALL               
004100*                               FOR THE                                   
004200* 2025-03-07 L.PARETSKY SI-4471 REWORKED PLMSCORE WEIGHT                  
004300*                               TABLES.                                   
004400*-----------------------------------------------------------              
004500*-----------------------------------------------------------              
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'                                 
005100     UPSI-0 IS WS-TEST-RUN-SWITCH.                                        
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     COPY "SLSHPCLN.CBL".                                                 
005500     COPY "SLAMZCLN.CBL".                                                 
005600     COPY "SLMATCH1.CBL".                                                 
005700     COPY "SLSTITC1.CBL".                                                 
005800     SELECT REPORT-FILE                                                   
005900            ASSIGN TO "MATCH-REPORT"                                      
006000            ORGANIZATION IS LINE SEQUENTIAL.                              
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300     COPY "FDSHPCLN.CBL".                                                 
006400     COPY "FDAMZCLN.CBL".                                                 
006500     COPY "FDMATCH1.CBL".                                                 
006600     COPY "FDSTITC1.CBL".                                                 
006700     FD  REPORT-FILE                                                      
006800         LABEL RECORDS ARE OMITTED.                                       
006900     01  REPORT-LINE             PIC X(80).                               
007000 WORKING-STORAGE SECTION.                                                 
007100     COPY "wssimrat.cbl".                                                 
007200     COPY "wsmscore.cbl".                                                 
007300*-----------------------------------------------------------              
007400*    IN-MEMORY TABLES - ONE ROW PER CLEANED RECORD.  THE                  
007500*    SHOP HAS NEVER SEEN MORE THAN A FEW HUNDRED ROWS PER                 
007600*    SIDE IN A BATCH RUN; 1000 LEAVES HEADROOM (CR-810).                  
007700*-----------------------------------------------------------              
007800 01  WS-LEFT-TABLE.                                                       
007900     05  WL-ENTRY OCCURS 1000 TIMES.                                      
008000         10  WL-RECORD-ID       PIC X(20).                                
008100         10  WL-FIRST-NAME      PIC X(20).                                
008200         10  WL-MIDDLE-NAME     PIC X(20).                                
008300         10  WL-MIDDLE-INITIAL  PIC X(01).                                
008400         10  WL-LAST-NAME       PIC X(20).                                
008500         10  WL-FULL-NAME       PIC X(40).                                
008600         10  WL-CITY            PIC X(25).                                
008700         10  WL-STATE           PIC X(20).                                
008800         10  WL-STATE-CODE      PIC X(04).                                
008900         10  WL-COUNTRY         PIC X(25).                                
009000         10  WL-COUNTRY-CODE    PIC X(02).                                
009100         10  WL-ZIP             PIC X(10).                                
009200         10  WL-ZIP-CLEANED     PIC X(10).                                
009300         10  WL-ADDRESS-NUMBER  PIC X(08).                                
009400         10  WL-STREET-NAME     PIC X(25).                                
009500         10  WL-STREET-TYPE     PIC X(06).                                
009600         10  WL-UNIT-TYPE       PIC X(06).                                
009700         10  WL-UNIT-NUMBER     PIC X(08).                                
009800         10  WL-PAYLOAD         PIC X(40).                                
009900         10  FILLER             PIC X(05).                                
010000 01  WS-RIGHT-TABLE.                                                      
010100     05  WR-ENTRY OCCURS 1000 TIMES.                                      
010200         10  WR-RECORD-ID       PIC X(20).                                
010300         10  WR-FIRST-NAME      PIC X(20).                                
010400         10  WR-MIDDLE-NAME     PIC X(20).                                
010500         10  WR-MIDDLE-INITIAL  PIC X(01).                                
010600         10  WR-LAST-NAME       PIC X(20).                                
010700         10  WR-FULL-NAME       PIC X(40).                                
010800         10  WR-CITY            PIC X(25).                                
010900         10  WR-STATE           PIC X(20).                                
011000         10  WR-STATE-CODE      PIC X(04).                                
011100         10  WR-COUNTRY         PIC X(25).                                
011200         10  WR-COUNTRY-CODE    PIC X(02).                                
011300         10  WR-ZIP             PIC X(10).                                
011400         10  WR-ZIP-CLEANED     PIC X(10).                                
011500         10  WR-ADDRESS-NUMBER  PIC X(08).                                
011600         10  WR-STREET-NAME     PIC X(25).                                
011700         10  WR-STREET-TYPE     PIC X(06).                                
011800         10  WR-UNIT-TYPE       PIC X(06).                                
011900         10  WR-UNIT-NUMBER     PIC X(08).                                
012000         10  WR-PAYLOAD         PIC X(40).                                
012100         10  FILLER             PIC X(05).                                
012200 01  WS-LEFT-MATCHED-TABLE.                                               
012300     05  WS-LEFT-MATCHED  OCCURS 1000 TIMES PIC X(01).                    
012400     05  FILLER           PIC X(05).                                      
012500 01  WS-RIGHT-MATCHED-TABLE.                                              
012600     05  WS-RIGHT-MATCHED OCCURS 1000 TIMES PIC X(01).                    
012700     05  FILLER           PIC X(05).                                      
012800 01  WS-LEFT-ZIP-TABLE.                                                   
012900     05  WS-LEFT-ZIP-ENTRY  OCCURS 1000 TIMES PIC X(10).                  
013000     05  FILLER             PIC X(05).                                    
013100 01  WS-RIGHT-ZIP-TABLE.                                                  
013200     05  WS-RIGHT-ZIP-ENTRY OCCURS 1000 TIMES PIC X(10).                  
013300     05  FILLER             PIC X(05).                                    
013400*-----------------------------------------------------------              
013500*    COUNTERS AND SUBSCRIPTS.                                             
013600*-----------------------------------------------------------              
013700 01  WS-COUNTERS.                                                         
013800     05  WS-LEFT-COUNT           PIC 9(04) COMP.                          
013900     05  WS-RIGHT-COUNT          PIC 9(04) COMP.                          
014000     05  WS-LEFT-IDX             PIC 9(04) COMP.                          
014100     05  WS-RIGHT-IDX            PIC 9(04) COMP.                          
014200     05  WS-LEFT-ZIP-COUNT       PIC 9(04) COMP.                          
014300     05  WS-RIGHT-ZIP-COUNT      PIC 9(04) COMP.                          
014400     05  WS-ZIP-IDX              PIC 9(04) COMP.                          
014500     05  WS-ZIP-IDX-2            PIC 9(04) COMP.                          
014600     05  WS-RPT-IDX              PIC 9(02) COMP.                          
014700     05  WS-OVERLAP-COUNT        PIC 9(04) COMP.                          
014800     05  WS-MATCH-WRITTEN        PIC 9(07) COMP.                          
014900     05  WS-UNIQUE-LEFT-MATCHED  PIC 9(04) COMP.                          
015000     05  WS-UNIQUE-RIGHT-MATCHED PIC 9(04) COMP.                          
015100     05  WS-UNIQUE-LEFT-IDS      PIC 9(04) COMP.                          
015200     05  WS-UNIQUE-RIGHT-IDS     PIC 9(04) COMP.                          
015300     05  WS-ID-IDX-2             PIC 9(04) COMP.                          
015400     05  FILLER                  PIC X(05).                               
015500 01  WS-FOUND-IDX.                                                        
015600     05  WS-FOUND-LEFT-IDX       PIC 9(04) COMP.                          
015700     05  WS-FOUND-RIGHT-IDX      PIC 9(04) COMP.                          
015800     05  FILLER                  PIC X(05).                               
015900 01  WS-SWITCHES.                                                         
016000     05  WS-LEFT-EOF-SW          PIC X(01).                               
016100         88  WS-LEFT-AT-EOF        VALUE 'Y'.                             
016200     05  WS-RIGHT-EOF-SW         PIC X(01).                               
016300         88  WS-RIGHT-AT-EOF       VALUE 'Y'.                             
016400     05  WS-MATCH-EOF-SW         PIC X(01).                               
016500         88  WS-MATCH-AT-EOF       VALUE 'Y'.                             
016600     05  WS-ZIP-FOUND-SW         PIC X(01).                               
016700         88  WS-ZIP-WAS-FOUND      VALUE 'Y'.                             
016800     05  WS-LEFT-FOUND-SW        PIC X(01).                               
016900         88  WS-LEFT-WAS-FOUND     VALUE 'Y'.                             
017000     05  WS-RIGHT-FOUND-SW       PIC X(01).                               
017100         88  WS-RIGHT-WAS-FOUND    VALUE 'Y'.                             
017200     05  WS-DUP-FOUND-SW         PIC X(01).                               
017300         88  WS-DUP-WAS-FOUND      VALUE 'Y'.                             
017400     05  FILLER                  PIC X(02).                               
017500 01  WS-PERCENT-WORK.                                                     
017600     05  WS-LEFT-PCT             PIC 9(03)V99.                            
017700     05  WS-RIGHT-PCT            PIC 9(03)V99.                            
017800     05  FILLER                  PIC X(05).                               
017900*-----------------------------------------------------------              
018000*    CONFIDENCE-LEVEL COUNTERS, HELD BOTH AS NAMED FIELDS                 
018100*    AND AS A 4-ENTRY TABLE SO THE REPORT PARAGRAPH CAN                   
018200*    PRINT THEM IN A LOOP.                                                
018300*-----------------------------------------------------------              
018400 01  WS-CONFIDENCE-COUNTS.                                                
018500     05  WS-CNT-NEAR-EXACT       PIC 9(07) COMP.                          
018600     05  WS-CNT-HIGH             PIC 9(07) COMP.                          
018700     05  WS-CNT-MEDIUM           PIC 9(07) COMP.                          
018800     05  WS-CNT-LOW              PIC 9(07) COMP.                          
018900     05  FILLER                  PIC X(05).                               
019000 01  WS-CONFIDENCE-TABLE REDEFINES WS-CONFIDENCE-COUNTS.                  
019100     05  WS-CNT OCCURS 4 TIMES   PIC 9(07) COMP.                          
019200     05  FILLER                  PIC X(05).                               
019300 01  WS-CONF-LABEL-TEXT          PIC X(48) VALUE                          
019400         'NEAR-EXACT  HIGH        MEDIUM      LOW         '.              
019500 01  WS-CONF-LABELS REDEFINES WS-CONF-LABEL-TEXT.                         
019600     05  WS-CONF-LABEL OCCURS 4 TIMES PIC X(12).                          
019700 01  WS-OVERLAP-LINE.                                                     
019800     05  FILLER                  PIC X(25)                                
019900             VALUE 'THERE ARE AN OVERLAP OF '.                            
020000     05  WS-OVERLAP-DISPLAY      PIC ZZZ,ZZ9.                             
020100     05  FILLER                  PIC X(11)                                
020200             VALUE ' ZIP CODES'.                                          
020300 01  WS-REPORT-COUNT-LINE.                                                
020400     05  WS-RPT-LABEL            PIC X(30).                               
020500     05  WS-RPT-COUNT            PIC ZZZ,ZZ9.                             
020600     05  FILLER                  PIC X(10).                               
020700 01  WS-REPORT-PCT-LINE.                                                  
020800     05  WS-RPT-PCT-LABEL        PIC X(30).                               
020900     05  WS-RPT-PCT              PIC ZZ9.99.                              
021000     05  WS-RPT-PCT-SIGN         PIC X(01) VALUE '%'.                     
021100     05  FILLER                  PIC X(09).                               
021200 01  WS-REPORT-CONF-LINE.                                                 
021300     05  FILLER                  PIC X(02) VALUE SPACES.                  
021400     05  WS-RPT-CONF-LABEL       PIC X(28).                               
021500     05  WS-RPT-CONF-COUNT       PIC ZZZ,ZZ9.                             
021600     05  FILLER                  PIC X(10).                               
021700 PROCEDURE DIVISION.                                                      
021800*-----------------------------------------------------------              
021900 8000-MAIN-PROCESS.                                                       
022000     PERFORM 8010-OPEN-CLEAN-FILES  THRU 8010-EXIT                        
022100     PERFORM 8020-LOAD-LEFT-TABLE   THRU 8020-EXIT                        
022200     PERFORM 8030-LOAD-RIGHT-TABLE  THRU 8030-EXIT                        
022300     PERFORM 8035-CLOSE-CLEAN-FILES THRU 8035-EXIT                        
022400     PERFORM 8040-BUILD-ZIP-TABLES  THRU 8040-EXIT                        
022500     PERFORM 8050-MATCH-PHASE       THRU 8050-EXIT                        
022600     PERFORM 8060-STITCH-PHASE      THRU 8060-EXIT                        
022700     PERFORM 8070-PRINT-REPORT      THRU 8070-EXIT                        
022800     STOP RUN.                                                            
022900 8000-EXIT.                                                               
023000     EXIT.                                                                
023100 8010-OPEN-CLEAN-FILES.                                                   
023200     OPEN INPUT SHOPIFY-CLEAN-FILE                                        
023300     OPEN INPUT AMAZON-CLEAN-FILE                                         
023400     MOVE ZERO TO WS-LEFT-COUNT                                           
023500     MOVE ZERO TO WS-RIGHT-COUNT                                          
023600     MOVE 'N'  TO WS-LEFT-EOF-SW                                          
023700     MOVE 'N'  TO WS-RIGHT-EOF-SW.                                        
023800 8010-EXIT.                                                               
023900     EXIT.                                                                
024000 8020-LOAD-LEFT-TABLE.                                                    
024100     PERFORM 8021-READ-LEFT-NEXT   THRU 8021-EXIT                         
024200     PERFORM 8022-STORE-LEFT-ENTRY THRU 8022-EXIT                         
024300        UNTIL WS-LEFT-AT-EOF.                                             
024400 8020-EXIT.                                                               
024500     EXIT.                                                                
024600 8021-READ-LEFT-NEXT.                                                     
024700     READ SHOPIFY-CLEAN-FILE                                              
024800        AT END MOVE 'Y' TO WS-LEFT-EOF-SW.                                
024900 8021-EXIT.                                                               
025000     EXIT.                                                                
025100 8022-STORE-LEFT-ENTRY.                                                   
025200     ADD 1 TO WS-LEFT-COUNT                                               
025300     MOVE SC-RECORD-ID  TO WL-RECORD-ID(WS-LEFT-COUNT)                    
025400     MOVE SC-FIRST-NAME TO WL-FIRST-NAME(WS-LEFT-COUNT)                   
025500     MOVE SC-MIDDLE-NAME                                                  
025600                        TO WL-MIDDLE-NAME(WS-LEFT-COUNT)                  
025700     MOVE SC-MIDDLE-INITIAL                                               
025800                        TO WL-MIDDLE-INITIAL(WS-LEFT-COUNT)               
025900     MOVE SC-LAST-NAME  TO WL-LAST-NAME(WS-LEFT-COUNT)                    
026000     MOVE SC-FULL-NAME  TO WL-FULL-NAME(WS-LEFT-COUNT)                    
026100     MOVE SC-CITY       TO WL-CITY(WS-LEFT-COUNT)                         
026200     MOVE SC-STATE      TO WL-STATE(WS-LEFT-COUNT)                        
026300     MOVE SC-STATE-CODE TO WL-STATE-CODE(WS-LEFT-COUNT)                   
026400     MOVE SC-COUNTRY    TO WL-COUNTRY(WS-LEFT-COUNT)                      
026500     MOVE SC-COUNTRY-CODE                                                 
026600                        TO WL-COUNTRY-CODE(WS-LEFT-COUNT)                 
026700     MOVE SC-ZIP        TO WL-ZIP(WS-LEFT-COUNT)                          
026800     MOVE SC-ZIP-CLEANED                                                  
026900                        TO WL-ZIP-CLEANED(WS-LEFT-COUNT)                  
027000     MOVE SC-ADDRESS-NUMBER                                               
027100                        TO WL-ADDRESS-NUMBER(WS-LEFT-COUNT)               
027200     MOVE SC-STREET-NAME                                                  
027300                        TO WL-STREET-NAME(WS-LEFT-COUNT)                  
027400     MOVE SC-STREET-TYPE                                                  
027500                        TO WL-STREET-TYPE(WS-LEFT-COUNT)                  
027600     MOVE SC-UNIT-TYPE  TO WL-UNIT-TYPE(WS-LEFT-COUNT)                    
027700     MOVE SC-UNIT-NUMBER                                                  
027800                        TO WL-UNIT-NUMBER(WS-LEFT-COUNT)                  
027900     MOVE SC-PAYLOAD    TO WL-PAYLOAD(WS-LEFT-COUNT)                      
028000     MOVE 'N'                                                             
028100                        TO WS-LEFT-MATCHED(WS-LEFT-COUNT)                 
028200     PERFORM 8021-READ-LEFT-NEXT THRU 8021-EXIT.                          
028300 8022-EXIT.                                                               
028400     EXIT.                                                                
028500 8030-LOAD-RIGHT-TABLE.                                                   
028600     PERFORM 8031-READ-RIGHT-NEXT   THRU 8031-EXIT                        
028700     PERFORM 8032-STORE-RIGHT-ENTRY THRU 8032-EXIT                        
028800        UNTIL WS-RIGHT-AT-EOF.                                            
028900 8030-EXIT.                                                               
029000     EXIT.                                                                
029100 8031-READ-RIGHT-NEXT.                                                    
029200     READ AMAZON-CLEAN-FILE                                               
029300        AT END MOVE 'Y' TO WS-RIGHT-EOF-SW.                               
029400 8031-EXIT.                                                               
029500     EXIT.                                                                
029600 8032-STORE-RIGHT-ENTRY.                                                  
029700     ADD 1 TO WS-RIGHT-COUNT                                              
029800     MOVE AC-RECORD-ID  TO WR-RECORD-ID(WS-RIGHT-COUNT)                   
029900     MOVE AC-FIRST-NAME TO WR-FIRST-NAME(WS-RIGHT-COUNT)                  
030000     MOVE AC-MIDDLE-NAME                                                  
030100                        TO WR-MIDDLE-NAME(WS-RIGHT-COUNT)                 
030200     MOVE AC-MIDDLE-INITIAL                                               
030300                        TO WR-MIDDLE-INITIAL(WS-RIGHT-COUNT)              
030400     MOVE AC-LAST-NAME  TO WR-LAST-NAME(WS-RIGHT-COUNT)                   
030500     MOVE AC-FULL-NAME  TO WR-FULL-NAME(WS-RIGHT-COUNT)                   
030600     MOVE AC-CITY       TO WR-CITY(WS-RIGHT-COUNT)                        
030700     MOVE AC-STATE      TO WR-STATE(WS-RIGHT-COUNT)                       
030800     MOVE AC-STATE-CODE TO WR-STATE-CODE(WS-RIGHT-COUNT)                  
030900     MOVE AC-COUNTRY    TO WR-COUNTRY(WS-RIGHT-COUNT)                     
031000     MOVE AC-COUNTRY-CODE                                                 
031100                        TO WR-COUNTRY-CODE(WS-RIGHT-COUNT)                
031200     MOVE AC-ZIP        TO WR-ZIP(WS-RIGHT-COUNT)                         
031300     MOVE AC-ZIP-CLEANED                                                  
031400                        TO WR-ZIP-CLEANED(WS-RIGHT-COUNT)                 
031500     MOVE AC-ADDRESS-NUMBER                                               
031600                        TO WR-ADDRESS-NUMBER(WS-RIGHT-COUNT)              
031700     MOVE AC-STREET-NAME                                                  
031800                        TO WR-STREET-NAME(WS-RIGHT-COUNT)                 
031900     MOVE AC-STREET-TYPE                                                  
032000                        TO WR-STREET-TYPE(WS-RIGHT-COUNT)                 
032100     MOVE AC-UNIT-TYPE  TO WR-UNIT-TYPE(WS-RIGHT-COUNT)                   
032200     MOVE AC-UNIT-NUMBER                                                  
032300                        TO WR-UNIT-NUMBER(WS-RIGHT-COUNT)                 
032400     MOVE AC-PAYLOAD    TO WR-PAYLOAD(WS-RIGHT-COUNT)                     
032500     MOVE 'N'                                                             
032600                        TO WS-RIGHT-MATCHED(WS-RIGHT-COUNT)               
032700     PERFORM 8031-READ-RIGHT-NEXT THRU 8031-EXIT.                         
032800 8032-EXIT.                                                               
032900     EXIT.                                                                
033000 8035-CLOSE-CLEAN-FILES.                                                  
033100     CLOSE SHOPIFY-CLEAN-FILE                                             
033200     CLOSE AMAZON-CLEAN-FILE.                                             
033300 8035-EXIT.                                                               
033400     EXIT.                                                                
033500*-----------------------------------------------------------              
033600*    BLOCKING KEYS - THE DISTINCT ZIP-CLEANED VALUES SEEN ON              
033700*    EACH SIDE, THEN THE COUNT PRESENT ON BOTH.  BLANK ZIP-               
033800*    CLEANED IS NOT A BLOCKING KEY.                                       
033900*-----------------------------------------------------------              
034000 8040-BUILD-ZIP-TABLES.                                                   
034100     MOVE ZERO TO WS-LEFT-ZIP-COUNT                                       
034200     MOVE ZERO TO WS-RIGHT-ZIP-COUNT                                      
034300     PERFORM 8041-ADD-LEFT-ZIP  THRU 8041-EXIT                            
034400        VARYING WS-LEFT-IDX FROM 1 BY 1                                   
034500        UNTIL WS-LEFT-IDX > WS-LEFT-COUNT                                 
034600     PERFORM 8042-ADD-RIGHT-ZIP THRU 8042-EXIT                            
034700        VARYING WS-RIGHT-IDX FROM 1 BY 1                                  
034800        UNTIL WS-RIGHT-IDX > WS-RIGHT-COUNT                               
034900     MOVE ZERO TO WS-OVERLAP-COUNT                                        
035000     PERFORM 8043-COUNT-OVERLAP THRU 8043-EXIT                            
035100        VARYING WS-ZIP-IDX FROM 1 BY 1                                    
035200        UNTIL WS-ZIP-IDX > WS-LEFT-ZIP-COUNT                              
035300     MOVE WS-OVERLAP-COUNT TO WS-OVERLAP-DISPLAY                          
035400     DISPLAY WS-OVERLAP-LINE.                                             
035500 8040-EXIT.                                                               
035600     EXIT.                                                                
035700 8041-ADD-LEFT-ZIP.                                                       
035800     IF WL-ZIP-CLEANED(WS-LEFT-IDX) NOT = SPACES                          
035900        MOVE 'N' TO WS-ZIP-FOUND-SW                                       
036000        PERFORM 8044-SEARCH-LEFT-ZIP THRU 8044-EXIT                       
036100           VARYING WS-ZIP-IDX-2 FROM 1 BY 1                               
036200           UNTIL WS-ZIP-IDX-2 > WS-LEFT-ZIP-COUNT                         
036300              OR WS-ZIP-WAS-FOUND                                         
036400        IF NOT WS-ZIP-WAS-FOUND                                           
036500           ADD 1 TO WS-LEFT-ZIP-COUNT                                     
036600           MOVE WL-ZIP-CLEANED(WS-LEFT-IDX)                               
036700              TO WS-LEFT-ZIP-ENTRY(WS-LEFT-ZIP-COUNT).                    
036800 8041-EXIT.                                                               
036900     EXIT.                                                                
037000 8042-ADD-RIGHT-ZIP.                                                      
037100     IF WR-ZIP-CLEANED(WS-RIGHT-IDX) NOT = SPACES                         
037200        MOVE 'N' TO WS-ZIP-FOUND-SW                                       
037300        PERFORM 8045-SEARCH-RIGHT-ZIP THRU 8045-EXIT                      
037400           VARYING WS-ZIP-IDX-2 FROM 1 BY 1                               
037500           UNTIL WS-ZIP-IDX-2 > WS-RIGHT-ZIP-COUNT                        
037600              OR WS-ZIP-WAS-FOUND                                         
037700        IF NOT WS-ZIP-WAS-FOUND                                           
037800           ADD 1 TO WS-RIGHT-ZIP-COUNT                                    
037900           MOVE WR-ZIP-CLEANED(WS-RIGHT-IDX)                              
038000              TO WS-RIGHT-ZIP-ENTRY(WS-RIGHT-ZIP-COUNT).                  
038100 8042-EXIT.                                                               
038200     EXIT.                                                                
038300 8043-COUNT-OVERLAP.                                                      
038400     MOVE 'N' TO WS-ZIP-FOUND-SW                                          
038500     PERFORM 8046-SEARCH-OVERLAP THRU 8046-EXIT                           
038600        VARYING WS-ZIP-IDX-2 FROM 1 BY 1                                  
038700        UNTIL WS-ZIP-IDX-2 > WS-RIGHT-ZIP-COUNT                           
038800           OR WS-ZIP-WAS-FOUND                                            
038900     IF WS-ZIP-WAS-FOUND                                                  
039000        ADD 1 TO WS-OVERLAP-COUNT.                                        
039100 8043-EXIT.                                                               
039200     EXIT.                                                                
039300 8044-SEARCH-LEFT-ZIP.                                                    
039400     IF WS-LEFT-ZIP-ENTRY(WS-ZIP-IDX-2) =                                 
039500        WL-ZIP-CLEANED(WS-LEFT-IDX)                                       
039600        MOVE 'Y' TO WS-ZIP-FOUND-SW.                                      
039700 8044-EXIT.                                                               
039800     EXIT.                                                                
039900 8045-SEARCH-RIGHT-ZIP.                                                   
040000     IF WS-RIGHT-ZIP-ENTRY(WS-ZIP-IDX-2) =                                
040100        WR-ZIP-CLEANED(WS-RIGHT-IDX)                                      
040200        MOVE 'Y' TO WS-ZIP-FOUND-SW.                                      
040300 8045-EXIT.                                                               
040400     EXIT.                                                                
040500 8046-SEARCH-OVERLAP.                                                     
040600     IF WS-RIGHT-ZIP-ENTRY(WS-ZIP-IDX-2) =                                
040700        WS-LEFT-ZIP-ENTRY(WS-ZIP-IDX)                                     
040800        MOVE 'Y' TO WS-ZIP-FOUND-SW.                                      
040900 8046-EXIT.                                                               
041000     EXIT.                                                                
041100*-----------------------------------------------------------              
041200*    MATCH PHASE - EVERY LEFT ROW AGAINST EVERY RIGHT ROW                 
041300*    SHARING ITS ZIP-CLEANED VALUE.  PLMSCORE (7100) RETURNS              
041400*    THE SCORE AND CONFIDENCE; ONLY SCORES OVER 60.00 ARE                 
041500*    WRITTEN TO THE MATCH FILE.                                           
041600*-----------------------------------------------------------              
041700 8050-MATCH-PHASE.                                                        
041800     MOVE ZERO TO WS-MATCH-WRITTEN                                        
041900     MOVE ZERO TO WS-CNT-NEAR-EXACT                                       
042000     MOVE ZERO TO WS-CNT-HIGH                                             
042100     MOVE ZERO TO WS-CNT-MEDIUM                                           
042200     MOVE ZERO TO WS-CNT-LOW                                              
042300     MOVE 'Y' TO MS-MODE-IND                                              
042400     OPEN OUTPUT MATCH-FILE                                               
042500     PERFORM 8051-MATCH-LEFT-RECORD THRU 8051-EXIT                        
042600        VARYING WS-LEFT-IDX FROM 1 BY 1                                   
042700        UNTIL WS-LEFT-IDX > WS-LEFT-COUNT                                 
042800     CLOSE MATCH-FILE.                                                    
042900 8050-EXIT.                                                               
043000     EXIT.                                                                
043100 8051-MATCH-LEFT-RECORD.                                                  
043200     PERFORM 8052-SCORE-AGAINST-RIGHT THRU 8052-EXIT                      
043300        VARYING WS-RIGHT-IDX FROM 1 BY 1                                  
043400        UNTIL WS-RIGHT-IDX > WS-RIGHT-COUNT.                              
043500 8051-EXIT.                                                               
043600     EXIT.                                                                
043700 8052-SCORE-AGAINST-RIGHT.                                                
043800     IF WL-ZIP-CLEANED(WS-LEFT-IDX) NOT = SPACES                          
043900        AND WL-ZIP-CLEANED(WS-LEFT-IDX) =                                 
044000            WR-ZIP-CLEANED(WS-RIGHT-IDX)                                  
044100        PERFORM 8053-SCORE-AND-WRITE THRU 8053-EXIT.                      
044200 8052-EXIT.                                                               
044300     EXIT.                                                                
044400 8053-SCORE-AND-WRITE.                                                    
044500     MOVE WL-FIRST-NAME(WS-LEFT-IDX)  TO MS-LEFT-FIRST-NAME               
044600     MOVE WR-FIRST-NAME(WS-RIGHT-IDX) TO MS-RIGHT-FIRST-NAME              
044700     MOVE WL-LAST-NAME(WS-LEFT-IDX)   TO MS-LEFT-LAST-NAME                
044800     MOVE WR-LAST-NAME(WS-RIGHT-IDX)  TO MS-RIGHT-LAST-NAME               
044900     MOVE WL-CITY(WS-LEFT-IDX)        TO MS-LEFT-CITY                     
045000     MOVE WR-CITY(WS-RIGHT-IDX)       TO MS-RIGHT-CITY                    
045100     MOVE WL-STATE-CODE(WS-LEFT-IDX)  TO MS-LEFT-STATE-CODE               
045200     MOVE WR-STATE-CODE(WS-RIGHT-IDX) TO MS-RIGHT-STATE-CODE              
045300     MOVE WL-ADDRESS-NUMBER(WS-LEFT-IDX)                                  
045400                                 TO MS-LEFT-ADDRESS-NUMBER                
045500     MOVE WR-ADDRESS-NUMBER(WS-RIGHT-IDX)                                 
045600                                 TO MS-RIGHT-ADDRESS-NUMBER               
045700     MOVE WL-STREET-NAME(WS-LEFT-IDX) TO MS-LEFT-STREET-NAME              
045800     MOVE WR-STREET-NAME(WS-RIGHT-IDX)                                    
045900                                 TO MS-RIGHT-STREET-NAME                  
046000     MOVE WL-STREET-TYPE(WS-LEFT-IDX) TO MS-LEFT-STREET-TYPE              
046100     MOVE WR-STREET-TYPE(WS-RIGHT-IDX)                                    
046200                                 TO MS-RIGHT-STREET-TYPE                  
046300     MOVE WL-UNIT-TYPE(WS-LEFT-IDX)   TO MS-LEFT-UNIT-TYPE                
046400     MOVE WR-UNIT-TYPE(WS-RIGHT-IDX)  TO MS-RIGHT-UNIT-TYPE               
046500     MOVE WL-UNIT-NUMBER(WS-LEFT-IDX) TO MS-LEFT-UNIT-NUMBER              
046600     MOVE WR-UNIT-NUMBER(WS-RIGHT-IDX)                                    
046700                                 TO MS-RIGHT-UNIT-NUMBER                  
046800     PERFORM 7100-SCORE-PAIR THRU 7100-EXIT                               
046900     IF MS-SCORE > 60.00                                                  
047000        MOVE MS-SCORE      TO MR-SCORE                                    
047100        MOVE MS-CONFIDENCE TO MR-CONFIDENCE-LEVEL                         
047200        MOVE WL-RECORD-ID(WS-LEFT-IDX)  TO MR-LEFT-ID                     
047300        MOVE WR-RECORD-ID(WS-RIGHT-IDX) TO MR-RIGHT-ID                    
047400        WRITE MR-MATCH-RECORD                                             
047500        ADD 1 TO WS-MATCH-WRITTEN                                         
047600        MOVE 'Y' TO WS-LEFT-MATCHED(WS-LEFT-IDX)                          
047700        MOVE 'Y' TO WS-RIGHT-MATCHED(WS-RIGHT-IDX)                        
047800        PERFORM 8054-TALLY-CONFIDENCE THRU 8054-EXIT.                     
047900 8053-EXIT.                                                               
048000     EXIT.                                                                
048100 8054-TALLY-CONFIDENCE.                                                   
048200     IF MS-CONFIDENCE = 'NEAR-EXACT'                                      
048300        ADD 1 TO WS-CNT-NEAR-EXACT                                        
048400     ELSE                                                                 
048500        IF MS-CONFIDENCE = 'HIGH'                                         
048600           ADD 1 TO WS-CNT-HIGH                                           
048700        ELSE                                                              
048800           IF MS-CONFIDENCE = 'MEDIUM'                                    
048900              ADD 1 TO WS-CNT-MEDIUM                                      
049000           ELSE                                                           
049100              IF MS-CONFIDENCE = 'LOW'                                    
049200                 ADD 1 TO WS-CNT-LOW.                                     
049300 8054-EXIT.                                                               
049400     EXIT.                                                                
049500*-----------------------------------------------------------              
049600*    STITCH PHASE - RE-READS THE MATCH FILE JUST WRITTEN AND              
049700*    JOINS EACH PAIR BACK TO THE TWO CLEANED ROWS BY ID.  A               
049800*    FAILED LOOKUP LEAVES ITS SIDE BLANK (LEFT JOIN).                     
049900*-----------------------------------------------------------              
050000 8060-STITCH-PHASE.                                                       
050100     MOVE 'N' TO WS-MATCH-EOF-SW                                          
050200     OPEN INPUT  MATCH-FILE                                               
050300     OPEN OUTPUT STITCH-FILE                                              
050400     PERFORM 8061-READ-MATCH-NEXT   THRU 8061-EXIT                        
050500     PERFORM 8062-STITCH-ONE-RECORD THRU 8062-EXIT                        
050600        UNTIL WS-MATCH-AT-EOF                                             
050700     CLOSE MATCH-FILE                                                     
050800     CLOSE STITCH-FILE.                                                   
050900 8060-EXIT.                                                               
051000     EXIT.                                                                
051100 8061-READ-MATCH-NEXT.                                                    
051200     READ MATCH-FILE                                                      
051300        AT END MOVE 'Y' TO WS-MATCH-EOF-SW.                               
051400 8061-EXIT.                                                               
051500     EXIT.                                                                
051600 8062-STITCH-ONE-RECORD.                                                  
051700     MOVE 'N' TO WS-LEFT-FOUND-SW                                         
051800     MOVE ZERO TO WS-FOUND-LEFT-IDX                                       
051900     PERFORM 8063-FIND-LEFT-BY-ID THRU 8063-EXIT                          
052000        VARYING WS-LEFT-IDX FROM 1 BY 1                                   
052100        UNTIL WS-LEFT-IDX > WS-LEFT-COUNT                                 
052200           OR WS-LEFT-WAS-FOUND                                           
052300     MOVE 'N' TO WS-RIGHT-FOUND-SW                                        
052400     MOVE ZERO TO WS-FOUND-RIGHT-IDX                                      
052500     PERFORM 8064-FIND-RIGHT-BY-ID THRU 8064-EXIT                         
052600        VARYING WS-RIGHT-IDX FROM 1 BY 1                                  
052700        UNTIL WS-RIGHT-IDX > WS-RIGHT-COUNT                               
052800           OR WS-RIGHT-WAS-FOUND                                          
052900     PERFORM 8065-WRITE-STITCH-RECORD THRU 8065-EXIT                      
053000     PERFORM 8061-READ-MATCH-NEXT THRU 8061-EXIT.                         
053100 8062-EXIT.                                                               
053200     EXIT.                                                                
053300 8063-FIND-LEFT-BY-ID.                                                    
053400     IF WL-RECORD-ID(WS-LEFT-IDX) = MR-LEFT-ID                            
053500        MOVE 'Y' TO WS-LEFT-FOUND-SW                                      
053600        MOVE WS-LEFT-IDX TO WS-FOUND-LEFT-IDX.                            
053700 8063-EXIT.                                                               
053800     EXIT.                                                                
053900 8064-FIND-RIGHT-BY-ID.                                                   
054000     IF WR-RECORD-ID(WS-RIGHT-IDX) = MR-RIGHT-ID                          
054100        MOVE 'Y' TO WS-RIGHT-FOUND-SW                                     
054200        MOVE WS-RIGHT-IDX TO WS-FOUND-RIGHT-IDX.                          
054300 8064-EXIT.                                                               
054400     EXIT.                                                                
054500 8065-WRITE-STITCH-RECORD.                                                
054600     MOVE SPACES TO ST-STITCH-RECORD                                      
054700     MOVE MR-SCORE            TO ST-SCORE                                 
054800     MOVE MR-CONFIDENCE-LEVEL TO ST-CONFIDENCE-LEVEL                      
054900     MOVE MR-LEFT-ID          TO ST-LEFT-ID                               
055000     MOVE MR-RIGHT-ID         TO ST-RIGHT-ID                              
055100     IF WS-LEFT-WAS-FOUND                                                 
055200        MOVE WL-PAYLOAD(WS-FOUND-LEFT-IDX)                                
055300                                TO ST-LEFT-PAYLOAD                        
055400        MOVE WL-FIRST-NAME(WS-FOUND-LEFT-IDX)                             
055500                                TO ST-FIRST-NAME                          
055600        MOVE WL-MIDDLE-NAME(WS-FOUND-LEFT-IDX)                            
055700                                TO ST-MIDDLE-NAME                         
055800        MOVE WL-MIDDLE-INITIAL(WS-FOUND-LEFT-IDX)                         
055900                                TO ST-MIDDLE-INITIAL                      
056000        MOVE WL-LAST-NAME(WS-FOUND-LEFT-IDX)                              
056100                                TO ST-LAST-NAME                           
056200        MOVE WL-FULL-NAME(WS-FOUND-LEFT-IDX)                              
056300                                TO ST-FULL-NAME                           
056400        MOVE WL-CITY(WS-FOUND-LEFT-IDX)  TO ST-CITY                       
056500        MOVE WL-STATE(WS-FOUND-LEFT-IDX) TO ST-STATE                      
056600        MOVE WL-STATE-CODE(WS-FOUND-LEFT-IDX)                             
056700                                TO ST-STATE-CODE                          
056800        MOVE WL-COUNTRY(WS-FOUND-LEFT-IDX) TO ST-COUNTRY                  
056900        MOVE WL-COUNTRY-CODE(WS-FOUND-LEFT-IDX)                           
057000                                TO ST-COUNTRY-CODE                        
057100        MOVE WL-ZIP(WS-FOUND-LEFT-IDX)    TO ST-ZIP                       
057200        MOVE WL-ZIP-CLEANED(WS-FOUND-LEFT-IDX)                            
057300                                TO ST-ZIP-CLEANED                         
057400        MOVE WL-ADDRESS-NUMBER(WS-FOUND-LEFT-IDX)                         
057500                                TO ST-ADDRESS-NUMBER                      
057600        MOVE WL-STREET-NAME(WS-FOUND-LEFT-IDX)                            
057700                                TO ST-STREET-NAME                         
057800        MOVE WL-STREET-TYPE(WS-FOUND-LEFT-IDX)                            
057900                                TO ST-STREET-TYPE                         
058000        MOVE WL-UNIT-TYPE(WS-FOUND-LEFT-IDX)                              
058100                                TO ST-UNIT-TYPE                           
058200        MOVE WL-UNIT-NUMBER(WS-FOUND-LEFT-IDX)                            
058300                                TO ST-UNIT-NUMBER.                        
058400     IF WS-RIGHT-WAS-FOUND                                                
058500        MOVE WR-PAYLOAD(WS-FOUND-RIGHT-IDX)                               
058600                                TO ST-RIGHT-PAYLOAD.                      
058700     WRITE ST-STITCH-RECORD.                                              
058800 8065-EXIT.                                                               
058900     EXIT.                                                                
059000*-----------------------------------------------------------              
059100*    REPORT PHASE - PLAIN LISTING, NO CONTROL BREAKS.                     
059200*    -- 2026-03-02 L.PARETSKY HD-2318: THE ID TOTALS WERE                 
059300*    PRINTING THE RAW ROW COUNT OFF EACH SIDE'S TABLE. THE                
059400*    AMAZON record_id IS A SYNTHETIC KEY THAT CAN COLLIDE                 
059500*    ON PURPOSE (NAME/DATE/ZIP TRIPLE), SO THE TOTAL AND                  
059600*    THE MATCH PERCENTAGE DENOMINATOR NOW COME FROM A                     
059700*    DEDUPED COUNT OF THE RECORD-ID VALUES THEMSELVES.                    
059800*-----------------------------------------------------------              
059900 8070-PRINT-REPORT.                                                       
060000     OPEN OUTPUT REPORT-FILE                                              
060100     MOVE 'MATCH REPORT:' TO REPORT-LINE                                  
060200     WRITE REPORT-LINE                                                    
060300     MOVE ZERO TO WS-UNIQUE-LEFT-MATCHED                                  
060400     MOVE ZERO TO WS-UNIQUE-RIGHT-MATCHED                                 
060500     MOVE ZERO TO WS-UNIQUE-LEFT-IDS                                      
060600     MOVE ZERO TO WS-UNIQUE-RIGHT-IDS                                     
060700     PERFORM 8071-COUNT-LEFT-MATCHED  THRU 8071-EXIT                      
060800        VARYING WS-LEFT-IDX FROM 1 BY 1                                   
060900        UNTIL WS-LEFT-IDX > WS-LEFT-COUNT                                 
061000     PERFORM 8072-COUNT-RIGHT-MATCHED THRU 8072-EXIT                      
061100        VARYING WS-RIGHT-IDX FROM 1 BY 1                                  
061200        UNTIL WS-RIGHT-IDX > WS-RIGHT-COUNT                               
061300     PERFORM 8075-COUNT-UNIQUE-LEFT-ID  THRU 8075-EXIT                    
061400        VARYING WS-LEFT-IDX FROM 1 BY 1                                   
061500        UNTIL WS-LEFT-IDX > WS-LEFT-COUNT                                 
061600     PERFORM 8076-COUNT-UNIQUE-RIGHT-ID THRU 8076-EXIT                    
061700        VARYING WS-RIGHT-IDX FROM 1 BY 1                                  
061800        UNTIL WS-RIGHT-IDX > WS-RIGHT-COUNT                               
061900     MOVE 'TOTAL UNIQUE SHOPIFY IDS:'  TO WS-RPT-LABEL                    
062000     MOVE WS-UNIQUE-LEFT-IDS           TO WS-RPT-COUNT                    
062100     MOVE WS-REPORT-COUNT-LINE TO REPORT-LINE                             
062200     WRITE REPORT-LINE                                                    
062300     MOVE 'TOTAL UNIQUE AMAZON IDS:'   TO WS-RPT-LABEL                    
062400     MOVE WS-UNIQUE-RIGHT-IDS           TO WS-RPT-COUNT                   
062500     MOVE WS-REPORT-COUNT-LINE TO REPORT-LINE                             
062600     WRITE REPORT-LINE                                                    
062700     MOVE 'UNIQUE MATCHED SHOPIFY IDS:' TO WS-RPT-LABEL                   
062800     MOVE WS-UNIQUE-LEFT-MATCHED         TO WS-RPT-COUNT                  
062900     MOVE WS-REPORT-COUNT-LINE TO REPORT-LINE                             
063000     WRITE REPORT-LINE                                                    
063100     MOVE 'UNIQUE MATCHED AMAZON IDS:'  TO WS-RPT-LABEL                   
063200     MOVE WS-UNIQUE-RIGHT-MATCHED        TO WS-RPT-COUNT                  
063300     MOVE WS-REPORT-COUNT-LINE TO REPORT-LINE                             
063400     WRITE REPORT-LINE                                                    
063500     PERFORM 8073-COMPUTE-PERCENTAGES THRU 8073-EXIT                      
063600     MOVE 'SHOPIFY MATCH PERCENTAGE:'   TO WS-RPT-PCT-LABEL               
063700     MOVE WS-LEFT-PCT                    TO WS-RPT-PCT                    
063800     MOVE WS-REPORT-PCT-LINE TO REPORT-LINE                               
063900     WRITE REPORT-LINE                                                    
064000     MOVE 'AMAZON MATCH PERCENTAGE:'    TO WS-RPT-PCT-LABEL               
064100     MOVE WS-RIGHT-PCT                   TO WS-RPT-PCT                    
064200     MOVE WS-REPORT-PCT-LINE TO REPORT-LINE                               
064300     WRITE REPORT-LINE                                                    
064400     MOVE 'CONFIDENCE LEVEL COUNTS:' TO REPORT-LINE                       
064500     WRITE REPORT-LINE                                                    
064600     PERFORM 8074-PRINT-CONF-LINE THRU 8074-EXIT                          
064700        VARYING WS-RPT-IDX FROM 1 BY 1 UNTIL WS-RPT-IDX > 4               
064800     CLOSE REPORT-FILE.                                                   
064900 8070-EXIT.                                                               
065000     EXIT.                                                                
065100 8071-COUNT-LEFT-MATCHED.                                                 
065200     IF WS-LEFT-MATCHED(WS-LEFT-IDX) = 'Y'                                
065300        ADD 1 TO WS-UNIQUE-LEFT-MATCHED.                                  
065400 8071-EXIT.                                                               
065500     EXIT.                                                                
065600 8072-COUNT-RIGHT-MATCHED.                                                
065700     IF WS-RIGHT-MATCHED(WS-RIGHT-IDX) = 'Y'                              
065800        ADD 1 TO WS-UNIQUE-RIGHT-MATCHED.                                 
065900 8072-EXIT.                                                               
066000     EXIT.                                                                
066100 8073-COMPUTE-PERCENTAGES.                                                
066200     IF WS-UNIQUE-LEFT-IDS = ZERO                                         
066300        MOVE ZERO TO WS-LEFT-PCT                                          
066400     ELSE                                                                 
066500        COMPUTE WS-LEFT-PCT ROUNDED =                                     
066600           (WS-UNIQUE-LEFT-MATCHED / WS-UNIQUE-LEFT-IDS)                  
066700           * 100.                                                         
066800     IF WS-UNIQUE-RIGHT-IDS = ZERO                                        
066900        MOVE ZERO TO WS-RIGHT-PCT                                         
067000     ELSE                                                                 
067100        COMPUTE WS-RIGHT-PCT ROUNDED =                                    
067200           (WS-UNIQUE-RIGHT-MATCHED / WS-UNIQUE-RIGHT-IDS)                
067300           * 100.                                                         
067400 8073-EXIT.                                                               
067500     EXIT.                                                                
067600*-----------------------------------------------------------              
067700*    DISTINCT RECORD-ID COUNTS - EACH SIDE'S RECORD-ID CAN                
067800*    REPEAT (THE AMAZON ID IS A SYNTHETIC NAME/DATE/ZIP                   
067900*    KEY), SO EACH ENTRY IS COMPARED BACK AGAINST ONLY THE                
068000*    EARLIER ENTRIES IN ITS OWN TABLE - FIRST OCCURRENCE OF               
068100*    A VALUE COUNTS, REPEATS DO NOT.                                      
068200*-----------------------------------------------------------              
068300 8075-COUNT-UNIQUE-LEFT-ID.                                               
068400     MOVE 'N' TO WS-DUP-FOUND-SW                                          
068500     PERFORM 8077-SEARCH-EARLIER-LEFT-ID THRU 8077-EXIT                   
068600        VARYING WS-ID-IDX-2 FROM 1 BY 1                                   
068700        UNTIL WS-ID-IDX-2 >= WS-LEFT-IDX                                  
068800           OR WS-DUP-WAS-FOUND                                            
068900     IF NOT WS-DUP-WAS-FOUND                                              
069000        ADD 1 TO WS-UNIQUE-LEFT-IDS.                                      
069100 8075-EXIT.                                                               
069200     EXIT.                                                                
069300 8076-COUNT-UNIQUE-RIGHT-ID.                                              
069400     MOVE 'N' TO WS-DUP-FOUND-SW                                          
069500     PERFORM 8078-SEARCH-EARLIER-RIGHT-ID THRU 8078-EXIT                  
069600        VARYING WS-ID-IDX-2 FROM 1 BY 1                                   
069700        UNTIL WS-ID-IDX-2 >= WS-RIGHT-IDX                                 
069800           OR WS-DUP-WAS-FOUND                                            
069900     IF NOT WS-DUP-WAS-FOUND                                              
070000        ADD 1 TO WS-UNIQUE-RIGHT-IDS.                                     
070100 8076-EXIT.                                                               
070200     EXIT.                                                                
070300 8077-SEARCH-EARLIER-LEFT-ID.                                             
070400     IF WL-RECORD-ID(WS-ID-IDX-2) =                                       
070500        WL-RECORD-ID(WS-LEFT-IDX)                                         
070600        MOVE 'Y' TO WS-DUP-FOUND-SW.                                      
070700 8077-EXIT.                                                               
070800     EXIT.                                                                
070900 8078-SEARCH-EARLIER-RIGHT-ID.                                            
071000     IF WR-RECORD-ID(WS-ID-IDX-2) =                                       
071100        WR-RECORD-ID(WS-RIGHT-IDX)                                        
071200        MOVE 'Y' TO WS-DUP-FOUND-SW.                                      
071300 8078-EXIT.                                                               
071400     EXIT.                                                                
071500 8074-PRINT-CONF-LINE.                                                    
071600     MOVE WS-CONF-LABEL(WS-RPT-IDX) TO WS-RPT-CONF-LABEL                  
071700     MOVE WS-CNT(WS-RPT-IDX)        TO WS-RPT-CONF-COUNT                  
071800     MOVE WS-REPORT-CONF-LINE TO REPORT-LINE                              
071900     WRITE REPORT-LINE.                                                   
072000 8074-EXIT.                                                               
072100     EXIT.                                                                
072200*-----------------------------------------------------------              
072300*    SHARED PARAGRAPHS PULLED IN FROM THE HOUSE LIBRARY -                 
072400*    THE WEIGHTED SCORER AND THE FUZZY STRING ROUTINE IT                  
072500*    CALLS ARE WRITTEN ONCE AND COPIED BY BOTH MATCH                      
072600*    PROGRAMS.                                                            
072700*-----------------------------------------------------------              
072800     COPY "PLMSCORE.CBL".                                                 
072900     COPY "PLSIMRAT.CBL".                                                 
