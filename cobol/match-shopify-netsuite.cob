000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     match-shopify-netsuite.                                  
000300 AUTHOR.         D.ASHWORTH.                                              
000400 INSTALLATION.   DATA CENTER.                                             
000500 DATE-WRITTEN.   1991-10-08.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NONE.                                                    
000800*-----------------------------------------------------------              
000900*    LOADS THE SHOPIFY-CLEAN AND NETSUITE-CLEAN FILES INTO                
001000*    WORKING-STORAGE TABLES, BLOCKS CANDIDATE PAIRS BY A                  
001100*    SHARED ZIP-CLEANED VALUE, SCORES EACH CANDIDATE WITH                 
001200*    THE NO-NAME WEIGHTS (PLMSCORE) SINCE THE ERP FEED                    
001300*    CARRIES NO CUSTOMER NAME, WRITES SURVIVING PAIRS TO                  
001400*    MATCH-SHOP-NETS, STITCHES THE MATCHED ROWS TOGETHER,                 
001500*    AND PRINTS THE RECONCILIATION REPORT.                                
001600*-----------------------------------------------------------              
001700*-----------------------------------------------------------              
001800*    CHANGE LOG                                                           
001900*-----------------------------------------------------------              
002000* 1991-10-08 D.ASHWORTH INIT    ORIGINAL PROGRAM - ZIP-CODE               
002100*                               BLOCKING                                  
002200* 1991-10-08 D.ASHWORTH INIT    AGAINST THE ERP EXTRACT, NO-              
002300*                               NAME MODE.                                
002400* 1993-04-19 TFK CR-205  ADDED THE HOUSE-NUMBER VETO TO                   
002500*                        MATCH                                            
002600* 1993-04-19 TFK CR-205  THE SHOPIFY/AMAZON PROGRAM'S FIX.                
002700* 1994-09-20 TFK CR-441  SIMILARITY RATIO MOVED TO THE                    
002800*                        SHARED                                           
002900* 1994-09-20 TFK CR-441  LCS ROUTINE (SEE PLSIMRAT).                      
003000* 1998-11-02 TFK Y2K-03  REVIEWED FOR Y2K - NO DATE FIELDS                
003100*                        ARE                                              
003200* 1998-11-02 TFK Y2K-03  COMPARED IN THIS PROGRAM.                        
003300* 2003-05-14 MQV CR-688  ADDED PER-CONFIDENCE-LEVEL COUNTERS              
003400* 2003-05-14 MQV CR-688  TO THE REPORT - SAME REQUEST AS THE              
003500* 2003-05-14 MQV CR-688  SHOPIFY/AMAZON CHANGE.                           
003600* 2009-02-20 D.ASHWORTH CR-810  RAISED THE TABLE CEILING                  
003700*                               FROM 500 TO                               
003800* 2009-02-20 D.ASHWORTH CR-810  1000 ROWS - VOLUME GROWTH.                
003900* 2017-01-30 R.HUYNH CR-955  FIXED STITCH PHASE TO CLEAR THE              
004000*                            WORK                                         
004100* 2017-01-30 R.HUYNH CR-955  AREA BEFORE A FAILED ID LOOKUP.              
004200* 2025-03-07 L.PARETSKY SI-4471 REBUILT THE SCORE-PAIR CALL               
004300*                               FOR THE                                   
004400* 2025-03-07 L.PARETSKY SI-4471 REWORKED PLMSCORE WEIGHT                  
004500*                               TABLES.                                   
004600*-----------------------------------------------------------              
004700*-----------------------------------------------------------              
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'                                 
005300     UPSI-0 IS WS-TEST-RUN-SWITCH.                                        
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     COPY "SLSHPCLN.CBL".                                                 
005700     COPY "SLNSTCLN.CBL".                                                 
005800     COPY "SLMATCH2.CBL".                                                 
005900     COPY "SLSTITC2.CBL".                                                 
006000     SELECT REPORT-FILE                                                   
006100            ASSIGN TO "MATCH-REPORT2"                                     
006200            ORGANIZATION IS LINE SEQUENTIAL.                              
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500     COPY "FDSHPCLN.CBL".                                                 
006600     COPY "FDNSTCLN.CBL".                                                 
006700     COPY "FDMATCH2.CBL".                                                 
006800     COPY "FDSTITC2.CBL".                                                 
006900     FD  REPORT-FILE                                                      
007000         LABEL RECORDS ARE OMITTED.                                       
007100     01  REPORT-LINE             PIC X(80).                               
007200 WORKING-STORAGE SECTION.                                                 
007300     COPY "wssimrat.cbl".                                                 
007400     COPY "wsmscore.cbl".                                                 
007500*-----------------------------------------------------------              
007600*    IN-MEMORY TABLES - ONE ROW PER CLEANED RECORD.  THE                  
007700*    SHOP HAS NEVER SEEN MORE THAN A FEW HUNDRED ROWS PER                 
007800*    SIDE IN A BATCH RUN; 1000 LEAVES HEADROOM (CR-810).                  
007900*-----------------------------------------------------------              
008000 01  WS-LEFT-TABLE.                                                       
008100     05  WL-ENTRY OCCURS 1000 TIMES.                                      
008200         10  WL-RECORD-ID       PIC X(20).                                
008300         10  WL-FIRST-NAME      PIC X(20).                                
008400         10  WL-MIDDLE-NAME     PIC X(20).                                
008500         10  WL-MIDDLE-INITIAL  PIC X(01).                                
008600         10  WL-LAST-NAME       PIC X(20).                                
008700         10  WL-FULL-NAME       PIC X(40).                                
008800         10  WL-CITY            PIC X(25).                                
008900         10  WL-STATE           PIC X(20).                                
009000         10  WL-STATE-CODE      PIC X(04).                                
009100         10  WL-COUNTRY         PIC X(25).                                
009200         10  WL-COUNTRY-CODE    PIC X(02).                                
009300         10  WL-ZIP             PIC X(10).                                
009400         10  WL-ZIP-CLEANED     PIC X(10).                                
009500         10  WL-ADDRESS-NUMBER  PIC X(08).                                
009600         10  WL-STREET-NAME     PIC X(25).                                
009700         10  WL-STREET-TYPE     PIC X(06).                                
009800         10  WL-UNIT-TYPE       PIC X(06).                                
009900         10  WL-UNIT-NUMBER     PIC X(08).                                
010000         10  WL-PAYLOAD         PIC X(40).                                
010100         10  FILLER             PIC X(05).                                
010200 01  WS-RIGHT-TABLE.                                                      
010300     05  WR-ENTRY OCCURS 1000 TIMES.                                      
010400         10  WR-RECORD-ID       PIC X(20).                                
010500         10  WR-FIRST-NAME      PIC X(20).                                
010600         10  WR-MIDDLE-NAME     PIC X(20).                                
010700         10  WR-MIDDLE-INITIAL  PIC X(01).                                
010800         10  WR-LAST-NAME       PIC X(20).                                
010900         10  WR-FULL-NAME       PIC X(40).                                
011000         10  WR-CITY            PIC X(25).                                
011100         10  WR-STATE           PIC X(20).                                
011200         10  WR-STATE-CODE      PIC X(04).                                
011300         10  WR-COUNTRY         PIC X(25).                                
011400         10  WR-COUNTRY-CODE    PIC X(02).                                
011500         10  WR-ZIP             PIC X(10).                                
011600         10  WR-ZIP-CLEANED     PIC X(10).                                
011700         10  WR-ADDRESS-NUMBER  PIC X(08).                                
011800         10  WR-STREET-NAME     PIC X(25).                                
011900         10  WR-STREET-TYPE     PIC X(06).                                
012000         10  WR-UNIT-TYPE       PIC X(06).                                
012100         10  WR-UNIT-NUMBER     PIC X(08).                                
012200         10  WR-PAYLOAD         PIC X(40).                                
012300         10  FILLER             PIC X(05).                                
012400 01  WS-LEFT-MATCHED-TABLE.                                               
012500     05  WS-LEFT-MATCHED  OCCURS 1000 TIMES PIC X(01).                    
012600     05  FILLER           PIC X(05).                                      
012700 01  WS-RIGHT-MATCHED-TABLE.                                              
012800     05  WS-RIGHT-MATCHED OCCURS 1000 TIMES PIC X(01).                    
012900     05  FILLER           PIC X(05).                                      
013000 01  WS-LEFT-ZIP-TABLE.                                                   
013100     05  WS-LEFT-ZIP-ENTRY  OCCURS 1000 TIMES PIC X(10).                  
013200     05  FILLER             PIC X(05).                                    
013300 01  WS-RIGHT-ZIP-TABLE.                                                  
013400     05  WS-RIGHT-ZIP-ENTRY OCCURS 1000 TIMES PIC X(10).                  
013500     05  FILLER             PIC X(05).                                    
013600*-----------------------------------------------------------              
013700*    COUNTERS AND SUBSCRIPTS.                                             
013800*-----------------------------------------------------------              
013900 01  WS-COUNTERS.                                                         
014000     05  WS-LEFT-COUNT           PIC 9(04) COMP.                          
014100     05  WS-RIGHT-COUNT          PIC 9(04) COMP.                          
014200     05  WS-LEFT-IDX             PIC 9(04) COMP.                          
014300     05  WS-RIGHT-IDX            PIC 9(04) COMP.                          
014400     05  WS-LEFT-ZIP-COUNT       PIC 9(04) COMP.                          
014500     05  WS-RIGHT-ZIP-COUNT      PIC 9(04) COMP.                          
014600     05  WS-ZIP-IDX              PIC 9(04) COMP.                          
014700     05  WS-ZIP-IDX-2            PIC 9(04) COMP.                          
014800     05  WS-RPT-IDX              PIC 9(02) COMP.                          
014900     05  WS-OVERLAP-COUNT        PIC 9(04) COMP.                          
015000     05  WS-MATCH-WRITTEN        PIC 9(07) COMP.                          
015100     05  WS-UNIQUE-LEFT-MATCHED  PIC 9(04) COMP.                          
015200     05  WS-UNIQUE-RIGHT-MATCHED PIC 9(04) COMP.                          
015300     05  WS-UNIQUE-LEFT-IDS      PIC 9(04) COMP.                          
015400     05  WS-UNIQUE-RIGHT-IDS     PIC 9(04) COMP.                          
015500     05  WS-ID-IDX-2             PIC 9(04) COMP.                          
015600     05  FILLER                  PIC X(05).                               
015700 01  WS-FOUND-IDX.                                                        
015800     05  WS-FOUND-LEFT-IDX       PIC 9(04) COMP.                          
015900     05  WS-FOUND-RIGHT-IDX      PIC 9(04) COMP.                          
016000     05  FILLER                  PIC X(05).                               
016100 01  WS-SWITCHES.                                                         
016200     05  WS-LEFT-EOF-SW          PIC X(01).                               
016300         88  WS-LEFT-AT-EOF        VALUE 'Y'.                             
016400     05  WS-RIGHT-EOF-SW         PIC X(01).                               
016500         88  WS-RIGHT-AT-EOF       VALUE 'Y'.                             
016600     05  WS-MATCH-EOF-SW         PIC X(01).                               
016700         88  WS-MATCH-AT-EOF       VALUE 'Y'.                             
016800     05  WS-ZIP-FOUND-SW         PIC X(01).                               
016900         88  WS-ZIP-WAS-FOUND      VALUE 'Y'.                             
017000     05  WS-LEFT-FOUND-SW        PIC X(01).                               
017100         88  WS-LEFT-WAS-FOUND     VALUE 'Y'.                             
017200     05  WS-RIGHT-FOUND-SW       PIC X(01).                               
017300         88  WS-RIGHT-WAS-FOUND    VALUE 'Y'.                             
017400     05  WS-DUP-FOUND-SW         PIC X(01).                               
017500         88  WS-DUP-WAS-FOUND      VALUE 'Y'.                             
017600     05  FILLER                  PIC X(02).                               
017700 01  WS-PERCENT-WORK.                                                     
017800     05  WS-LEFT-PCT             PIC 9(03)V99.                            
017900     05  WS-RIGHT-PCT            PIC 9(03)V99.                            
018000     05  FILLER                  PIC X(05).                               
018100*-----------------------------------------------------------              
018200*    CONFIDENCE-LEVEL COUNTERS, HELD BOTH AS NAMED FIELDS                 
018300*    AND AS A 4-ENTRY TABLE SO THE REPORT PARAGRAPH CAN                   
018400*    PRINT THEM IN A LOOP.                                                
018500*-----------------------------------------------------------              
018600 01  WS-CONFIDENCE-COUNTS.                                                
018700     05  WS-CNT-NEAR-EXACT       PIC 9(07) COMP.                          
018800     05  WS-CNT-HIGH             PIC 9(07) COMP.                          
018900     05  WS-CNT-MEDIUM           PIC 9(07) COMP.                          
019000     05  WS-CNT-LOW              PIC 9(07) COMP.                          
019100     05  FILLER                  PIC X(05).                               
019200 01  WS-CONFIDENCE-TABLE REDEFINES WS-CONFIDENCE-COUNTS.                  
019300     05  WS-CNT OCCURS 4 TIMES   PIC 9(07) COMP.                          
019400     05  FILLER                  PIC X(05).                               
019500 01  WS-CONF-LABEL-TEXT          PIC X(48) VALUE                          
019600         'NEAR-EXACT  HIGH        MEDIUM      LOW         '.              
019700 01  WS-CONF-LABELS REDEFINES WS-CONF-LABEL-TEXT.                         
019800     05  WS-CONF-LABEL OCCURS 4 TIMES PIC X(12).                          
019900 01  WS-OVERLAP-LINE.                                                     
020000     05  FILLER                  PIC X(25)                                
020100             VALUE 'THERE ARE AN OVERLAP OF '.                            
020200     05  WS-OVERLAP-DISPLAY      PIC ZZZ,ZZ9.                             
020300     05  FILLER                  PIC X(11)                                
020400             VALUE ' ZIP CODES'.                                          
020500 01  WS-REPORT-COUNT-LINE.                                                
020600     05  WS-RPT-LABEL            PIC X(30).                               
020700     05  WS-RPT-COUNT            PIC ZZZ,ZZ9.                             
020800     05  FILLER                  PIC X(10).                               
020900 01  WS-REPORT-PCT-LINE.                                                  
021000     05  WS-RPT-PCT-LABEL        PIC X(30).                               
021100     05  WS-RPT-PCT              PIC ZZ9.99.                              
021200     05  WS-RPT-PCT-SIGN         PIC X(01) VALUE '%'.                     
021300     05  FILLER                  PIC X(09).                               
021400 01  WS-REPORT-CONF-LINE.                                                 
021500     05  FILLER                  PIC X(02) VALUE SPACES.                  
021600     05  WS-RPT-CONF-LABEL       PIC X(28).                               
021700     05  WS-RPT-CONF-COUNT       PIC ZZZ,ZZ9.                             
021800     05  FILLER                  PIC X(10).                               
021900 PROCEDURE DIVISION.                                                      
022000*-----------------------------------------------------------              
022100 9000-MAIN-PROCESS.                                                       
022200     PERFORM 9010-OPEN-CLEAN-FILES  THRU 9010-EXIT                        
022300     PERFORM 9020-LOAD-LEFT-TABLE   THRU 9020-EXIT                        
022400     PERFORM 9030-LOAD-RIGHT-TABLE  THRU 9030-EXIT                        
022500     PERFORM 9035-CLOSE-CLEAN-FILES THRU 9035-EXIT                        
022600     PERFORM 9040-BUILD-ZIP-TABLES  THRU 9040-EXIT                        
022700     PERFORM 9050-MATCH-PHASE       THRU 9050-EXIT                        
022800     PERFORM 9060-STITCH-PHASE      THRU 9060-EXIT                        
022900     PERFORM 9070-PRINT-REPORT      THRU 9070-EXIT                        
023000     STOP RUN.                                                            
023100 9000-EXIT.                                                               
023200     EXIT.                                                                
023300 9010-OPEN-CLEAN-FILES.                                                   
023400     OPEN INPUT SHOPIFY-CLEAN-FILE                                        
023500     OPEN INPUT NETSUITE-CLEAN-FILE                                       
023600     MOVE ZERO TO WS-LEFT-COUNT                                           
023700     MOVE ZERO TO WS-RIGHT-COUNT                                          
023800     MOVE 'N'  TO WS-LEFT-EOF-SW                                          
023900     MOVE 'N'  TO WS-RIGHT-EOF-SW.                                        
024000 9010-EXIT.                                                               
024100     EXIT.                                                                
024200 9020-LOAD-LEFT-TABLE.                                                    
024300     PERFORM 9021-READ-LEFT-NEXT   THRU 9021-EXIT                         
024400     PERFORM 9022-STORE-LEFT-ENTRY THRU 9022-EXIT                         
024500        UNTIL WS-LEFT-AT-EOF.                                             
024600 9020-EXIT.                                                               
024700     EXIT.                                                                
024800 9021-READ-LEFT-NEXT.                                                     
024900     READ SHOPIFY-CLEAN-FILE                                              
025000        AT END MOVE 'Y' TO WS-LEFT-EOF-SW.                                
025100 9021-EXIT.                                                               
025200     EXIT.                                                                
025300 9022-STORE-LEFT-ENTRY.                                                   
025400     ADD 1 TO WS-LEFT-COUNT                                               
025500     MOVE SC-RECORD-ID  TO WL-RECORD-ID(WS-LEFT-COUNT)                    
025600     MOVE SC-FIRST-NAME TO WL-FIRST-NAME(WS-LEFT-COUNT)                   
025700     MOVE SC-MIDDLE-NAME                                                  
025800                        TO WL-MIDDLE-NAME(WS-LEFT-COUNT)                  
025900     MOVE SC-MIDDLE-INITIAL                                               
026000                        TO WL-MIDDLE-INITIAL(WS-LEFT-COUNT)               
026100     MOVE SC-LAST-NAME  TO WL-LAST-NAME(WS-LEFT-COUNT)                    
026200     MOVE SC-FULL-NAME  TO WL-FULL-NAME(WS-LEFT-COUNT)                    
026300     MOVE SC-CITY       TO WL-CITY(WS-LEFT-COUNT)                         
026400     MOVE SC-STATE      TO WL-STATE(WS-LEFT-COUNT)                        
026500     MOVE SC-STATE-CODE TO WL-STATE-CODE(WS-LEFT-COUNT)                   
026600     MOVE SC-COUNTRY    TO WL-COUNTRY(WS-LEFT-COUNT)                      
026700     MOVE SC-COUNTRY-CODE                                                 
026800                        TO WL-COUNTRY-CODE(WS-LEFT-COUNT)                 
026900     MOVE SC-ZIP        TO WL-ZIP(WS-LEFT-COUNT)                          
027000     MOVE SC-ZIP-CLEANED                                                  
027100                        TO WL-ZIP-CLEANED(WS-LEFT-COUNT)                  
027200     MOVE SC-ADDRESS-NUMBER                                               
027300                        TO WL-ADDRESS-NUMBER(WS-LEFT-COUNT)               
027400     MOVE SC-STREET-NAME                                                  
027500                        TO WL-STREET-NAME(WS-LEFT-COUNT)                  
027600     MOVE SC-STREET-TYPE                                                  
027700                        TO WL-STREET-TYPE(WS-LEFT-COUNT)                  
027800     MOVE SC-UNIT-TYPE  TO WL-UNIT-TYPE(WS-LEFT-COUNT)                    
027900     MOVE SC-UNIT-NUMBER                                                  
028000                        TO WL-UNIT-NUMBER(WS-LEFT-COUNT)                  
028100     MOVE SC-PAYLOAD    TO WL-PAYLOAD(WS-LEFT-COUNT)                      
028200     MOVE 'N'                                                             
028300                        TO WS-LEFT-MATCHED(WS-LEFT-COUNT)                 
028400     PERFORM 9021-READ-LEFT-NEXT THRU 9021-EXIT.                          
028500 9022-EXIT.                                                               
028600     EXIT.                                                                
028700 9030-LOAD-RIGHT-TABLE.                                                   
028800     PERFORM 9031-READ-RIGHT-NEXT   THRU 9031-EXIT                        
028900     PERFORM 9032-STORE-RIGHT-ENTRY THRU 9032-EXIT                        
029000        UNTIL WS-RIGHT-AT-EOF.                                            
029100 9030-EXIT.                                                               
029200     EXIT.                                                                
029300 9031-READ-RIGHT-NEXT.                                                    
029400     READ NETSUITE-CLEAN-FILE                                             
029500        AT END MOVE 'Y' TO WS-RIGHT-EOF-SW.                               
029600 9031-EXIT.                                                               
029700     EXIT.                                                                
029800 9032-STORE-RIGHT-ENTRY.                                                  
029900     ADD 1 TO WS-RIGHT-COUNT                                              
030000     MOVE NC-RECORD-ID  TO WR-RECORD-ID(WS-RIGHT-COUNT)                   
030100     MOVE NC-FIRST-NAME TO WR-FIRST-NAME(WS-RIGHT-COUNT)                  
030200     MOVE NC-MIDDLE-NAME                                                  
030300                        TO WR-MIDDLE-NAME(WS-RIGHT-COUNT)                 
030400     MOVE NC-MIDDLE-INITIAL                                               
030500                        TO WR-MIDDLE-INITIAL(WS-RIGHT-COUNT)              
030600     MOVE NC-LAST-NAME  TO WR-LAST-NAME(WS-RIGHT-COUNT)                   
030700     MOVE NC-FULL-NAME  TO WR-FULL-NAME(WS-RIGHT-COUNT)                   
030800     MOVE NC-CITY       TO WR-CITY(WS-RIGHT-COUNT)                        
030900     MOVE NC-STATE      TO WR-STATE(WS-RIGHT-COUNT)                       
031000     MOVE NC-STATE-CODE TO WR-STATE-CODE(WS-RIGHT-COUNT)                  
031100     MOVE NC-COUNTRY    TO WR-COUNTRY(WS-RIGHT-COUNT)                     
031200     MOVE NC-COUNTRY-CODE                                                 
031300                        TO WR-COUNTRY-CODE(WS-RIGHT-COUNT)                
031400     MOVE NC-ZIP        TO WR-ZIP(WS-RIGHT-COUNT)                         
031500     MOVE NC-ZIP-CLEANED                                                  
031600                        TO WR-ZIP-CLEANED(WS-RIGHT-COUNT)                 
031700     MOVE NC-ADDRESS-NUMBER                                               
031800                        TO WR-ADDRESS-NUMBER(WS-RIGHT-COUNT)              
031900     MOVE NC-STREET-NAME                                                  
032000                        TO WR-STREET-NAME(WS-RIGHT-COUNT)                 
032100     MOVE NC-STREET-TYPE                                                  
032200                        TO WR-STREET-TYPE(WS-RIGHT-COUNT)                 
032300     MOVE NC-UNIT-TYPE  TO WR-UNIT-TYPE(WS-RIGHT-COUNT)                   
032400     MOVE NC-UNIT-NUMBER                                                  
032500                        TO WR-UNIT-NUMBER(WS-RIGHT-COUNT)                 
032600     MOVE NC-PAYLOAD    TO WR-PAYLOAD(WS-RIGHT-COUNT)                     
032700     MOVE 'N'                                                             
032800                        TO WS-RIGHT-MATCHED(WS-RIGHT-COUNT)               
032900     PERFORM 9031-READ-RIGHT-NEXT THRU 9031-EXIT.                         
033000 9032-EXIT.                                                               
033100     EXIT.                                                                
033200 9035-CLOSE-CLEAN-FILES.                                                  
033300     CLOSE SHOPIFY-CLEAN-FILE                                             
033400     CLOSE NETSUITE-CLEAN-FILE.                                           
033500 9035-EXIT.                                                               
033600     EXIT.                                                                
033700*-----------------------------------------------------------              
033800*    BLOCKING KEYS - THE DISTINCT ZIP-CLEANED VALUES SEEN ON              
033900*    EACH SIDE, THEN THE COUNT PRESENT ON BOTH.  BLANK ZIP-               
034000*    CLEANED IS NOT A BLOCKING KEY.                                       
034100*-----------------------------------------------------------              
034200 9040-BUILD-ZIP-TABLES.                                                   
034300     MOVE ZERO TO WS-LEFT-ZIP-COUNT                                       
034400     MOVE ZERO TO WS-RIGHT-ZIP-COUNT                                      
034500     PERFORM 9041-ADD-LEFT-ZIP  THRU 9041-EXIT                            
034600        VARYING WS-LEFT-IDX FROM 1 BY 1                                   
034700        UNTIL WS-LEFT-IDX > WS-LEFT-COUNT                                 
034800     PERFORM 9042-ADD-RIGHT-ZIP THRU 9042-EXIT                            
034900        VARYING WS-RIGHT-IDX FROM 1 BY 1                                  
035000        UNTIL WS-RIGHT-IDX > WS-RIGHT-COUNT                               
035100     MOVE ZERO TO WS-OVERLAP-COUNT                                        
035200     PERFORM 9043-COUNT-OVERLAP THRU 9043-EXIT                            
035300        VARYING WS-ZIP-IDX FROM 1 BY 1                                    
035400        UNTIL WS-ZIP-IDX > WS-LEFT-ZIP-COUNT                              
035500     MOVE WS-OVERLAP-COUNT TO WS-OVERLAP-DISPLAY                          
035600     DISPLAY WS-OVERLAP-LINE.                                             
035700 9040-EXIT.                                                               
035800     EXIT.                                                                
035900 9041-ADD-LEFT-ZIP.                                                       
036000     IF WL-ZIP-CLEANED(WS-LEFT-IDX) NOT = SPACES                          
036100        MOVE 'N' TO WS-ZIP-FOUND-SW                                       
036200        PERFORM 9044-SEARCH-LEFT-ZIP THRU 9044-EXIT                       
036300           VARYING WS-ZIP-IDX-2 FROM 1 BY 1                               
036400           UNTIL WS-ZIP-IDX-2 > WS-LEFT-ZIP-COUNT                         
036500              OR WS-ZIP-WAS-FOUND                                         
036600        IF NOT WS-ZIP-WAS-FOUND                                           
036700           ADD 1 TO WS-LEFT-ZIP-COUNT                                     
036800           MOVE WL-ZIP-CLEANED(WS-LEFT-IDX)                               
036900              TO WS-LEFT-ZIP-ENTRY(WS-LEFT-ZIP-COUNT).                    
037000 9041-EXIT.                                                               
037100     EXIT.                                                                
037200 9042-ADD-RIGHT-ZIP.                                                      
037300     IF WR-ZIP-CLEANED(WS-RIGHT-IDX) NOT = SPACES                         
037400        MOVE 'N' TO WS-ZIP-FOUND-SW                                       
037500        PERFORM 9045-SEARCH-RIGHT-ZIP THRU 9045-EXIT                      
037600           VARYING WS-ZIP-IDX-2 FROM 1 BY 1                               
037700           UNTIL WS-ZIP-IDX-2 > WS-RIGHT-ZIP-COUNT                        
037800              OR WS-ZIP-WAS-FOUND                                         
037900        IF NOT WS-ZIP-WAS-FOUND                                           
038000           ADD 1 TO WS-RIGHT-ZIP-COUNT                                    
038100           MOVE WR-ZIP-CLEANED(WS-RIGHT-IDX)                              
038200              TO WS-RIGHT-ZIP-ENTRY(WS-RIGHT-ZIP-COUNT).                  
038300 9042-EXIT.                                                               
038400     EXIT.                                                                
038500 9043-COUNT-OVERLAP.                                                      
038600     MOVE 'N' TO WS-ZIP-FOUND-SW                                          
038700     PERFORM 9046-SEARCH-OVERLAP THRU 9046-EXIT                           
038800        VARYING WS-ZIP-IDX-2 FROM 1 BY 1                                  
038900        UNTIL WS-ZIP-IDX-2 > WS-RIGHT-ZIP-COUNT                           
039000           OR WS-ZIP-WAS-FOUND                                            
039100     IF WS-ZIP-WAS-FOUND                                                  
039200        ADD 1 TO WS-OVERLAP-COUNT.                                        
039300 9043-EXIT.                                                               
039400     EXIT.                                                                
039500 9044-SEARCH-LEFT-ZIP.                                                    
039600     IF WS-LEFT-ZIP-ENTRY(WS-ZIP-IDX-2) =                                 
039700        WL-ZIP-CLEANED(WS-LEFT-IDX)                                       
039800        MOVE 'Y' TO WS-ZIP-FOUND-SW.                                      
039900 9044-EXIT.                                                               
040000     EXIT.                                                                
040100 9045-SEARCH-RIGHT-ZIP.                                                   
040200     IF WS-RIGHT-ZIP-ENTRY(WS-ZIP-IDX-2) =                                
040300        WR-ZIP-CLEANED(WS-RIGHT-IDX)                                      
040400        MOVE 'Y' TO WS-ZIP-FOUND-SW.                                      
040500 9045-EXIT.                                                               
040600     EXIT.                                                                
040700 9046-SEARCH-OVERLAP.                                                     
040800     IF WS-RIGHT-ZIP-ENTRY(WS-ZIP-IDX-2) =                                
040900        WS-LEFT-ZIP-ENTRY(WS-ZIP-IDX)                                     
041000        MOVE 'Y' TO WS-ZIP-FOUND-SW.                                      
041100 9046-EXIT.                                                               
041200     EXIT.                                                                
041300*-----------------------------------------------------------              
041400*    MATCH PHASE - EVERY LEFT ROW AGAINST EVERY RIGHT ROW                 
041500*    SHARING ITS ZIP-CLEANED VALUE.  PLMSCORE (7100) RETURNS              
041600*    THE SCORE AND CONFIDENCE UNDER THE NO-NAME WEIGHTS -                 
041700*    THE ERP FEED CARRIES NO CUSTOMER NAME (SEE NETSUITE-                 
041800*    CLEAN-FLOW).  ONLY SCORES OVER 60.00 ARE WRITTEN                     
041900*    TO THE MATCH FILE.                                                   
042000*-----------------------------------------------------------              
042100 9050-MATCH-PHASE.                                                        
042200     MOVE ZERO TO WS-MATCH-WRITTEN                                        
042300     MOVE ZERO TO WS-CNT-NEAR-EXACT                                       
042400     MOVE ZERO TO WS-CNT-HIGH                                             
042500     MOVE ZERO TO WS-CNT-MEDIUM                                           
042600     MOVE ZERO TO WS-CNT-LOW                                              
042700     MOVE 'N' TO MS-MODE-IND                                              
042800     OPEN OUTPUT MATCH-FILE                                               
042900     PERFORM 9051-MATCH-LEFT-RECORD THRU 9051-EXIT                        
043000        VARYING WS-LEFT-IDX FROM 1 BY 1                                   
043100        UNTIL WS-LEFT-IDX > WS-LEFT-COUNT                                 
043200     CLOSE MATCH-FILE.                                                    
043300 9050-EXIT.                                                               
043400     EXIT.                                                                
043500 9051-MATCH-LEFT-RECORD.                                                  
043600     PERFORM 9052-SCORE-AGAINST-RIGHT THRU 9052-EXIT                      
043700        VARYING WS-RIGHT-IDX FROM 1 BY 1                                  
043800        UNTIL WS-RIGHT-IDX > WS-RIGHT-COUNT.                              
043900 9051-EXIT.                                                               
044000     EXIT.                                                                
044100 9052-SCORE-AGAINST-RIGHT.                                                
044200     IF WL-ZIP-CLEANED(WS-LEFT-IDX) NOT = SPACES                          
044300        AND WL-ZIP-CLEANED(WS-LEFT-IDX) =                                 
044400            WR-ZIP-CLEANED(WS-RIGHT-IDX)                                  
044500        PERFORM 9053-SCORE-AND-WRITE THRU 9053-EXIT.                      
044600 9052-EXIT.                                                               
044700     EXIT.                                                                
044800 9053-SCORE-AND-WRITE.                                                    
044900     MOVE WL-FIRST-NAME(WS-LEFT-IDX)  TO MS-LEFT-FIRST-NAME               
045000     MOVE WR-FIRST-NAME(WS-RIGHT-IDX) TO MS-RIGHT-FIRST-NAME              
045100     MOVE WL-LAST-NAME(WS-LEFT-IDX)   TO MS-LEFT-LAST-NAME                
045200     MOVE WR-LAST-NAME(WS-RIGHT-IDX)  TO MS-RIGHT-LAST-NAME               
045300     MOVE WL-CITY(WS-LEFT-IDX)        TO MS-LEFT-CITY                     
045400     MOVE WR-CITY(WS-RIGHT-IDX)       TO MS-RIGHT-CITY                    
045500     MOVE WL-STATE-CODE(WS-LEFT-IDX)  TO MS-LEFT-STATE-CODE               
045600     MOVE WR-STATE-CODE(WS-RIGHT-IDX) TO MS-RIGHT-STATE-CODE              
045700     MOVE WL-ADDRESS-NUMBER(WS-LEFT-IDX)                                  
045800                                 TO MS-LEFT-ADDRESS-NUMBER                
045900     MOVE WR-ADDRESS-NUMBER(WS-RIGHT-IDX)                                 
046000                                 TO MS-RIGHT-ADDRESS-NUMBER               
046100     MOVE WL-STREET-NAME(WS-LEFT-IDX) TO MS-LEFT-STREET-NAME              
046200     MOVE WR-STREET-NAME(WS-RIGHT-IDX)                                    
046300                                 TO MS-RIGHT-STREET-NAME                  
046400     MOVE WL-STREET-TYPE(WS-LEFT-IDX) TO MS-LEFT-STREET-TYPE              
046500     MOVE WR-STREET-TYPE(WS-RIGHT-IDX)                                    
046600                                 TO MS-RIGHT-STREET-TYPE                  
046700     MOVE WL-UNIT-TYPE(WS-LEFT-IDX)   TO MS-LEFT-UNIT-TYPE                
046800     MOVE WR-UNIT-TYPE(WS-RIGHT-IDX)  TO MS-RIGHT-UNIT-TYPE               
046900     MOVE WL-UNIT-NUMBER(WS-LEFT-IDX) TO MS-LEFT-UNIT-NUMBER              
047000     MOVE WR-UNIT-NUMBER(WS-RIGHT-IDX)                                    
047100                                 TO MS-RIGHT-UNIT-NUMBER                  
047200     PERFORM 7100-SCORE-PAIR THRU 7100-EXIT                               
047300     IF MS-SCORE > 60.00                                                  
047400        MOVE MS-SCORE      TO MR-SCORE                                    
047500        MOVE MS-CONFIDENCE TO MR-CONFIDENCE-LEVEL                         
047600        MOVE WL-RECORD-ID(WS-LEFT-IDX)  TO MR-LEFT-ID                     
047700        MOVE WR-RECORD-ID(WS-RIGHT-IDX) TO MR-RIGHT-ID                    
047800        WRITE MR-MATCH-RECORD                                             
047900        ADD 1 TO WS-MATCH-WRITTEN                                         
048000        MOVE 'Y' TO WS-LEFT-MATCHED(WS-LEFT-IDX)                          
048100        MOVE 'Y' TO WS-RIGHT-MATCHED(WS-RIGHT-IDX)                        
048200        PERFORM 9054-TALLY-CONFIDENCE THRU 9054-EXIT.                     
048300 9053-EXIT.                                                               
048400     EXIT.                                                                
048500 9054-TALLY-CONFIDENCE.                                                   
048600     IF MS-CONFIDENCE = 'NEAR-EXACT'                                      
048700        ADD 1 TO WS-CNT-NEAR-EXACT                                        
048800     ELSE                                                                 
048900        IF MS-CONFIDENCE = 'HIGH'                                         
049000           ADD 1 TO WS-CNT-HIGH                                           
049100        ELSE                                                              
049200           IF MS-CONFIDENCE = 'MEDIUM'                                    
049300              ADD 1 TO WS-CNT-MEDIUM                                      
049400           ELSE                                                           
049500              IF MS-CONFIDENCE = 'LOW'                                    
049600                 ADD 1 TO WS-CNT-LOW.                                     
049700 9054-EXIT.                                                               
049800     EXIT.                                                                
049900*-----------------------------------------------------------              
050000*    STITCH PHASE - RE-READS THE MATCH FILE JUST WRITTEN AND              
050100*    JOINS EACH PAIR BACK TO THE TWO CLEANED ROWS BY ID.  A               
050200*    FAILED LOOKUP LEAVES ITS SIDE BLANK (LEFT JOIN).                     
050300*-----------------------------------------------------------              
050400 9060-STITCH-PHASE.                                                       
050500     MOVE 'N' TO WS-MATCH-EOF-SW                                          
050600     OPEN INPUT  MATCH-FILE                                               
050700     OPEN OUTPUT STITCH-FILE                                              
050800     PERFORM 9061-READ-MATCH-NEXT   THRU 9061-EXIT                        
050900     PERFORM 9062-STITCH-ONE-RECORD THRU 9062-EXIT                        
051000        UNTIL WS-MATCH-AT-EOF                                             
051100     CLOSE MATCH-FILE                                                     
051200     CLOSE STITCH-FILE.                                                   
051300 9060-EXIT.                                                               
051400     EXIT.                                                                
051500 9061-READ-MATCH-NEXT.                                                    
051600     READ MATCH-FILE                                                      
051700        AT END MOVE 'Y' TO WS-MATCH-EOF-SW.                               
051800 9061-EXIT.                                                               
051900     EXIT.                                                                
052000 9062-STITCH-ONE-RECORD.                                                  
052100     MOVE 'N' TO WS-LEFT-FOUND-SW                                         
052200     MOVE ZERO TO WS-FOUND-LEFT-IDX                                       
052300     PERFORM 9063-FIND-LEFT-BY-ID THRU 9063-EXIT                          
052400        VARYING WS-LEFT-IDX FROM 1 BY 1                                   
052500        UNTIL WS-LEFT-IDX > WS-LEFT-COUNT                                 
052600           OR WS-LEFT-WAS-FOUND                                           
052700     MOVE 'N' TO WS-RIGHT-FOUND-SW                                        
052800     MOVE ZERO TO WS-FOUND-RIGHT-IDX                                      
052900     PERFORM 9064-FIND-RIGHT-BY-ID THRU 9064-EXIT                         
053000        VARYING WS-RIGHT-IDX FROM 1 BY 1                                  
053100        UNTIL WS-RIGHT-IDX > WS-RIGHT-COUNT                               
053200           OR WS-RIGHT-WAS-FOUND                                          
053300     PERFORM 9065-WRITE-STITCH-RECORD THRU 9065-EXIT                      
053400     PERFORM 9061-READ-MATCH-NEXT THRU 9061-EXIT.                         
053500 9062-EXIT.                                                               
053600     EXIT.                                                                
053700 9063-FIND-LEFT-BY-ID.                                                    
053800     IF WL-RECORD-ID(WS-LEFT-IDX) = MR-LEFT-ID                            
053900        MOVE 'Y' TO WS-LEFT-FOUND-SW                                      
054000        MOVE WS-LEFT-IDX TO WS-FOUND-LEFT-IDX.                            
054100 9063-EXIT.                                                               
054200     EXIT.                                                                
054300 9064-FIND-RIGHT-BY-ID.                                                   
054400     IF WR-RECORD-ID(WS-RIGHT-IDX) = MR-RIGHT-ID                          
054500        MOVE 'Y' TO WS-RIGHT-FOUND-SW                                     
054600        MOVE WS-RIGHT-IDX TO WS-FOUND-RIGHT-IDX.                          
054700 9064-EXIT.                                                               
054800     EXIT.                                                                
054900 9065-WRITE-STITCH-RECORD.                                                
055000     MOVE SPACES TO ST-STITCH-RECORD                                      
055100     MOVE MR-SCORE            TO ST-SCORE                                 
055200     MOVE MR-CONFIDENCE-LEVEL TO ST-CONFIDENCE-LEVEL                      
055300     MOVE MR-LEFT-ID          TO ST-LEFT-ID                               
055400     MOVE MR-RIGHT-ID         TO ST-RIGHT-ID                              
055500     IF WS-LEFT-WAS-FOUND                                                 
055600        MOVE WL-PAYLOAD(WS-FOUND-LEFT-IDX)                                
055700                                TO ST-LEFT-PAYLOAD                        
055800        MOVE WL-FIRST-NAME(WS-FOUND-LEFT-IDX)                             
055900                                TO ST-FIRST-NAME                          
056000        MOVE WL-MIDDLE-NAME(WS-FOUND-LEFT-IDX)                            
056100                                TO ST-MIDDLE-NAME                         
056200        MOVE WL-MIDDLE-INITIAL(WS-FOUND-LEFT-IDX)                         
056300                                TO ST-MIDDLE-INITIAL                      
056400        MOVE WL-LAST-NAME(WS-FOUND-LEFT-IDX)                              
056500                                TO ST-LAST-NAME                           
056600        MOVE WL-FULL-NAME(WS-FOUND-LEFT-IDX)                              
056700                                TO ST-FULL-NAME                           
056800        MOVE WL-CITY(WS-FOUND-LEFT-IDX)  TO ST-CITY                       
056900        MOVE WL-STATE(WS-FOUND-LEFT-IDX) TO ST-STATE                      
057000        MOVE WL-STATE-CODE(WS-FOUND-LEFT-IDX)                             
057100                                TO ST-STATE-CODE                          
057200        MOVE WL-COUNTRY(WS-FOUND-LEFT-IDX) TO ST-COUNTRY                  
057300        MOVE WL-COUNTRY-CODE(WS-FOUND-LEFT-IDX)                           
057400                                TO ST-COUNTRY-CODE                        
057500        MOVE WL-ZIP(WS-FOUND-LEFT-IDX)    TO ST-ZIP                       
057600        MOVE WL-ZIP-CLEANED(WS-FOUND-LEFT-IDX)                            
057700                                TO ST-ZIP-CLEANED                         
057800        MOVE WL-ADDRESS-NUMBER(WS-FOUND-LEFT-IDX)                         
057900                                TO ST-ADDRESS-NUMBER                      
058000        MOVE WL-STREET-NAME(WS-FOUND-LEFT-IDX)                            
058100                                TO ST-STREET-NAME                         
058200        MOVE WL-STREET-TYPE(WS-FOUND-LEFT-IDX)                            
058300                                TO ST-STREET-TYPE                         
058400        MOVE WL-UNIT-TYPE(WS-FOUND-LEFT-IDX)                              
058500                                TO ST-UNIT-TYPE                           
058600        MOVE WL-UNIT-NUMBER(WS-FOUND-LEFT-IDX)                            
058700                                TO ST-UNIT-NUMBER.                        
058800     IF WS-RIGHT-WAS-FOUND                                                
058900        MOVE WR-PAYLOAD(WS-FOUND-RIGHT-IDX)                               
059000                                TO ST-RIGHT-PAYLOAD.                      
059100     WRITE ST-STITCH-RECORD.                                              
059200 9065-EXIT.                                                               
059300     EXIT.                                                                
059400*-----------------------------------------------------------              
059500*    REPORT PHASE - PLAIN LISTING, NO CONTROL BREAKS.                     
059600*    -- 2026-03-02 L.PARETSKY HD-2318: THE ID TOTALS WERE                 
059700*    PRINTING THE RAW ROW COUNT OFF EACH SIDE'S TABLE. A                  
059800*    record_id CAN COLLIDE ON PURPOSE ON EITHER FEED, SO                  
059900*    THE TOTAL AND THE MATCH PERCENTAGE DENOMINATOR NOW                   
060000*    COME FROM A DEDUPED COUNT OF THE ID VALUES THEMSELVES.               
060100*-----------------------------------------------------------              
060200 9070-PRINT-REPORT.                                                       
060300     OPEN OUTPUT REPORT-FILE                                              
060400     MOVE 'MATCH REPORT:' TO REPORT-LINE                                  
060500     WRITE REPORT-LINE                                                    
060600     MOVE ZERO TO WS-UNIQUE-LEFT-MATCHED                                  
060700     MOVE ZERO TO WS-UNIQUE-RIGHT-MATCHED                                 
060800     MOVE ZERO TO WS-UNIQUE-LEFT-IDS                                      
060900     MOVE ZERO TO WS-UNIQUE-RIGHT-IDS                                     
061000     PERFORM 9071-COUNT-LEFT-MATCHED  THRU 9071-EXIT                      
061100        VARYING WS-LEFT-IDX FROM 1 BY 1                                   
061200        UNTIL WS-LEFT-IDX > WS-LEFT-COUNT                                 
061300     PERFORM 9072-COUNT-RIGHT-MATCHED THRU 9072-EXIT                      
061400        VARYING WS-RIGHT-IDX FROM 1 BY 1                                  
061500        UNTIL WS-RIGHT-IDX > WS-RIGHT-COUNT                               
061600     PERFORM 9075-COUNT-UNIQUE-LEFT-ID  THRU 9075-EXIT                    
061700        VARYING WS-LEFT-IDX FROM 1 BY 1                                   
061800        UNTIL WS-LEFT-IDX > WS-LEFT-COUNT                                 
061900     PERFORM 9076-COUNT-UNIQUE-RIGHT-ID THRU 9076-EXIT                    
062000        VARYING WS-RIGHT-IDX FROM 1 BY 1                                  
062100        UNTIL WS-RIGHT-IDX > WS-RIGHT-COUNT                               
062200     MOVE 'TOTAL UNIQUE SHOPIFY IDS:'   TO WS-RPT-LABEL                   
062300     MOVE WS-UNIQUE-LEFT-IDS             TO WS-RPT-COUNT                  
062400     MOVE WS-REPORT-COUNT-LINE TO REPORT-LINE                             
062500     WRITE REPORT-LINE                                                    
062600     MOVE 'TOTAL UNIQUE NETSUITE IDS:'  TO WS-RPT-LABEL                   
062700     MOVE WS-UNIQUE-RIGHT-IDS             TO WS-RPT-COUNT                 
062800     MOVE WS-REPORT-COUNT-LINE TO REPORT-LINE                             
062900     WRITE REPORT-LINE                                                    
063000     MOVE 'UNIQUE MATCHED SHOPIFY IDS:'  TO WS-RPT-LABEL                  
063100     MOVE WS-UNIQUE-LEFT-MATCHED          TO WS-RPT-COUNT                 
063200     MOVE WS-REPORT-COUNT-LINE TO REPORT-LINE                             
063300     WRITE REPORT-LINE                                                    
063400     MOVE 'UNIQUE MATCHED NETSUITE IDS:' TO WS-RPT-LABEL                  
063500     MOVE WS-UNIQUE-RIGHT-MATCHED          TO WS-RPT-COUNT                
063600     MOVE WS-REPORT-COUNT-LINE TO REPORT-LINE                             
063700     WRITE REPORT-LINE                                                    
063800     PERFORM 9073-COMPUTE-PERCENTAGES THRU 9073-EXIT                      
063900     MOVE 'SHOPIFY MATCH PERCENTAGE:'    TO WS-RPT-PCT-LABEL              
064000     MOVE WS-LEFT-PCT                     TO WS-RPT-PCT                   
064100     MOVE WS-REPORT-PCT-LINE TO REPORT-LINE                               
064200     WRITE REPORT-LINE                                                    
064300     MOVE 'NETSUITE MATCH PERCENTAGE:'   TO WS-RPT-PCT-LABEL              
064400     MOVE WS-RIGHT-PCT                    TO WS-RPT-PCT                   
064500     MOVE WS-REPORT-PCT-LINE TO REPORT-LINE                               
064600     WRITE REPORT-LINE                                                    
064700     MOVE 'CONFIDENCE LEVEL COUNTS:' TO REPORT-LINE                       
064800     WRITE REPORT-LINE                                                    
064900     PERFORM 9074-PRINT-CONF-LINE THRU 9074-EXIT                          
065000        VARYING WS-RPT-IDX FROM 1 BY 1 UNTIL WS-RPT-IDX > 4               
065100     CLOSE REPORT-FILE.                                                   
065200 9070-EXIT.                                                               
065300     EXIT.                                                                
065400 9071-COUNT-LEFT-MATCHED.                                                 
065500     IF WS-LEFT-MATCHED(WS-LEFT-IDX) = 'Y'                                
065600        ADD 1 TO WS-UNIQUE-LEFT-MATCHED.                                  
065700 9071-EXIT.                                                               
065800     EXIT.                                                                
065900 9072-COUNT-RIGHT-MATCHED.                                                
066000     IF WS-RIGHT-MATCHED(WS-RIGHT-IDX) = 'Y'                              
066100        ADD 1 TO WS-UNIQUE-RIGHT-MATCHED.                                 
066200 9072-EXIT.                                                               
066300     EXIT.                                                                
066400 9073-COMPUTE-PERCENTAGES.                                                
066500     IF WS-UNIQUE-LEFT-IDS = ZERO                                         
066600        MOVE ZERO TO WS-LEFT-PCT                                          
066700     ELSE                                                                 
066800        COMPUTE WS-LEFT-PCT ROUNDED =                                     
066900           (WS-UNIQUE-LEFT-MATCHED / WS-UNIQUE-LEFT-IDS)                  
067000           * 100.                                                         
067100     IF WS-UNIQUE-RIGHT-IDS = ZERO                                        
067200        MOVE ZERO TO WS-RIGHT-PCT                                         
067300     ELSE                                                                 
067400        COMPUTE WS-RIGHT-PCT ROUNDED =                                    
067500           (WS-UNIQUE-RIGHT-MATCHED / WS-UNIQUE-RIGHT-IDS)                
067600           * 100.                                                         
067700 9073-EXIT.                                                               
067800     EXIT.                                                                
067900*-----------------------------------------------------------              
068000*    DISTINCT RECORD-ID COUNTS - EACH SIDE'S RECORD-ID CAN                
068100*    REPEAT (THE NETSUITE/SHOPIFY SYNTHETIC KEYS ARE BUILT                
068200*    FROM NAME/DATE/ZIP, NOT A TRUE UNIQUE ID), SO EACH                   
068300*    ENTRY IS COMPARED BACK AGAINST ONLY THE EARLIER ENTRIES              
068400*    IN ITS OWN TABLE - FIRST OCCURRENCE OF A VALUE COUNTS,               
068500*    REPEATS DO NOT.                                                      
068600*-----------------------------------------------------------              
068700 9075-COUNT-UNIQUE-LEFT-ID.                                               
068800     MOVE 'N' TO WS-DUP-FOUND-SW                                          
068900     PERFORM 9077-SEARCH-EARLIER-LEFT-ID THRU 9077-EXIT                   
069000        VARYING WS-ID-IDX-2 FROM 1 BY 1                                   
069100        UNTIL WS-ID-IDX-2 >= WS-LEFT-IDX                                  
069200           OR WS-DUP-WAS-FOUND                                            
069300     IF NOT WS-DUP-WAS-FOUND                                              
069400        ADD 1 TO WS-UNIQUE-LEFT-IDS.                                      
069500 9075-EXIT.                                                               
069600     EXIT.                                                                
069700 9076-COUNT-UNIQUE-RIGHT-ID.                                              
069800     MOVE 'N' TO WS-DUP-FOUND-SW                                          
069900     PERFORM 9078-SEARCH-EARLIER-RIGHT-ID THRU 9078-EXIT                  
070000        VARYING WS-ID-IDX-2 FROM 1 BY 1                                   
070100        UNTIL WS-ID-IDX-2 >= WS-RIGHT-IDX                                 
070200           OR WS-DUP-WAS-FOUND                                            
070300     IF NOT WS-DUP-WAS-FOUND                                              
070400        ADD 1 TO WS-UNIQUE-RIGHT-IDS.                                     
070500 9076-EXIT.                                                               
070600     EXIT.                                                                
070700 9077-SEARCH-EARLIER-LEFT-ID.                                             
070800     IF WL-RECORD-ID(WS-ID-IDX-2) =                                       
070900        WL-RECORD-ID(WS-LEFT-IDX)                                         
071000        MOVE 'Y' TO WS-DUP-FOUND-SW.                                      
071100 9077-EXIT.                                                               
071200     EXIT.                                                                
071300 9078-SEARCH-EARLIER-RIGHT-ID.                                            
071400     IF WR-RECORD-ID(WS-ID-IDX-2) =                                       
071500        WR-RECORD-ID(WS-RIGHT-IDX)                                        
071600        MOVE 'Y' TO WS-DUP-FOUND-SW.                                      
071700 9078-EXIT.                                                               
071800     EXIT.                                                                
071900 9074-PRINT-CONF-LINE.                                                    
072000     MOVE WS-CONF-LABEL(WS-RPT-IDX) TO WS-RPT-CONF-LABEL                  
072100     MOVE WS-CNT(WS-RPT-IDX)        TO WS-RPT-CONF-COUNT                  
072200     MOVE WS-REPORT-CONF-LINE TO REPORT-LINE                              
072300     WRITE REPORT-LINE.                                                   
072400 9074-EXIT.                                                               
072500     EXIT.                                                                
072600*-----------------------------------------------------------              
072700*    SHARED PARAGRAPHS PULLED IN FROM THE HOUSE LIBRARY -                 
072800*    THE WEIGHTED SCORER AND THE FUZZY STRING ROUTINE IT                  
072900*    CALLS ARE WRITTEN ONCE AND COPIED BY BOTH MATCH                      
073000*    PROGRAMS.                                                            
073100*-----------------------------------------------------------              
073200     COPY "PLMSCORE.CBL".                                                 
073300     COPY "PLSIMRAT.CBL".                                                 
