000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     netsuite-clean-flow.                                     
000300 AUTHOR.         J.OKONKWO.                                               
000400 INSTALLATION.   DATA CENTER.                                             
000500 DATE-WRITTEN.   1988-02-22.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NONE.                                                    
000800*-----------------------------------------------------------              
000900*    READS THE ERP ORDER EXTRACT, BLANKS OUT THE '(BLANK)'                
001000*    PLACEHOLDER THE ERP INTERFACE STAMPS INTO EMPTY FIELDS,              
001100*    DERIVES COUNTRY FROM STATE, CLEANS THE POSTAL CODE AND               
001200*    TOKENIZES THE TWO-LINE ADDRESS.  THE ERP FEED CARRIES                
001300*    NO CUSTOMER NAME - NAME FIELDS GO OUT BLANK AND THIS                 
001400*    SIDE ALWAYS MATCHES IN NO-NAME MODE (SEE PLMSCORE).                  
001500*-----------------------------------------------------------              
001600*    CHANGE LOG                                                           
001700*-----------------------------------------------------------              
001800* 1988-02-22 JOK INIT    ORIGINAL PROGRAM - ERP CLEAN FLOW.               
001900* 1990-07-30 JOK CR-073  ADDED STATE-TO-COUNTRY DERIVATION                
002000*                        TABLE.                                           
002100* 1994-09-20 TFK CR-441  SWITCHED ADDRESS PARSE TO RULE-                  
002200*                        BASED                                            
002300* 1997-05-12 JOK CR-559  ERP INTERFACE CHANGE - EMPTY FIELDS              
002400*                        NOW                                              
002500* 1997-05-12 JOK CR-559  COME ACROSS AS THE TEXT (BLANK) -                
002600*                        ADDED                                            
002700* 1997-05-12 JOK CR-559  STRIP-OUT STEP AHEAD OF EVERYTHING               
002800*                        ELSE.                                            
002900* 1998-11-02 TFK Y2K-03  REVIEWED FOR Y2K - TRANS-DATE IS                 
003000*                        TEXT,                                            
003100* 1998-11-02 TFK Y2K-03  NOT USED IN ANY COMPARISON OR MATH.              
003200* 2001-08-09 MQV CR-602  CA ZIP FAILURE NO LONGER DROPS THE               
003300* 2001-08-09 MQV CR-602  RECORD - ERP RECONCILIATION NEEDS                
003400*                        THE                                              
003500* 2001-08-09 MQV CR-602  ROW EVEN WITH A BLANK ZIP-CLEANED.               
003600* 2025-03-07 L.PARETSKY SI-4471 REBUILT TOKENIZER CALL FOR                
003700*                               SHOPIFY HOUSE-                            
003800* 2025-03-07 L.PARETSKY SI-4471 NUMBER NORMALIZATION - SEE                
003900*                               PLADDTOK.                                 
004000*-----------------------------------------------------------              
004100*-----------------------------------------------------------              
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'                                 
004700     UPSI-0 IS WS-TEST-RUN-SWITCH.                                        
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     COPY "SLNSTRAW.CBL".                                                 
005100     COPY "SLNSTCLN.CBL".                                                 
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400     COPY "FDNSTRAW.CBL".                                                 
005500     COPY "FDNSTCLN.CBL".                                                 
005600 WORKING-STORAGE SECTION.                                                 
005700     COPY "wsaddtok.cbl".                                                 
005800     COPY "wsstctry.cbl".                                                 
005900     COPY "wszipcln.cbl".                                                 
006000*-----------------------------------------------------------              
006100*    PROGRAM-LOCAL COUNTERS AND SWITCHES.                                 
006200*-----------------------------------------------------------              
006300 01  WS-COUNTERS.                                                         
006400     05  WS-READ-COUNT         PIC 9(07) COMP.                            
006500     05  WS-WRITTEN-COUNT      PIC 9(07) COMP.                            
006600     05  WS-DROPPED-COUNT      PIC 9(07) COMP.                            
006700     05  FILLER                PIC X(05).                                 
006800 01  WS-SWITCHES.                                                         
006900     05  WS-EOF-SW             PIC X(01).                                 
007000         88  WS-END-OF-FILE     VALUE 'Y'.                                
007100     05  FILLER                PIC X(04).                                 
007200 01  WS-ADDR-WORK.                                                        
007300     05  WS-ADDR-1             PIC X(40).                                 
007400     05  WS-ADDR-2             PIC X(40).                                 
007500 01  WS-AUDIT-LINE.                                                       
007600     05  WS-AUDIT-LABEL        PIC X(30).                                 
007700     05  WS-AUDIT-COUNT        PIC ZZZ,ZZ9.                               
007800     05  FILLER                PIC X(10).                                 
007900 PROCEDURE DIVISION.                                                      
008000*-----------------------------------------------------------              
008100 3000-MAIN-PROCESS.                                                       
008200     PERFORM 3010-OPEN-FILES        THRU 3010-EXIT                        
008300     PERFORM 3020-READ-NETSUITE-RAW THRU 3020-EXIT                        
008400     PERFORM 3030-PROCESS-ONE-RECORD THRU 3030-EXIT                       
008500        UNTIL WS-END-OF-FILE                                              
008600     PERFORM 3080-CLOSE-FILES       THRU 3080-EXIT                        
008700     PERFORM 3090-PRINT-AUDIT-COUNTS THRU 3090-EXIT                       
008800     STOP RUN.                                                            
008900 3000-EXIT.                                                               
009000     EXIT.                                                                
009100 3010-OPEN-FILES.                                                         
009200     OPEN INPUT  NETSUITE-RAW-FILE                                        
009300     OPEN OUTPUT NETSUITE-CLEAN-FILE                                      
009400     MOVE ZERO  TO WS-READ-COUNT                                          
009500     MOVE ZERO  TO WS-WRITTEN-COUNT                                       
009600     MOVE ZERO  TO WS-DROPPED-COUNT                                       
009700     MOVE 'N'   TO WS-EOF-SW.                                             
009800 3010-EXIT.                                                               
009900     EXIT.                                                                
010000 3020-READ-NETSUITE-RAW.                                                  
010100     READ NETSUITE-RAW-FILE                                               
010200        AT END                                                            
010300           MOVE 'Y' TO WS-EOF-SW.                                         
010400 3020-EXIT.                                                               
010500     EXIT.                                                                
010600*-----------------------------------------------------------              
010700 3030-PROCESS-ONE-RECORD.                                                 
010800     ADD 1 TO WS-READ-COUNT                                               
010900     PERFORM 3035-STRIP-BLANK-TAGS    THRU 3035-EXIT                      
011000     MOVE SPACES             TO NC-FIRST-NAME                             
011100     MOVE SPACES             TO NC-MIDDLE-NAME                            
011200     MOVE SPACE              TO NC-MIDDLE-INITIAL                         
011300     MOVE SPACES             TO NC-LAST-NAME                              
011400     MOVE SPACES             TO NC-FULL-NAME                              
011500     PERFORM 3040-DERIVE-COUNTRY      THRU 3040-EXIT                      
011600     PERFORM 3050-CLEAN-ZIP           THRU 3050-EXIT                      
011700     PERFORM 3060-TOKENIZE-ADDRESS    THRU 3060-EXIT                      
011800     PERFORM 3070-CHECK-AND-WRITE     THRU 3070-EXIT                      
011900     PERFORM 3020-READ-NETSUITE-RAW   THRU 3020-EXIT.                     
012000 3030-EXIT.                                                               
012100     EXIT.                                                                
012200*-----------------------------------------------------------              
012300*    THE ERP INTERFACE STAMPS '(BLANK)' INTO ANY FIELD THE                
012400*    SOURCE SYSTEM LEFT EMPTY - REQUEST CR-559, 1997.  A                  
012500*    SHORT LITERAL COMPARED TO A LONGER FIELD IS SPACE-                   
012600*    PADDED BY THE COMPILER SO THIS CATCHES THE WHOLE FIELD.              
012700*-----------------------------------------------------------              
012800 3035-STRIP-BLANK-TAGS.                                                   
012900     IF NR-ADDRESS-1 = '(blank)'                                          
013000        MOVE SPACES TO WS-ADDR-1                                          
013100     ELSE                                                                 
013200        MOVE NR-ADDRESS-1 TO WS-ADDR-1.                                   
013300     IF NR-ADDRESS-2 = '(blank)'                                          
013400        MOVE SPACES TO WS-ADDR-2                                          
013500     ELSE                                                                 
013600        MOVE NR-ADDRESS-2 TO WS-ADDR-2.                                   
013700     IF NR-CITY = '(blank)'                                               
013800        MOVE SPACES TO NC-CITY                                            
013900     ELSE                                                                 
014000        MOVE NR-CITY TO NC-CITY.                                          
014100     INSPECT NC-CITY CONVERTING                                           
014200           'abcdefghijklmnopqrstuvwxyz' TO                                
014300           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
014400     IF NR-STATE = '(blank)'                                              
014500        MOVE SPACES TO NC-STATE                                           
014600        MOVE SPACES TO NC-STATE-CODE                                      
014700     ELSE                                                                 
014800        MOVE NR-STATE TO NC-STATE                                         
014900        MOVE NR-STATE TO NC-STATE-CODE.                                   
015000     INSPECT NC-STATE CONVERTING                                          
015100           'abcdefghijklmnopqrstuvwxyz' TO                                
015200           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
015300     INSPECT NC-STATE-CODE CONVERTING                                     
015400           'abcdefghijklmnopqrstuvwxyz' TO                                
015500           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
015600     IF NR-ZIP = '(blank)'                                                
015700        MOVE SPACES TO NC-ZIP                                             
015800     ELSE                                                                 
015900        MOVE NR-ZIP TO NC-ZIP.                                            
016000     INSPECT NC-ZIP CONVERTING                                            
016100           'abcdefghijklmnopqrstuvwxyz' TO                                
016200           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
016300 3035-EXIT.                                                               
016400     EXIT.                                                                
016500*-----------------------------------------------------------              
016600*    NO-HIT AND BLANK STATE BOTH LEAVE COUNTRY-CODE BLANK -               
016700*    THE ERP SIDE NEVER DROPS ON THIS RULE.                               
016800*-----------------------------------------------------------              
016900 3040-DERIVE-COUNTRY.                                                     
017000     MOVE NC-STATE      TO SC-STATE-VALUE                                 
017100     PERFORM 6300-LOOKUP-COUNTRY THRU 6300-EXIT                           
017200     MOVE SC-COUNTRY-CODE TO NC-COUNTRY-CODE                              
017300     MOVE SPACES          TO NC-COUNTRY.                                  
017400 3040-EXIT.                                                               
017500     EXIT.                                                                
017600 3050-CLEAN-ZIP.                                                          
017700     MOVE NC-COUNTRY-CODE TO ZC-COUNTRY-CODE                              
017800     MOVE NC-ZIP          TO ZC-ZIP-RAW                                   
017900     PERFORM 6400-CLEAN-ZIP THRU 6400-EXIT                                
018000     MOVE ZC-ZIP-CLEANED TO NC-ZIP-CLEANED.                               
018100 3050-EXIT.                                                               
018200     EXIT.                                                                
018300*-----------------------------------------------------------              
018400*    ADDRESS-1 AND ADDRESS-2 JOIN WITH A COMMA-SPACE WHEN                 
018500*    BOTH ARE PRESENT; A MISSING LINE DROPS THE SEPARATOR                 
018600*    RATHER THAN LEAVING A DANGLING COMMA - CR-073.                       
018700*-----------------------------------------------------------              
018800 3060-TOKENIZE-ADDRESS.                                                   
018900     MOVE SPACES TO TK-ADDRESS-LINE                                       
019000     IF WS-ADDR-1 NOT = SPACES AND WS-ADDR-2 NOT = SPACES                 
019100        STRING WS-ADDR-1 DELIMITED BY SIZE                                
019200               ', '     DELIMITED BY SIZE                                 
019300               WS-ADDR-2 DELIMITED BY SIZE                                
019400               INTO TK-ADDRESS-LINE                                       
019500        END-STRING                                                        
019600     ELSE                                                                 
019700        IF WS-ADDR-1 NOT = SPACES                                         
019800           MOVE WS-ADDR-1 TO TK-ADDRESS-LINE                              
019900        ELSE                                                              
020000           MOVE WS-ADDR-2 TO TK-ADDRESS-LINE.                             
020100     MOVE 'N'             TO TK-SOURCE-IND                                
020200     MOVE NC-COUNTRY-CODE TO TK-COUNTRY-CODE                              
020300     PERFORM 5100-TOKENIZE-ADDRESS THRU 5100-EXIT                         
020400     MOVE TK-ADDRESS-NUMBER TO NC-ADDRESS-NUMBER                          
020500     MOVE TK-STREET-NAME    TO NC-STREET-NAME                             
020600     MOVE TK-STREET-TYPE    TO NC-STREET-TYPE                             
020700     MOVE TK-UNIT-TYPE      TO NC-UNIT-TYPE                               
020800     MOVE TK-UNIT-NUMBER    TO NC-UNIT-NUMBER.                            
020900 3060-EXIT.                                                               
021000     EXIT.                                                                
021100*-----------------------------------------------------------              
021200*    DROP THE RECORD WHEN ALL TWELVE ADDRESS/GEO FIELDS                   
021300*    CAME BACK EMPTY.  OTHERWISE RECORD-ID IS THE ERP                     
021400*    INTERNAL-ID - THIS SIDE NEVER SYNTHESIZES A KEY.                     
021500*-----------------------------------------------------------              
021600 3070-CHECK-AND-WRITE.                                                    
021700     IF NC-CITY           = SPACES AND                                    
021800        NC-STATE          = SPACES AND                                    
021900        NC-STATE-CODE     = SPACES AND                                    
022000        NC-COUNTRY        = SPACES AND                                    
022100        NC-COUNTRY-CODE   = SPACES AND                                    
022200        NC-ZIP            = SPACES AND                                    
022300        NC-ZIP-CLEANED    = SPACES AND                                    
022400        NC-ADDRESS-NUMBER = SPACES AND                                    
022500        NC-STREET-NAME    = SPACES AND                                    
022600        NC-STREET-TYPE    = SPACES AND                                    
022700        NC-UNIT-TYPE      = SPACES AND                                    
022800        NC-UNIT-NUMBER    = SPACES                                        
022900        ADD 1 TO WS-DROPPED-COUNT                                         
023000        GO TO 3070-EXIT.                                                  
023100     MOVE NR-INTERNAL-ID TO NC-RECORD-ID                                  
023200     MOVE SPACES         TO NC-PAYLOAD                                    
023300     WRITE NC-CLEAN-RECORD                                                
023400     ADD 1 TO WS-WRITTEN-COUNT.                                           
023500 3070-EXIT.                                                               
023600     EXIT.                                                                
023700 3080-CLOSE-FILES.                                                        
023800     CLOSE NETSUITE-RAW-FILE                                              
023900     CLOSE NETSUITE-CLEAN-FILE.                                           
024000 3080-EXIT.                                                               
024100     EXIT.                                                                
024200*-----------------------------------------------------------              
024300 3090-PRINT-AUDIT-COUNTS.                                                 
024400     MOVE 'NETSUITE RECORDS READ:'    TO WS-AUDIT-LABEL                   
024500     MOVE WS-READ-COUNT               TO WS-AUDIT-COUNT                   
024600     DISPLAY WS-AUDIT-LINE                                                
024700     MOVE 'NETSUITE RECORDS WRITTEN:' TO WS-AUDIT-LABEL                   
024800     MOVE WS-WRITTEN-COUNT            TO WS-AUDIT-COUNT                   
024900     DISPLAY WS-AUDIT-LINE                                                
025000     MOVE 'NETSUITE RECORDS DROPPED:' TO WS-AUDIT-LABEL                   
025100     MOVE WS-DROPPED-COUNT            TO WS-AUDIT-COUNT                   
025200     DISPLAY WS-AUDIT-LINE.                                               
025300 3090-EXIT.                                                               
025400     EXIT.                                                                
025500*-----------------------------------------------------------              
025600*    SHARED PARAGRAPHS PULLED IN FROM THE HOUSE LIBRARY -                 
025700*    ADDRESS TOKENIZER, STATE/COUNTRY LOOKUP AND ZIP                      
025800*    CLEANING ARE WRITTEN ONCE AND COPIED BY WHICHEVER                    
025900*    CLEAN-FLOW PROGRAM NEEDS THEM.                                       
026000*-----------------------------------------------------------              
026100     COPY "PLADDTOK.CBL".                                                 
026200     COPY "PLSTCTRY.CBL".                                                 
026300     COPY "PLZIPCLN.CBL".                                                 
