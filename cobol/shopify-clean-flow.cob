000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     shopify-clean-flow.                                      
000300 AUTHOR.         R.HUYNH.                                                 
000400 INSTALLATION.   DATA CENTER.                                             
000500 DATE-WRITTEN.   1987-06-11.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NONE.                                                    
000800*-----------------------------------------------------------              
000900*    READS THE STOREFRONT EXTRACT, SPLITS AND UPPER-CASES                 
001000*    THE CUSTOMER NAME, RUNS THE ADDRESS TOKENIZER AND                    
001100*    WRITES THE SHOPIFY-CLEAN FILE USED BY THE MATCH STEPS.               
001200*-----------------------------------------------------------              
001300*    CHANGE LOG                                                           
001400*-----------------------------------------------------------              
001500* 1987-06-11 RHU INIT    ORIGINAL PROGRAM - STOREFRONT CLEAN              
001600*                        FLOW.                                            
001700* 1991-02-04 RHU CR-209  ADDED MIDDLE-INITIAL DERIVATION.                 
001800* 1994-09-20 TFK CR-441  SWITCHED ADDRESS PARSE TO RULE-                  
001900*                        BASED                                            
002000* 1998-11-02 TFK Y2K-03  REVIEWED FOR Y2K - NO DATE MATH                  
002100*                        HERE,                                            
002200* 1998-11-02 TFK Y2K-03  DATES ARE PASS-THROUGH PAYLOAD                   
002300*                        ONLY.                                            
002400* 2003-05-14 MQV CR-688  DROP RULE FOR ALL-EMPTY TOKENIZED                
002500*                        ADDR.                                            
002600* 2025-03-07 L.PARETSKY SI-4471 REBUILT TOKENIZER CALL FOR                
002700*                               SHOPIFY HOUSE-                            
002800*-----------------------------------------------------------              
002900*-----------------------------------------------------------              
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM                                                   
003400     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'                                 
003500     UPSI-0 IS WS-TEST-RUN-SWITCH.                                        
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     COPY "SLSHPRAW.CBL".                                                 
003900     COPY "SLSHPCLN.CBL".                                                 
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200     COPY "FDSHPRAW.CBL".                                                 
004300     COPY "FDSHPCLN.CBL".                                                 
004400 WORKING-STORAGE SECTION.                                                 
004500     COPY "wsnamspl.cbl".                                                 
004600     COPY "wsaddtok.cbl".                                                 
004700*-----------------------------------------------------------              
004800*    PROGRAM-LOCAL COUNTERS AND SWITCHES.                                 
004900*-----------------------------------------------------------              
005000 01  WS-COUNTERS.                                                         
005100     05  WS-READ-COUNT         PIC 9(07) COMP.                            
005200     05  WS-WRITTEN-COUNT      PIC 9(07) COMP.                            
005300     05  WS-DROPPED-COUNT      PIC 9(07) COMP.                            
005400     05  FILLER                PIC X(05).                                 
005500 01  WS-SWITCHES.                                                         
005600     05  WS-EOF-SW             PIC X(01).                                 
005700         88  WS-END-OF-FILE     VALUE 'Y'.                                
005800     05  FILLER                PIC X(04).                                 
005900 01  WS-AUDIT-LINE.                                                       
006000     05  WS-AUDIT-LABEL        PIC X(30).                                 
006100     05  WS-AUDIT-COUNT        PIC ZZZ,ZZ9.                               
006200     05  FILLER                PIC X(10).                                 
006300 PROCEDURE DIVISION.                                                      
006400*-----------------------------------------------------------              
006500 1000-MAIN-PROCESS.                                                       
006600     PERFORM 1010-OPEN-FILES        THRU 1010-EXIT                        
006700     PERFORM 1020-READ-SHOPIFY-RAW  THRU 1020-EXIT                        
006800     PERFORM 1030-PROCESS-ONE-RECORD THRU 1030-EXIT                       
006900        UNTIL WS-END-OF-FILE                                              
007000     PERFORM 1080-CLOSE-FILES       THRU 1080-EXIT                        
007100     PERFORM 1090-PRINT-AUDIT-COUNTS THRU 1090-EXIT                       
007200     STOP RUN.                                                            
007300 1000-EXIT.                                                               
007400     EXIT.                                                                
007500 1010-OPEN-FILES.                                                         
007600     OPEN INPUT  SHOPIFY-RAW-FILE                                         
007700     OPEN OUTPUT SHOPIFY-CLEAN-FILE                                       
007800     MOVE ZERO  TO WS-READ-COUNT                                          
007900     MOVE ZERO  TO WS-WRITTEN-COUNT                                       
008000     MOVE ZERO  TO WS-DROPPED-COUNT                                       
008100     MOVE 'N'   TO WS-EOF-SW.                                             
008200 1010-EXIT.                                                               
008300     EXIT.                                                                
008400 1020-READ-SHOPIFY-RAW.                                                   
008500     READ SHOPIFY-RAW-FILE                                                
008600        AT END                                                            
008700           MOVE 'Y' TO WS-EOF-SW.                                         
008800 1020-EXIT.                                                               
008900     EXIT.                                                                
009000*-----------------------------------------------------------              
009100 1030-PROCESS-ONE-RECORD.                                                 
009200     ADD 1 TO WS-READ-COUNT                                               
009300     PERFORM 1040-SPLIT-NAME          THRU 1040-EXIT                      
009400     PERFORM 1050-TOKENIZE-ADDRESS    THRU 1050-EXIT                      
009500     PERFORM 1060-UPPERCASE-PASSTHRU  THRU 1060-EXIT                      
009600     PERFORM 1070-CHECK-AND-WRITE     THRU 1070-EXIT                      
009700     PERFORM 1020-READ-SHOPIFY-RAW    THRU 1020-EXIT.                     
009800 1030-EXIT.                                                               
009900     EXIT.                                                                
010000 1040-SPLIT-NAME.                                                         
010100     MOVE SR-FULL-NAME TO NS-INPUT-NAME                                   
010200     PERFORM 4100-SPLIT-FULL-NAME THRU 4100-EXIT                          
010300     MOVE NS-FIRST-NAME      TO SC-FIRST-NAME                             
010400     MOVE NS-MIDDLE-NAME     TO SC-MIDDLE-NAME                            
010500     MOVE NS-MIDDLE-INITIAL  TO SC-MIDDLE-INITIAL                         
010600     MOVE NS-LAST-NAME       TO SC-LAST-NAME                              
010700     MOVE SR-FULL-NAME       TO SC-FULL-NAME                              
010800     INSPECT SC-FULL-NAME CONVERTING                                      
010900           'abcdefghijklmnopqrstuvwxyz' TO                                
011000           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
011100 1040-EXIT.                                                               
011200     EXIT.                                                                
011300 1050-TOKENIZE-ADDRESS.                                                   
011400     MOVE 'S'             TO TK-SOURCE-IND                                
011500     MOVE SR-COUNTRY-CODE TO TK-COUNTRY-CODE                              
011600     MOVE SR-FULL-ADDRESS TO TK-ADDRESS-LINE                              
011700     PERFORM 5100-TOKENIZE-ADDRESS THRU 5100-EXIT                         
011800     MOVE TK-ADDRESS-NUMBER TO SC-ADDRESS-NUMBER                          
011900     MOVE TK-STREET-NAME    TO SC-STREET-NAME                             
012000     MOVE TK-STREET-TYPE    TO SC-STREET-TYPE                             
012100     MOVE TK-UNIT-TYPE      TO SC-UNIT-TYPE                               
012200     MOVE TK-UNIT-NUMBER    TO SC-UNIT-NUMBER.                            
012300 1050-EXIT.                                                               
012400     EXIT.                                                                
012500 1060-UPPERCASE-PASSTHRU.                                                 
012600     MOVE SR-CITY TO SC-CITY                                              
012700     INSPECT SC-CITY CONVERTING                                           
012800           'abcdefghijklmnopqrstuvwxyz' TO                                
012900           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
013000     MOVE SR-STATE TO SC-STATE                                            
013100     INSPECT SC-STATE CONVERTING                                          
013200           'abcdefghijklmnopqrstuvwxyz' TO                                
013300           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
013400     MOVE SR-STATE-CODE TO SC-STATE-CODE                                  
013500     INSPECT SC-STATE-CODE CONVERTING                                     
013600           'abcdefghijklmnopqrstuvwxyz' TO                                
013700           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
013800     MOVE SR-COUNTRY TO SC-COUNTRY                                        
013900     INSPECT SC-COUNTRY CONVERTING                                        
014000           'abcdefghijklmnopqrstuvwxyz' TO                                
014100           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
014200     MOVE SR-COUNTRY-CODE TO SC-COUNTRY-CODE                              
014300     INSPECT SC-COUNTRY-CODE CONVERTING                                   
014400           'abcdefghijklmnopqrstuvwxyz' TO                                
014500           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
014600     MOVE SR-ZIP TO SC-ZIP                                                
014700     INSPECT SC-ZIP CONVERTING                                            
014800           'abcdefghijklmnopqrstuvwxyz' TO                                
014900           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
015000     MOVE SR-ZIP-CLEANED TO SC-ZIP-CLEANED                                
015100     INSPECT SC-ZIP-CLEANED CONVERTING                                    
015200           'abcdefghijklmnopqrstuvwxyz' TO                                
015300           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
015400 1060-EXIT.                                                               
015500     EXIT.                                                                
015600*-----------------------------------------------------------              
015700*    DROP THE RECORD WHEN ALL TWELVE ADDRESS/GEO FIELDS                   
015800*    CAME BACK EMPTY - A TOTAL PARSE FAILURE.  OTHERWISE                  
015900*    RECORD-ID IS THE STOREFRONT CUSTOMER NUMBER.                         
016000*-----------------------------------------------------------              
016100 1070-CHECK-AND-WRITE.                                                    
016200     IF SC-CITY           = SPACES AND                                    
016300        SC-STATE          = SPACES AND                                    
016400        SC-STATE-CODE     = SPACES AND                                    
016500        SC-COUNTRY        = SPACES AND                                    
016600        SC-COUNTRY-CODE   = SPACES AND                                    
016700        SC-ZIP            = SPACES AND                                    
016800        SC-ZIP-CLEANED    = SPACES AND                                    
016900        SC-ADDRESS-NUMBER = SPACES AND                                    
017000        SC-STREET-NAME    = SPACES AND                                    
017100        SC-STREET-TYPE    = SPACES AND                                    
017200        SC-UNIT-TYPE      = SPACES AND                                    
017300        SC-UNIT-NUMBER    = SPACES                                        
017400        ADD 1 TO WS-DROPPED-COUNT                                         
017500        GO TO 1070-EXIT.                                                  
017600     MOVE SR-CUSTOMER-ID TO SC-RECORD-ID                                  
017700     MOVE SPACES         TO SC-PAYLOAD                                    
017800     STRING SR-ORDER-DATE        DELIMITED BY SIZE                        
017900            SR-SUBSCRIPTION-DATE DELIMITED BY SIZE                        
018000            INTO SC-PAYLOAD                                               
018100     END-STRING                                                           
018200     WRITE SC-CLEAN-RECORD                                                
018300     ADD 1 TO WS-WRITTEN-COUNT.                                           
018400 1070-EXIT.                                                               
018500     EXIT.                                                                
018600 1080-CLOSE-FILES.                                                        
018700     CLOSE SHOPIFY-RAW-FILE                                               
018800     CLOSE SHOPIFY-CLEAN-FILE.                                            
018900 1080-EXIT.                                                               
019000     EXIT.                                                                
019100*-----------------------------------------------------------              
019200 1090-PRINT-AUDIT-COUNTS.                                                 
019300     MOVE 'SHOPIFY RECORDS READ:'    TO WS-AUDIT-LABEL                    
019400     MOVE WS-READ-COUNT              TO WS-AUDIT-COUNT                    
019500     DISPLAY WS-AUDIT-LINE                                                
019600     MOVE 'SHOPIFY RECORDS WRITTEN:' TO WS-AUDIT-LABEL                    
019700     MOVE WS-WRITTEN-COUNT           TO WS-AUDIT-COUNT                    
019800     DISPLAY WS-AUDIT-LINE                                                
019900     MOVE 'SHOPIFY RECORDS DROPPED:' TO WS-AUDIT-LABEL                    
020000     MOVE WS-DROPPED-COUNT           TO WS-AUDIT-COUNT                    
020100     DISPLAY WS-AUDIT-LINE.                                               
020200 1090-EXIT.                                                               
020300     EXIT.                                                                
020400*-----------------------------------------------------------              
020500*    SHARED PARAGRAPHS PULLED IN FROM THE HOUSE LIBRARY -                 
020600*    NAME SPLIT AND ADDRESS TOKENIZER ARE WRITTEN ONCE AND                
020700*    COPIED BY EVERY CLEAN-FLOW PROGRAM THAT NEEDS THEM.                  
020800*-----------------------------------------------------------              
020900     COPY "PLNAMSPL.CBL".                                                 
021000     COPY "PLADDTOK.CBL".                                                 
