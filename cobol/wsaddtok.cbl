000100*-----------------------------------------------------------              
000200*    WSADDTOK.CBL                                                         
000300*    WORKING-STORAGE FOR PLADDTOK.CBL (ADDRESS TOKENIZER)                 
000400*    USED BY SHOPIFY/AMAZON/NETSUITE CLEAN FLOWS.                         
000500*-----------------------------------------------------------              
000600*    CALLER SETS TK-SOURCE-IND, TK-COUNTRY-CODE AND                       
000700*    TK-ADDRESS-LINE THEN PERFORMS 5100-TOKENIZE-ADDRESS                  
000800*    THRU 5100-EXIT.  RESULTS COME BACK IN                                
000900*    TK-ADDRESS-NUMBER, TK-STREET-NAME, TK-STREET-TYPE,                   
001000*    TK-UNIT-TYPE AND TK-UNIT-NUMBER.                                     
001100*-----------------------------------------------------------              
001200 01  TK-SOURCE-IND                PIC X(01).                              
001300     88  TK-SOURCE-SHOPIFY         VALUE 'S'.                             
001400     88  TK-SOURCE-AMAZON          VALUE 'A'.                             
001500     88  TK-SOURCE-NETSUITE        VALUE 'N'.                             
001600 01  TK-COUNTRY-CODE               PIC X(02).                             
001700 01  TK-ADDRESS-LINE               PIC X(60).                             
001800 01  TK-WORK-LINE                  PIC X(60).                             
001900 01  TK-ADDRESS-NUMBER             PIC X(08).                             
002000 01  TK-STREET-NAME                PIC X(25).                             
002100 01  TK-STREET-TYPE                PIC X(06).                             
002200 01  TK-UNIT-TYPE                  PIC X(06).                             
002300 01  TK-UNIT-NUMBER                PIC X(08).                             
002400 01  TK-ANY-FIELD-FILLED           PIC X(01).                             
002500     88  TK-ALL-FIELDS-EMPTY       VALUE 'N'.                             
002600*-----------------------------------------------------------              
002700*    WORD TABLE FOR THE ADDRESS LINE - UP TO 12 WORDS.                    
002800*-----------------------------------------------------------              
002900 01  TK-WORD-TABLE.                                                       
003000     05  TK-WORD           OCCURS 12 TIMES                                
003100                            PIC X(25).                                    
003200 01  TK-WORD-FLAGS.                                                       
003300     05  TK-WORD-USED      OCCURS 12 TIMES                                
003400                            PIC X(01).                                    
003500 01  TK-WORD-COUNT                 PIC 9(02) COMP.                        
003600 01  TK-IDX                        PIC 9(02) COMP.                        
003700 01  TK-SCAN-PTR                   PIC 9(02) COMP.                        
003800 01  TK-WORD-START                 PIC 9(02) COMP.                        
003900 01  TK-WORD-LEN                   PIC 9(02) COMP.                        
004000 01  TK-UNIT-WORD-IDX              PIC 9(02) COMP.                        
004100 01  TK-STREET-TYPE-IDX            PIC 9(02) COMP.                        
004200 01  TK-LAST-WORD-IDX              PIC 9(02) COMP.                        
004300 01  TK-MID-POS                    PIC 9(02) COMP.                        
004400 01  TK-TABLE-IDX                  PIC 9(02) COMP.                        
004500*-----------------------------------------------------------              
004600*    STREET-TYPE STANDARDIZATION TABLE (LONG FORM / ABBR).                
004700*    CLASSIC 'PACKED-STRING' TABLE - REDEFINED AS AN ARRAY.               
004800*-----------------------------------------------------------              
004900 01  TK-STREET-TABLE-TEXT.                                                
005000     05  FILLER  PIC X(16) VALUE 'STREET    ST    '.                      
005100     05  FILLER  PIC X(16) VALUE 'AVENUE    AVE   '.                      
005200     05  FILLER  PIC X(16) VALUE 'BOULEVARD BLVD  '.                      
005300     05  FILLER  PIC X(16) VALUE 'ROAD      RD    '.                      
005400     05  FILLER  PIC X(16) VALUE 'DRIVE     DR    '.                      
005500     05  FILLER  PIC X(16) VALUE 'COURT     CT    '.                      
005600     05  FILLER  PIC X(16) VALUE 'LANE      LN    '.                      
005700     05  FILLER  PIC X(16) VALUE 'TERRACE   TER   '.                      
005800     05  FILLER  PIC X(16) VALUE 'PLACE     PL    '.                      
005900     05  FILLER  PIC X(16) VALUE 'SQUARE    SQ    '.                      
006000     05  FILLER  PIC X(16) VALUE 'TRAIL     TRL   '.                      
006100     05  FILLER  PIC X(16) VALUE 'PARKWAY   PKWY  '.                      
006200     05  FILLER  PIC X(16) VALUE 'COMMONS   CMNS  '.                      
006300     05  FILLER  PIC X(16) VALUE 'HIGHWAY   HWY   '.                      
006400     05  FILLER  PIC X(16) VALUE 'CIRCLE    CIR   '.                      
006500     05  FILLER  PIC X(16) VALUE 'EXPRESSWAYEXPY  '.                      
006600 01  TK-STREET-TABLE REDEFINES TK-STREET-TABLE-TEXT.                      
006700     05  TK-STREET-ENTRY  OCCURS 16 TIMES.                                
006800         10  TK-STREET-LONG    PIC X(10).                                 
006900         10  TK-STREET-ABBR    PIC X(06).                                 
007000*-----------------------------------------------------------              
007100*    UNIT-DESIGNATOR TABLE (RAW WORD / STANDARDIZED FORM).                
007200*-----------------------------------------------------------              
007300 01  TK-UNIT-TABLE-TEXT.                                                  
007400     05  FILLER  PIC X(12) VALUE 'APT   APT   '.                          
007500     05  FILLER  PIC X(12) VALUE 'APT.  APT   '.                          
007600     05  FILLER  PIC X(12) VALUE 'UNIT  UNIT  '.                          
007700     05  FILLER  PIC X(12) VALUE 'STE   STE   '.                          
007800     05  FILLER  PIC X(12) VALUE 'STE.  STE   '.                          
007900     05  FILLER  PIC X(12) VALUE 'SUITE STE   '.                          
008000     05  FILLER  PIC X(12) VALUE 'BLDG  BLDG  '.                          
008100     05  FILLER  PIC X(12) VALUE 'FL    FL    '.                          
008200     05  FILLER  PIC X(12) VALUE 'FLOOR FL    '.                          
008300     05  FILLER  PIC X(12) VALUE 'RM    RM    '.                          
008400     05  FILLER  PIC X(12) VALUE 'ROOM  RM    '.                          
008500 01  TK-UNIT-TABLE REDEFINES TK-UNIT-TABLE-TEXT.                          
008600     05  TK-UNIT-ENTRY    OCCURS 11 TIMES.                                
008700         10  TK-UNIT-RAW       PIC X(06).                                 
008800         10  TK-UNIT-STD       PIC X(06).                                 
008900 01  TK-HOUSENUM-WORK              PIC X(08).                             
009000 01  TK-HOUSENUM-NONDIGIT          PIC X(01).                             
009100 01  TK-LASTWORD-WORK              PIC X(25).                             
