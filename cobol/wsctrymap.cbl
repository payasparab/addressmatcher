000100*-----------------------------------------------------------              
000200*    WSCTRYMAP.CBL                                                        
000300*    WORKING-STORAGE FOR PLCTRYMAP.CBL - MAPS THE AMAZON                  
000400*    COUNTRY NAME TO AN ISO-2 CODE.  USED BY THE AMAZON                   
000500*    CLEAN FLOW.                                                          
000600*-----------------------------------------------------------              
000700*    CALLER MOVES THE RAW COUNTRY NAME TO CM-COUNTRY-NAME,                
000800*    THEN PERFORMS 6200-LOOKUP-CTRY-CODE THRU 6200-EXIT.                  
000900*    THE ANSWER COMES BACK IN CM-COUNTRY-CODE, BLANK IF THE               
001000*    NAME IS NOT IN THE TABLE - THE CALLER DROPS THE RECORD.              
001100*-----------------------------------------------------------              
001200 01  CM-COUNTRY-NAME              PIC X(40).                              
001300 01  CM-COUNTRY-CODE              PIC X(02).                              
001400 01  CM-TABLE-IDX                 PIC 9(02) COMP.                         
001500*-----------------------------------------------------------              
001600*    COUNTRY-NAME TO ISO-2 TABLE - FIXED BY THE MARKETPLACE               
001700*    INTERFACE CONTRACT.  UNLISTED COUNTRIES ARE DROPPED.                 
001800*-----------------------------------------------------------              
001900 01  CM-COUNTRY-TABLE-TEXT.                                               
002000     05  FILLER  PIC X(18) VALUE 'US                '.                    
002100     05  FILLER  PIC X(18) VALUE '                  '.                    
002200     05  FILLER  PIC X(02) VALUE 'US'.                                    
002300     05  FILLER  PIC X(18) VALUE 'UNITED STATES     '.                    
002400     05  FILLER  PIC X(18) VALUE '                  '.                    
002500     05  FILLER  PIC X(02) VALUE 'US'.                                    
002600     05  FILLER  PIC X(18) VALUE 'CA                '.                    
002700     05  FILLER  PIC X(18) VALUE '                  '.                    
002800     05  FILLER  PIC X(02) VALUE 'CA'.                                    
002900     05  FILLER  PIC X(18) VALUE 'BRITISH COLUMBIA  '.                    
003000     05  FILLER  PIC X(18) VALUE '                  '.                    
003100     05  FILLER  PIC X(02) VALUE 'CA'.                                    
003200     05  FILLER  PIC X(18) VALUE 'CANADA            '.                    
003300     05  FILLER  PIC X(18) VALUE '                  '.                    
003400     05  FILLER  PIC X(02) VALUE 'CA'.                                    
003500     05  FILLER  PIC X(18) VALUE 'NEW ZEALAND       '.                    
003600     05  FILLER  PIC X(18) VALUE '                  '.                    
003700     05  FILLER  PIC X(02) VALUE 'NZ'.                                    
003800     05  FILLER  PIC X(18) VALUE 'HONG KONG (SAR)   '.                    
003900     05  FILLER  PIC X(18) VALUE '                  '.                    
004000     05  FILLER  PIC X(02) VALUE 'HK'.                                    
004100     05  FILLER  PIC X(18) VALUE 'UNITED ARAB EMIRAT'.                    
004200     05  FILLER  PIC X(18) VALUE 'ES                '.                    
004300     05  FILLER  PIC X(02) VALUE 'AE'.                                    
004400     05  FILLER  PIC X(18) VALUE 'INDONESIA         '.                    
004500     05  FILLER  PIC X(18) VALUE '                  '.                    
004600     05  FILLER  PIC X(02) VALUE 'ID'.                                    
004700     05  FILLER  PIC X(18) VALUE 'UNITED STATES MINO'.                    
004800     05  FILLER  PIC X(18) VALUE 'R OUTLYING ISLAND '.                    
004900     05  FILLER  PIC X(02) VALUE 'UM'.                                    
005000 01  CM-COUNTRY-TABLE REDEFINES CM-COUNTRY-TABLE-TEXT.                    
005100     05  CM-COUNTRY-ENTRY OCCURS 10 TIMES.                                
005200         10  CM-COUNTRY-RAW.                                              
005300             15  CM-COUNTRY-RAW1 PIC X(18).                               
005400             15  CM-COUNTRY-RAW2 PIC X(18).                               
005500         10  CM-COUNTRY-CC     PIC X(02).                                 
