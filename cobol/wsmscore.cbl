000100*-----------------------------------------------------------              
000200*    WSMSCORE.CBL                                                         
000300*    WORKING-STORAGE FOR PLMSCORE.CBL - WEIGHTED MATCH                    
000400*    SCORE.  USED BY MATCH-SHOPIFY-AMAZON AND MATCH-                      
000500*    SHOPIFY-NETSUITE.                                                    
000600*-----------------------------------------------------------              
000700*    CALLER MOVES THE NINE COMPARISON FIELDS FOR BOTH SIDES,              
000800*    SETS MS-MODE-IND TO 'Y' (NAME MODE) OR 'N' (NO-NAME),                
000900*    THEN PERFORMS 7100-SCORE-PAIR THRU 7100-EXIT.  THE                   
001000*    ANSWER COMES BACK IN MS-SCORE AND MS-CONFIDENCE.                     
001100*-----------------------------------------------------------              
001200 01  MS-MODE-IND                  PIC X(01).                              
001300     88  MS-NAME-MODE              VALUE 'Y'.                             
001400     88  MS-NO-NAME-MODE           VALUE 'N'.                             
001500 01  MS-LEFT-FIRST-NAME           PIC X(20).                              
001600 01  MS-RIGHT-FIRST-NAME          PIC X(20).                              
001700 01  MS-LEFT-LAST-NAME            PIC X(20).                              
001800 01  MS-RIGHT-LAST-NAME           PIC X(20).                              
001900 01  MS-LEFT-CITY                 PIC X(25).                              
002000 01  MS-RIGHT-CITY                PIC X(25).                              
002100 01  MS-LEFT-STATE-CODE           PIC X(04).                              
002200 01  MS-RIGHT-STATE-CODE          PIC X(04).                              
002300 01  MS-LEFT-ADDRESS-NUMBER       PIC X(08).                              
002400 01  MS-RIGHT-ADDRESS-NUMBER      PIC X(08).                              
002500 01  MS-LEFT-STREET-NAME          PIC X(25).                              
002600 01  MS-RIGHT-STREET-NAME         PIC X(25).                              
002700 01  MS-LEFT-STREET-TYPE          PIC X(06).                              
002800 01  MS-RIGHT-STREET-TYPE         PIC X(06).                              
002900 01  MS-LEFT-UNIT-TYPE            PIC X(06).                              
003000 01  MS-RIGHT-UNIT-TYPE           PIC X(06).                              
003100 01  MS-LEFT-UNIT-NUMBER          PIC X(08).                              
003200 01  MS-RIGHT-UNIT-NUMBER         PIC X(08).                              
003300 01  MS-SCORE                     PIC 9(03)V99.                           
003400 01  MS-CONFIDENCE                PIC X(10).                              
003500 01  MS-HOUSENUM-RATIO            PIC 9(03) COMP.                         
003600 01  MS-FIELD-RATIO               PIC 9(03) COMP.                         
003700 01  MS-WEIGHTED-TOTAL            PIC 9(01)V9999 COMP.                    
003800 01  MS-FIELD-CONTRIB             PIC 9(01)V9999 COMP.                    
003900*-----------------------------------------------------------              
004000*    WEIGHT TABLES - NAME MODE AND NO-NAME MODE.  EACH ENTRY              
004100*    IS A 4-DIGIT FRACTION (WEIGHT TIMES 10000).  ONE TABLE               
004200*    PER MODE, SAME FIELD ORDER IN BOTH: LAST, UNIT-NO,                   
004300*    STREET-NAME, HOUSE-NO, STATE, FIRST, CITY, ST-TYPE,                  
004400*    UNIT-TYPE.                                                           
004500*-----------------------------------------------------------              
004600 01  MS-NAME-WEIGHT-TEXT          PIC X(36)                               
004700     VALUE '250018001800150005000400030003000300'.                        
004800 01  MS-NAME-WEIGHTS REDEFINES MS-NAME-WEIGHT-TEXT.                       
004900     05  MS-NAME-WEIGHT    OCCURS 9 TIMES                                 
005000                            PIC 9(04) COMP.                               
005100 01  MS-NONAME-WEIGHT-TEXT        PIC X(36)                               
005200     VALUE '000023812381190504760000047604760476'.                        
005300 01  MS-NONAME-WEIGHTS REDEFINES MS-NONAME-WEIGHT-TEXT.                   
005400     05  MS-NONAME-WEIGHT  OCCURS 9 TIMES                                 
005500                            PIC 9(04) COMP.                               
005600 01  MS-IDX                       PIC 9(02) COMP.                         
