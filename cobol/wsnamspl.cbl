000100*-----------------------------------------------------------              
000200*    WSNAMSPL.CBL                                                         
000300*    WORKING-STORAGE FOR PLNAMSPL.CBL (NAME-SPLITTING LOGIC)              
000400*    USED BY SHOPIFY-CLEAN-FLOW AND AMAZON-CLEAN-FLOW.                    
000500*-----------------------------------------------------------              
000600*    CALLER MOVES THE RAW FULL NAME TO NS-INPUT-NAME AND                  
000700*    PERFORMS 4100-SPLIT-FULL-NAME THRU 4100-EXIT.  RESULTS               
000800*    COME BACK IN NS-FIRST-NAME / NS-MIDDLE-NAME /                        
000900*    NS-MIDDLE-INITIAL / NS-LAST-NAME.                                    
001000*-----------------------------------------------------------              
001100 01  NS-INPUT-NAME                PIC X(40).                              
001200 01  NS-WORK-NAME                 PIC X(40).                              
001300 01  NS-FIRST-NAME                PIC X(20).                              
001400 01  NS-MIDDLE-NAME               PIC X(20).                              
001500 01  NS-MIDDLE-INITIAL            PIC X(01).                              
001600 01  NS-LAST-NAME                 PIC X(20).                              
001700 01  NS-WORD-TABLE.                                                       
001800     05  NS-WORD           OCCURS 10 TIMES                                
001900                            PIC X(20).                                    
002000 01  NS-WORD-COUNT                PIC 9(02) COMP.                         
002100 01  NS-IDX                       PIC 9(02) COMP.                         
002200 01  NS-SCAN-PTR                  PIC 9(02) COMP.                         
002300 01  NS-CHAR-PTR                  PIC 9(02) COMP.                         
002400 01  NS-PUNCT-TABLE-TEXT          PIC X(32)                               
002500     VALUE '!"#$%&''()*+,-./:;<=>?@[\]^_`{|}~'.                           
002600 01  NS-PUNCT-TABLE REDEFINES NS-PUNCT-TABLE-TEXT.                        
002700     05  NS-PUNCT-CHAR     OCCURS 32 TIMES                                
002800                            PIC X(01).                                    
002900 01  NS-PUNCT-IDX                 PIC 9(02) COMP.                         
003000 01  NS-WORD-START                PIC 9(02) COMP.                         
003100 01  NS-WORD-LEN                  PIC 9(02) COMP.                         
003200 01  NS-MID-POS                   PIC 9(02) COMP.                         
