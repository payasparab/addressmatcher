000100*-----------------------------------------------------------              
000200*    WSSIMRAT.CBL                                                         
000300*    WORKING-STORAGE FOR PLSIMRAT.CBL (STRING SIMILARITY).                
000400*    USED BY PLMSCORE.CBL TO SCORE FUZZY FIELDS.                          
000500*-----------------------------------------------------------              
000600*    CALLER MOVES THE TWO STRINGS (SPACE PADDED, X(25) MAX,               
000700*    TRAILING SPACES IGNORED) TO RT-STRING-A / RT-STRING-B                
000800*    AND PERFORMS 6100-COMPUTE-RATIO THRU 6100-EXIT.  THE                 
000900*    ANSWER - AN INTEGER PERCENTAGE 0 THRU 100 - COMES BACK               
001000*    IN RT-RATIO.                                                         
001100*-----------------------------------------------------------              
001200 01  RT-STRING-A                  PIC X(25).                              
001300 01  RT-STRING-B                  PIC X(25).                              
001400 01  RT-LEN-A                     PIC 9(02) COMP.                         
001500 01  RT-LEN-B                     PIC 9(02) COMP.                         
001600 01  RT-SCAN-PTR                  PIC 9(02) COMP.                         
001700 01  RT-I                         PIC 9(02) COMP.                         
001800 01  RT-J                         PIC 9(02) COMP.                         
001900 01  RT-LCS-LEN                   PIC 9(02) COMP.                         
002000 01  RT-TOTAL-LEN                 PIC 9(03) COMP.                         
002100 01  RT-NUMERATOR                 PIC 9(05) COMP.                         
002200 01  RT-RATIO                     PIC 9(03) COMP.                         
002300*-----------------------------------------------------------              
002400*    LONGEST-COMMON-SUBSEQUENCE TABLE, ZERO ROW/COLUMN PLUS               
002500*    ONE ROW/COLUMN PER CHARACTER OF THE LONGER STRING (25).              
002600*-----------------------------------------------------------              
002700 01  RT-DP-TABLE.                                                         
002800     05  RT-DP-ROW         OCCURS 26 TIMES.                               
002900         10  RT-DP-CELL    OCCURS 26 TIMES                                
003000                            PIC 9(02) COMP.                               
