000100*-----------------------------------------------------------              
000200*    WSSTCTRY.CBL                                                         
000300*    WORKING-STORAGE FOR PLSTCTRY.CBL (NETSUITE STATE-TO-                 
000400*    COUNTRY LOOKUP).  USED BY NETSUITE-CLEAN-FLOW.                       
000500*-----------------------------------------------------------              
000600*    CALLER MOVES THE RAW STATE VALUE TO SC-STATE-VALUE AND               
000700*    PERFORMS 6300-LOOKUP-COUNTRY THRU 6300-EXIT.  RESULT                 
000800*    COMES BACK IN SC-COUNTRY-CODE (BLANK IF NOT FOUND).                  
000900*-----------------------------------------------------------              
001000 01  SC-STATE-VALUE               PIC X(20).                              
001100 01  SC-COUNTRY-CODE              PIC X(02).                              
001200 01  SC-TABLE-IDX                 PIC 9(02) COMP.                         
001300*-----------------------------------------------------------              
001400*    STATE/PROVINCE-TO-COUNTRY TABLE - 50 STATES + DC + PR                
001500*    MAP TO US; 13 CANADIAN CODES AND 4 SPELLED-OUT CANADIAN              
001600*    NAMES MAP TO CA.  CLASSIC PACKED-STRING TABLE.                       
001700*-----------------------------------------------------------              
001800 01  SC-STATE-TABLE-TEXT.                                                 
001900     05  FILLER  PIC X(22) VALUE 'AL                  US'.                
002000     05  FILLER  PIC X(22) VALUE 'AK                  US'.                
002100     05  FILLER  PIC X(22) VALUE 'AZ                  US'.                
002200     05  FILLER  PIC X(22) VALUE 'AR                  US'.                
002300     05  FILLER  PIC X(22) VALUE 'CA                  US'.                
002400     05  FILLER  PIC X(22) VALUE 'CO                  US'.                
002500     05  FILLER  PIC X(22) VALUE 'CT                  US'.                
002600     05  FILLER  PIC X(22) VALUE 'DE                  US'.                
002700     05  FILLER  PIC X(22) VALUE 'FL                  US'.                
002800     05  FILLER  PIC X(22) VALUE 'GA                  US'.                
002900     05  FILLER  PIC X(22) VALUE 'HI                  US'.                
003000     05  FILLER  PIC X(22) VALUE 'ID                  US'.                
003100     05  FILLER  PIC X(22) VALUE 'IL                  US'.                
003200     05  FILLER  PIC X(22) VALUE 'IN                  US'.                
003300     05  FILLER  PIC X(22) VALUE 'IA                  US'.                
003400     05  FILLER  PIC X(22) VALUE 'KS                  US'.                
003500     05  FILLER  PIC X(22) VALUE 'KY                  US'.                
003600     05  FILLER  PIC X(22) VALUE 'LA                  US'.                
003700     05  FILLER  PIC X(22) VALUE 'ME                  US'.                
003800     05  FILLER  PIC X(22) VALUE 'MD                  US'.                
003900     05  FILLER  PIC X(22) VALUE 'MA                  US'.                
004000     05  FILLER  PIC X(22) VALUE 'MI                  US'.                
004100     05  FILLER  PIC X(22) VALUE 'MN                  US'.                
004200     05  FILLER  PIC X(22) VALUE 'MS                  US'.                
004300     05  FILLER  PIC X(22) VALUE 'MO                  US'.                
004400     05  FILLER  PIC X(22) VALUE 'MT                  US'.                
004500     05  FILLER  PIC X(22) VALUE 'NE                  US'.                
004600     05  FILLER  PIC X(22) VALUE 'NV                  US'.                
004700     05  FILLER  PIC X(22) VALUE 'NH                  US'.                
004800     05  FILLER  PIC X(22) VALUE 'NJ                  US'.                
004900     05  FILLER  PIC X(22) VALUE 'NM                  US'.                
005000     05  FILLER  PIC X(22) VALUE 'NY                  US'.                
005100     05  FILLER  PIC X(22) VALUE 'NC                  US'.                
005200     05  FILLER  PIC X(22) VALUE 'ND                  US'.                
005300     05  FILLER  PIC X(22) VALUE 'OH                  US'.                
005400     05  FILLER  PIC X(22) VALUE 'OK                  US'.                
005500     05  FILLER  PIC X(22) VALUE 'OR                  US'.                
005600     05  FILLER  PIC X(22) VALUE 'PA                  US'.                
005700     05  FILLER  PIC X(22) VALUE 'RI                  US'.                
005800     05  FILLER  PIC X(22) VALUE 'SC                  US'.                
005900     05  FILLER  PIC X(22) VALUE 'SD                  US'.                
006000     05  FILLER  PIC X(22) VALUE 'TN                  US'.                
006100     05  FILLER  PIC X(22) VALUE 'TX                  US'.                
006200     05  FILLER  PIC X(22) VALUE 'UT                  US'.                
006300     05  FILLER  PIC X(22) VALUE 'VT                  US'.                
006400     05  FILLER  PIC X(22) VALUE 'VA                  US'.                
006500     05  FILLER  PIC X(22) VALUE 'WA                  US'.                
006600     05  FILLER  PIC X(22) VALUE 'WV                  US'.                
006700     05  FILLER  PIC X(22) VALUE 'WI                  US'.                
006800     05  FILLER  PIC X(22) VALUE 'WY                  US'.                
006900     05  FILLER  PIC X(22) VALUE 'DC                  US'.                
007000     05  FILLER  PIC X(22) VALUE 'PR                  US'.                
007100     05  FILLER  PIC X(22) VALUE 'ON                  CA'.                
007200     05  FILLER  PIC X(22) VALUE 'QC                  CA'.                
007300     05  FILLER  PIC X(22) VALUE 'AB                  CA'.                
007400     05  FILLER  PIC X(22) VALUE 'BC                  CA'.                
007500     05  FILLER  PIC X(22) VALUE 'MB                  CA'.                
007600     05  FILLER  PIC X(22) VALUE 'NB                  CA'.                
007700     05  FILLER  PIC X(22) VALUE 'NS                  CA'.                
007800     05  FILLER  PIC X(22) VALUE 'PE                  CA'.                
007900     05  FILLER  PIC X(22) VALUE 'SK                  CA'.                
008000     05  FILLER  PIC X(22) VALUE 'NL                  CA'.                
008100     05  FILLER  PIC X(22) VALUE 'NT                  CA'.                
008200     05  FILLER  PIC X(22) VALUE 'NU                  CA'.                
008300     05  FILLER  PIC X(22) VALUE 'YT                  CA'.                
008400     05  FILLER  PIC X(22) VALUE 'NEWFOUNDLAND        CA'.                
008500     05  FILLER  PIC X(22) VALUE 'YUKON               CA'.                
008600     05  FILLER  PIC X(22) VALUE 'NOUVEAU-BRUNSWICK   CA'.                
008700     05  FILLER  PIC X(22) VALUE 'NORTHWEST TERRITORIECA'.                
008800 01  SC-STATE-TABLE REDEFINES SC-STATE-TABLE-TEXT.                        
008900     05  SC-STATE-ENTRY   OCCURS 69 TIMES.                                
009000         10  SC-STATE-RAW      PIC X(20).                                 
009100         10  SC-STATE-CC       PIC X(02).                                 
