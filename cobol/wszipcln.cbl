000100*-----------------------------------------------------------              
000200*    WSZIPCLN.CBL                                                         
000300*    WORKING-STORAGE FOR PLZIPCLN.CBL - POSTAL-CODE CLEANUP,              
000400*    SHARED BY AMAZON-CLEAN-FLOW AND NETSUITE-CLEAN-FLOW.                 
000500*-----------------------------------------------------------              
000600*    CALLER MOVES THE RAW ZIP TO ZC-ZIP-RAW AND THE CLEANED               
000700*    COUNTRY CODE TO ZC-COUNTRY-CODE, THEN PERFORMS                       
000800*    6400-CLEAN-ZIP THRU 6400-EXIT.  RESULT COMES BACK IN                 
000900*    ZC-ZIP-CLEANED / ZC-ZIP-VALID - ON AN INVALID CANADIAN               
001000*    ZIP THE CALLER DECIDES WHETHER TO DROP THE RECORD -                  
001100*    AMAZON DROPS IT, NETSUITE KEEPS IT WITH A BLANK                      
001200*    ZIP-CLEANED INSTEAD.                                                 
001300*-----------------------------------------------------------              
001400 01  ZC-COUNTRY-CODE              PIC X(02).                              
001500 01  ZC-ZIP-RAW                   PIC X(10).                              
001600 01  ZC-ZIP-CLEANED               PIC X(10).                              
001700 01  ZC-ZIP-VALID                 PIC X(01).                              
001800     88  ZC-ZIP-IS-VALID           VALUE 'Y'.                             
001900 01  ZC-SCAN-PTR                  PIC 9(02) COMP.                         
002000 01  ZC-OUT-PTR                   PIC 9(02) COMP.                         
